000100*----------------------------------------------------------------         
000200*   PAYMENT-POSTING                                                       
000300*                                                                         
000400*   Posts completed MoMo gateway callbacks against the nightly            
000500*   payment-result extract: looks up the package bought, creates          
000600*   or refreshes the driver's subscription, and writes a PAYMENT          
000700*   record for every callback that actually cleared.  First               
000800*   program in the nightly run -- opens RUN-REPORT-FILE OUTPUT            
000900*   and prints the title page ahead of its own section.                   
001000*                                                                         
001100*   Before the 1999 conversion this member was the nightly                
001200*   DEPOSIT-POST job for the shop's cylinder-exchange ledger --           
001300*   it matched a gateway-style settlement file against open               
001400*   cylinder deposits the same way it now matches MoMo callbacks          
001500*   against open driver subscriptions.  The package lookup, the           
001600*   one-active-subscription rule and the control-totals handoff           
001700*   below are all carried straight over from that job.                    
001800*                                                                         
001900*   Under the old cylinder-exchange business a customer paid a            
002000*   refundable deposit to take a full cylinder and was only               
002100*   allowed to hold one open deposit at a time -- return the              
002200*   empty, settle up, and a new deposit could be opened.  The             
002300*   one-ACTIVE-subscription-per-driver rule in 0720 below is              
002400*   that same one-open-deposit rule, just renamed; SUB-T-STATUS           
002500*   of EXPIRED is what ACTIVE becomes once a driver burns down            
002600*   the swaps on a subscription, the same way a deposit record            
002700*   used to move to SETTLED once the cylinder came back.                  
002800*                                                                         
002900*   Nothing about the file layouts survived the conversion --             
003000*   see FDSUBO.CBL/FDSUBN.CBL and FDPAY.CBL for the current               
003100*   record shapes -- only the control flow shape did.                     
003200*                                                                         
003300*   PAY-DRIVER-ID is checked against the USER master the same             
003400*   way PAY-PACKAGE-ID is checked against the package master --           
003500*   the cylinder-exchange ancestor never carried a customer               
003600*   master at all, so this one check has no pre-1999 history.             
003700*----------------------------------------------------------------         
003800*   CHANGE LOG                                                            
003900*   1980-04-14  JOA  ORIGINAL CYLINDER-EXCHANGE DEPOSIT-POST JOB,         
004000*                    MATCHED SETTLEMENT RESULTS TO OPEN CYLINDER          
004100*                    DEPOSITS, NO TICKET NUMBER (PRE-DATES THE            
004200*                    TICKET SYSTEM)                                       
004300*   1987-02-11  JOA  ADDED THE CONTROL-TOTALS HANDOFF RECORD SO           
004400*                    THE NIGHTLY CONTROL JOB COULD PRINT A                
004500*                    COMBINED SUMMARY ACROSS ALL STEPS, TICKET            
004600*                    CX-144                                               
004700*   1999-05-03  RHM  CONVERTED THE DEPOSIT-POST JOB INTO THE              
004800*                    SWAP-SVC PAYMENT-POSTING SECTION, TICKET             
004900*                    SW-022                                               
005000*   1999-05-24  RHM  CARRIED THE CX-144 CONTROL-TOTALS HANDOFF            
005100*                    FORWARD INTO CONTROL-TOTALS-FILE, TICKET             
005200*                    SW-027                                               
005300*   1999-08-30  LDM  Y2K CENTURY WINDOW, SEE PLDATE.CBL, SW-YR2K02        
005400*   2001-02-14  RHM  REJECT MESSAGE NOW SHOWS THE GATEWAY RESULT          
005500*                    CODE INSTEAD OF "REJECTED" ALONE, SW-048             
005600*   2002-06-19  TKO  CONFIRMED PAY-AMOUNT IS ALWAYS POSITIVE ON           
005700*                    THE EXTRACT -- NO ROUNDING LOGIC ADDED,              
005800*                    TICKET SW-057                                        
005900*   2003-11-04  MWK  NOTED THAT A SECOND CALLBACK FOR THE SAME            
006000*                    ORDER-ID WOULD OPEN A SECOND SUBSCRIPTION --         
006100*                    GATEWAY GUARANTEES NO DUPLICATE CALLBACKS,           
006200*                    TICKET SW-074                                        
006300*   2004-03-02  TKO  ADDED THE USER-MASTER LOOKUP AHEAD OF THE            
006400*                    PACKAGE LOOKUP -- A CALLBACK NAMING A                
006500*                    DRIVER ID OFF THE MASTER WAS POSTING A               
006600*                    LIVE SUBSCRIPTION ANYWAY, TICKET SW-082              
006700*----------------------------------------------------------------         
006800IDENTIFICATION DIVISION.                                                  
006900PROGRAM-ID. payment-posting.                                              
007000AUTHOR. J O ADEYEMI.                                                      
007100INSTALLATION. SWAP-SVC DATA CENTER.                                       
007200DATE-WRITTEN. 04/14/1980.                                                 
007300DATE-COMPILED.                                                            
007400*   Production batch library -- not customer-facing, no                   
007500*   special handling beyond the shop's normal access                      
007600*   controls on the batch libraries.                                      
007700SECURITY. UNCLASSIFIED - BATCH PRODUCTION LIBRARY.                        
007800                                                                          
007900*   No DECIMAL-POINT clause -- this shop has never run a                  
008000*   non-US installation, so the compiler default (period for              
008100*   the decimal point, comma for thousands) is left alone.                
008200ENVIRONMENT DIVISION.                                                     
008300CONFIGURATION SECTION.                                                    
008400SPECIAL-NAMES.                                                            
008500    C01 IS TOP-OF-FORM.                                                   
008600                                                                          
008700INPUT-OUTPUT SECTION.                                                     
008800FILE-CONTROL.                                                             
008900                                                                          
009000*   Package master, the user master the driver id on every                
009100*   callback is checked against, subscription master (old and             
009200*   new generation) and the payment-result extract this                   
009300*   section is driven by.                                                 
009400    COPY "SLPKG.CBL".                                                     
009500    COPY "SLUSRO.CBL".                                                    
009600    COPY "SLSUBO.CBL".                                                    
009700    COPY "SLSUBN.CBL".                                                    
009800    COPY "SLPAYRES.CBL".                                                  
009900    COPY "SLPAY.CBL".                                                     
010000    COPY "SLRPT.CBL".                                                     
010100    COPY "SLCTL.CBL".                                                     
010200                                                                          
010300*   FILE SECTION record layouts are COPYd in; see each                    
010400*   FDxxxx.CBL copybook's own change log for its history.                 
010500DATA DIVISION.                                                            
010600FILE SECTION.                                                             
010700                                                                          
010800*   Package master -- INPUT only, loaded whole into PKG-TABLE             
010900*   by 0300 below and never opened I-O.                                   
011000    COPY "FDPKG.CBL".                                                     
011100*   User master -- INPUT only, loaded whole into USR-TABLE by             
011200*   0320 below so PAY-DRIVER-ID can be checked against it                 
011300*   the same way PAY-PACKAGE-ID is checked against PKG-TABLE.             
011400    COPY "FDUSRO.CBL".                                                    
011500*   Subscription master, prior generation -- INPUT only,                  
011600*   loaded whole into SUB-TABLE by 0400 below.                            
011700    COPY "FDSUBO.CBL".                                                    
011800*   Subscription master, next generation -- OUTPUT only,                  
011900*   written whole by 0800 once every posting is done.                     
012000    COPY "FDSUBN.CBL".                                                    
012100*   Nightly extract of MoMo gateway callback results --                   
012200*   the one file this section reads record by record.                     
012300    COPY "FDPAYRES.CBL".                                                  
012400*   One PAYMENT-RECORD written per successfully posted                    
012500*   callback, by 0735 below.                                              
012600    COPY "FDPAY.CBL".                                                     
012700*   Shared run-report print file -- see WSRPT01.CBL for the               
012800*   page-size and line-counting fields every section uses.                
012900    COPY "FDRPT.CBL".                                                     
013000*   One-record control-totals handoff file -- see the                     
013100*   comment on 0950 below for how the four sections share                 
013200*   it.                                                                   
013300    COPY "FDCTL.CBL".                                                     
013400                                                                          
013500*   Everything below this line is private to payment-                     
013600*   posting except the four shared copybooks pulled in                    
013700*   first.                                                                
013800WORKING-STORAGE SECTION.                                                  
013900                                                                          
014000*   wsdate.cbl supplies GDTV-DATE and the day-count fields used           
014100*   by the GET-RUN-DATE and ADD-DAYS-TO-DATE paragraphs COPYd             
014200*   in from PLDATE.CBL at the bottom of this program.                     
014300    COPY "wsdate.cbl".                                                    
014400*   PKG-TABLE -- the package master held in memory, searched              
014500*   by LOOK-FOR-PACKAGE-RECORD, loaded by 0300 below.                     
014600    COPY "WSPKGTB.CBL".                                                   
014700*   USR-TABLE -- the user master held in memory, searched by              
014800*   LOOK-FOR-USER-RECORD, loaded by 0320 below.  user-                    
014900*   maintenance.cob is the only other program that loads                  
015000*   this same table, for the same reason -- checking an id                
015100*   against the master without a second keyed READ.                       
015200    COPY "WSUSRTB.CBL".                                                   
015300*   SUB-TABLE -- the subscription master held in memory,                  
015400*   searched by LOOK-FOR-SUBSCRIPTION-RECORD, loaded by 0400              
015500*   below and rewritten whole by 0800.                                    
015600    COPY "WSSUBTB.CBL".                                                   
015700*   PAGE-NUMBER, W-PRINTED-LINES, PAGE-FULL and the common                
015800*   TITLE/HEADING-2 fields every program's own report pages               
015900*   share.                                                                
016000    COPY "WSRPT01.CBL".                                                   
016100                                                                          
016200*   Search keys for LOOK-FOR-PACKAGE-RECORD, LOOK-FOR-USER-               
016300*   RECORD and LOOK-FOR-SUBSCRIPTION-RECORD -- moved from the             
016400*   current PAYMENT-RESULT-RECORD before each lookup paragraph            
016500*   is PERFORMed.  Search keys for the three table-lookup                 
016600*   paragraphs COPYd in from PL-LOOK-FOR-PACKAGE-RECORD.CBL,              
016700*   PL-LOOK-FOR-USER-RECORD.CBL and PL-LOOK-FOR-SUBSCRIPTION-             
016800*   RECORD.CBL at the bottom of this program.                             
016900    01  ENTRY-PACKAGE-ID              PIC 9(9).                           
017000    01  ENTRY-USER-ID                 PIC 9(9).                           
017100    01  ENTRY-DRIVER-ID               PIC 9(9).                           
017200                                                                          
017300*   File-status codes.  Only PKG-FILE-OK and SUBO-FILE-OK carry           
017400*   88-levels -- the other six are declared for symmetry with             
017500*   the rest of this system's programs but nothing here tests             
017600*   them, since none of these files key off a file status to              
017700*   drive the PROCEDURE DIVISION logic.                                   
017800    01  WS-PKG-FILE-STATUS             PIC XX.                            
017900        88  PKG-FILE-OK               VALUE "00".                         
018000    01  WS-USRO-FILE-STATUS            PIC XX.                            
018100    01  WS-SUBO-FILE-STATUS            PIC XX.                            
018200        88  SUBO-FILE-OK              VALUE "00".                         
018300    01  WS-SUBN-FILE-STATUS            PIC XX.                            
018400    01  WS-PAYRES-FILE-STATUS          PIC XX.                            
018500    01  WS-PAY-FILE-STATUS             PIC XX.                            
018600    01  WS-RPT-FILE-STATUS             PIC XX.                            
018700    01  WS-CTL-FILE-STATUS            PIC XX.                             
018800                                                                          
018900*   AT-END switches for the four sequential files this section            
019000*   reads start to finish: the package master, the user                   
019100*   master, the subscription master, and the payment-result               
019200*   extract.                                                              
019300    01  W-END-OF-PKG-FILE             PIC X.                              
019400        88  END-OF-PKG-FILE           VALUE "Y".                          
019500    01  W-END-OF-USRO-FILE            PIC X.                              
019600        88  END-OF-USRO-FILE          VALUE "Y".                          
019700    01  W-END-OF-SUBO-FILE            PIC X.                              
019800        88  END-OF-SUBO-FILE          VALUE "Y".                          
019900    01  W-END-OF-PAYRES-FILE          PIC X.                              
020000        88  END-OF-PAYRES-FILE        VALUE "Y".                          
020100                                                                          
020200*   Section banner printed under the run-report title page.               
020300    01  W-SECTION-HEADING.                                                
020400        05  FILLER                    PIC X(01) VALUE SPACES.             
020500        05  FILLER                    PIC X(40) VALUE                     
020600              "PAYMENT-CALLBACK POSTING".                                 
020700                                                                          
020800*   One line per payment-result record processed, posted or               
020900*   rejected -- order ID, driver ID and a free-text result.               
021000    01  W-DETAIL-LINE.                                                    
021100        05  FILLER                    PIC X(01) VALUE SPACES.             
021200        05  D-ORDER-ID                PIC X(20).                          
021300        05  FILLER                    PIC X(01) VALUE SPACES.             
021400        05  D-DRIVER-ID               PIC 9(9).                           
021500        05  FILLER                    PIC X(01) VALUE SPACES.             
021600        05  D-RESULT-MESSAGE          PIC X(60).                          
021700                                                                          
021800*   Section totals, printed by 0900 and also folded into the              
021900*   control-totals record by 0950.                                        
022000    01  W-TOTAL-LINE-1.                                                   
022100        05  FILLER                    PIC X(01) VALUE SPACES.             
022200        05  FILLER                    PIC X(25) VALUE                     
022300              "RECORDS READ..........: ".                                 
022400        05  D-RECORDS-READ            PIC ZZZ,ZZ9.                        
022500    01  W-TOTAL-LINE-2.                                                   
022600        05  FILLER                    PIC X(01) VALUE SPACES.             
022700        05  FILLER                    PIC X(25) VALUE                     
022800              "PAYMENTS POSTED........: ".                                
022900        05  D-PAYMENTS-POSTED         PIC ZZZ,ZZ9.                        
023000    01  W-TOTAL-LINE-3.                                                   
023100        05  FILLER                    PIC X(01) VALUE SPACES.             
023200        05  FILLER                    PIC X(25) VALUE                     
023300              "REJECTED...............: ".                                
023400        05  D-REJECTED                PIC ZZZ,ZZ9.                        
023500    01  W-TOTAL-LINE-4.                                                   
023600        05  FILLER                    PIC X(01) VALUE SPACES.             
023700        05  FILLER                    PIC X(25) VALUE                     
023800              "TOTAL AMOUNT POSTED....: ".                                
023900        05  D-TOTAL-AMOUNT            PIC Z,ZZZ,ZZZ,ZZ9.99-.              
024000                                                                          
024100*   Running counters, COMP for speed since they are incremented           
024200*   once per input record all night.  The amount accumulator is           
024300*   DISPLAY -- this shop never packs money fields.                        
024400    77  W-RECORDS-READ                PIC 9(7)      COMP.                 
024500    77  W-PAYMENTS-POSTED             PIC 9(7)      COMP.                 
024600    77  W-REJECTED                    PIC 9(7)      COMP.                 
024700    77  W-TOTAL-AMOUNT-POSTED         PIC S9(11)V99.                      
024800                                                                          
024900*   Subscript of the new subscription row appended by 0730                
025000*   below -- held separately from SUB-TABLE-IX because the                
025100*   search paragraph also sets SUB-TABLE-IX and we still need             
025200*   to come back to the row we just appended.                             
025300    77  W-NEW-SUBSCRIPTION-IX         PIC 9(5)      COMP.                 
025400                                                                          
025500PROCEDURE DIVISION.                                                       
025600                                                                          
025700*   MAIN-LINE: load both master tables into memory, post every            
025800*   payment-result record against them, rewrite the subscription          
025900*   master, print the section's totals and hand the running               
026000*   totals on to the driver via CONTROL-TOTALS-FILE.                      
0261000100-MAIN-LINE.                                                           
026200                                                                          
026300*   Four PERFORM...THRU pairs set up the run: open files,                 
026400*   load the package table, load the user table, load the                 
026500*   subscription table.                                                   
026600    PERFORM 0200-OPEN-FILES THRU 0200-EXIT.                               
026700    PERFORM 0300-LOAD-PACKAGE-TABLE THRU 0300-EXIT.                       
026800    PERFORM 0320-LOAD-USER-TABLE THRU 0320-EXIT.                          
026900    PERFORM 0400-LOAD-SUBSCRIPTION-TABLE THRU 0400-EXIT.                  
027000                                                                          
027100*   GET-RUN-DATE (PLDATE.CBL) -- today's date, used below as the          
027200*   start date of every subscription this run creates.                    
027300    PERFORM GET-RUN-DATE.                                                 
027400                                                                          
027500    PERFORM 0500-PRINT-TITLE-AND-HEADING THRU 0500-EXIT.                  
027600                                                                          
027700*   Main processing loop: read, post, read again, until the               
027800*   payment-result extract is exhausted.                                  
027900    PERFORM 0600-READ-PAYRES-NEXT THRU 0600-EXIT.                         
028000    PERFORM 0700-POST-ONE-PAYMENT-RESULT THRU 0700-EXIT                   
028100        UNTIL END-OF-PAYRES-FILE.                                         
028200                                                                          
028300*   Subscription table is only rewritten once, after every                
028400*   record in the extract has had its chance to touch it --               
028500*   rewriting row by row as postings happen would mean writing            
028600*   the same brand-new row over and over for a driver who buys            
028700*   more than one package in a single night.                              
028800*   Wind-down: rewrite the master, print totals, hand the                 
028900*   totals to the driver, close everything.                               
029000    PERFORM 0800-REWRITE-SUBSCRIPTION-MASTER THRU 0800-EXIT.              
029100    PERFORM 0900-PRINT-SECTION-TOTALS THRU 0900-EXIT.                     
029200    PERFORM 0950-WRITE-CONTROL-TOTALS THRU 0950-EXIT.                     
029300    PERFORM 1000-CLOSE-FILES THRU 1000-EXIT.                              
029400                                                                          
029500*   Return code left at whatever the last file operation                  
029600*   set it to -- this section does not set its own, matching              
029700*   every other program in this system.                                   
029800    STOP RUN.                                                             
029900*----------------------------------------------------------------         
030000*   0200-OPEN-FILES                                                       
030100*                                                                         
030200*   Opens every file this section touches and zeroes the                  
030300*   counters and switches PROCEDURE DIVISION depends on.                  
030400*   SUBSCRIPTION-NEW-FILE is OUTPUT, not I-O -- this program              
030500*   builds the next generation of the subscription master in              
030600*   memory and writes it whole in 0800 rather than rewriting              
030700*   the old generation record by record.                                  
0308000200-OPEN-FILES.                                                          
030900                                                                          
031000*   Eight OPENs, one per file this section touches -- see                 
031100*   the SELECT clauses above for which are INPUT, OUTPUT or               
031200*   I-O.                                                                  
031300    OPEN INPUT  SERVICE-PACKAGE-FILE.                                     
031400    OPEN INPUT  USER-OLD-FILE.                                            
031500    OPEN INPUT  SUBSCRIPTION-OLD-FILE.                                    
031600    OPEN OUTPUT SUBSCRIPTION-NEW-FILE.                                    
031700    OPEN INPUT  PAYMENT-RESULT-FILE.                                      
031800    OPEN OUTPUT PAYMENT-FILE.                                             
031900    OPEN OUTPUT RUN-REPORT-FILE.                                          
032000*   CONTROL-TOTALS-FILE is OUTPUT here because this is the first          
032100*   section in the nightly run -- every section behind this one           
032200*   opens the same file I-O and adds its own counts on top.               
032300    OPEN OUTPUT CONTROL-TOTALS-FILE.                                      
032400                                                                          
032500*   Counters zeroed here rather than relying on WORKING-                  
032600*   STORAGE's implicit initial value -- this program can be               
032700*   CALLed more than once in a unit test harness even though              
032800*   it never is in production.                                            
032900    MOVE 0 TO W-RECORDS-READ W-PAYMENTS-POSTED W-REJECTED.                
033000    MOVE 0 TO W-TOTAL-AMOUNT-POSTED.                                      
033100    MOVE 0 TO W-PRINTED-LINES PAGE-NUMBER.                                
033200    MOVE "N" TO W-END-OF-PKG-FILE W-END-OF-USRO-FILE                      
033300                W-END-OF-SUBO-FILE W-END-OF-PAYRES-FILE.                  
033400                                                                          
0335000200-EXIT.                                                                
033600    EXIT.                                                                 
033700*----------------------------------------------------------------         
0338000300-LOAD-PACKAGE-TABLE.                                                  
033900                                                                          
034000*   Whole package master loaded once; every posting, upgrade and          
034100*   downgrade calculation in tonight's run shares this table.             
034200    MOVE 0 TO PKG-TABLE-COUNT.                                            
034300    SET PKG-TABLE-IX TO 1.                                                
034400                                                                          
034500*   Priming read ahead of the load loop -- standard read-                 
034600*   ahead shape used by every sequential-file load in this                
034700*   system.                                                               
034800    READ SERVICE-PACKAGE-FILE                                             
034900        AT END MOVE "Y" TO W-END-OF-PKG-FILE.                             
035000                                                                          
035100    PERFORM 0310-LOAD-ONE-PACKAGE THRU 0310-EXIT                          
035200        UNTIL END-OF-PKG-FILE.                                            
035300                                                                          
0354000300-EXIT.                                                                
035500    EXIT.                                                                 
035600*----------------------------------------------------------------         
035700*   0310-LOAD-ONE-PACKAGE                                                 
035800*                                                                         
035900*   One pass of the package-master load loop -- moves the                 
036000*   current SERVICE-PACKAGE-RECORD into the next free row of              
036100*   PKG-TABLE and reads the next record.                                  
0362000310-LOAD-ONE-PACKAGE.                                                    
036300                                                                          
036400*   PKG-TABLE-COUNT is what LOOK-FOR-PACKAGE-RECORD's SEARCH              
036500*   verb uses as the table's occurs-depending-on limit.                   
036600    ADD 1 TO PKG-TABLE-COUNT.                                             
036700    MOVE PKG-ID          TO PKG-T-ID (PKG-TABLE-IX).                      
036800    MOVE PKG-NAME         TO PKG-T-NAME (PKG-TABLE-IX).                   
036900    MOVE PKG-PRICE         TO PKG-T-PRICE (PKG-TABLE-IX).                 
037000    MOVE PKG-MAX-SWAPS      TO PKG-T-MAX-SWAPS (PKG-TABLE-IX).            
037100    MOVE PKG-DURATION        TO PKG-T-DURATION (PKG-TABLE-IX).            
037200    SET PKG-TABLE-IX UP BY 1.                                             
037300                                                                          
037400    READ SERVICE-PACKAGE-FILE                                             
037500        AT END MOVE "Y" TO W-END-OF-PKG-FILE.                             
037600                                                                          
0377000310-EXIT.                                                                
037800    EXIT.                                                                 
037900*----------------------------------------------------------------         
038000*   0320-LOAD-USER-TABLE                                                  
038100*                                                                         
038200*   Whole user master loaded once, the same way 0300 above                
038300*   loads the package master -- every driver-id check this                
038400*   section runs against PAY-DRIVER-ID shares this table.                 
0385000320-LOAD-USER-TABLE.                                                     
038600                                                                          
038700    MOVE 0 TO USR-TABLE-COUNT.                                            
038800    SET USR-TABLE-IX TO 1.                                                
038900                                                                          
039000    READ USER-OLD-FILE                                                    
039100        AT END MOVE "Y" TO W-END-OF-USRO-FILE.                            
039200                                                                          
039300    PERFORM 0330-LOAD-ONE-USER THRU 0330-EXIT                             
039400        UNTIL END-OF-USRO-FILE.                                           
039500                                                                          
0396000320-EXIT.                                                                
039700    EXIT.                                                                 
039800*----------------------------------------------------------------         
039900*   0330-LOAD-ONE-USER                                                    
040000*                                                                         
040100*   One pass of the user-master load loop -- moves the                    
040200*   current OLD-USER-RECORD into the next free row of                     
040300*   USR-TABLE and reads the next record.                                  
0404000330-LOAD-ONE-USER.                                                       
040500                                                                          
040600*   USR-TABLE-COUNT is what LOOK-FOR-USER-RECORD's SEARCH                 
040700*   verb uses as the table's occurs-depending-on limit.                   
040800    ADD 1 TO USR-TABLE-COUNT.                                             
040900    MOVE USO-ID           TO USR-T-ID (USR-TABLE-IX).                     
041000    MOVE USO-FULL-NAME    TO USR-T-FULL-NAME (USR-TABLE-IX).              
041100    MOVE USO-EMAIL        TO USR-T-EMAIL (USR-TABLE-IX).                  
041200    MOVE USO-PHONE        TO USR-T-PHONE (USR-TABLE-IX).                  
041300    MOVE USO-PASSWORD-HASH                                                
041400                          TO USR-T-PASSWORD-HASH (USR-TABLE-IX).          
041500    MOVE USO-ROLE         TO USR-T-ROLE (USR-TABLE-IX).                   
041600    MOVE USO-STATUS       TO USR-T-STATUS (USR-TABLE-IX).                 
041700    SET USR-TABLE-IX UP BY 1.                                             
041800                                                                          
041900    READ USER-OLD-FILE                                                    
042000        AT END MOVE "Y" TO W-END-OF-USRO-FILE.                            
042100                                                                          
0422000330-EXIT.                                                                
042300    EXIT.                                                                 
042400*----------------------------------------------------------------         
0425000400-LOAD-SUBSCRIPTION-TABLE.                                             
042600                                                                          
042700*   SUB-TABLE-HIGH-ID tracks the largest subscription ID seen so          
042800*   far -- 0730 below adds 1 to it for every brand-new                    
042900*   subscription this run creates, so IDs stay unique without a           
043000*   separate key-generator file.                                          
043100*   SUB-TABLE-COUNT doubles as both the occurs-depending-on               
043200*   limit for SEARCH and the row count 0800 below VARYING's               
043300*   through when rewriting the file.                                      
043400    MOVE 0 TO SUB-TABLE-COUNT.                                            
043500    MOVE 0 TO SUB-TABLE-HIGH-ID.                                          
043600    SET SUB-TABLE-IX TO 1.                                                
043700                                                                          
043800    READ SUBSCRIPTION-OLD-FILE                                            
043900        AT END MOVE "Y" TO W-END-OF-SUBO-FILE.                            
044000                                                                          
044100    PERFORM 0410-LOAD-ONE-SUBSCRIPTION THRU 0410-EXIT                     
044200        UNTIL END-OF-SUBO-FILE.                                           
044300                                                                          
0444000400-EXIT.                                                                
044500    EXIT.                                                                 
044600*----------------------------------------------------------------         
044700*   0410-LOAD-ONE-SUBSCRIPTION                                            
044800*                                                                         
044900*   One pass of the subscription-master load loop -- same                 
045000*   shape as 0310-LOAD-ONE-PACKAGE above, one field MOVEd at              
045100*   a time from SUBSCRIPTION-OLD-RECORD into the next row of              
045200*   SUB-TABLE.                                                            
0453000410-LOAD-ONE-SUBSCRIPTION.                                               
045400                                                                          
045500    ADD 1 TO SUB-TABLE-COUNT.                                             
045600*   Field-by-field MOVE rather than a group MOVE -- the old               
045700*   and new subscription record layouts are not guaranteed                
045800*   to stay byte-for-byte identical across a release.                     
045900    MOVE SBO-ID              TO SUB-T-ID (SUB-TABLE-IX).                  
046000    MOVE SBO-DRIVER-ID        TO SUB-T-DRIVER-ID (SUB-TABLE-IX).          
046100    MOVE SBO-PKG-ID           TO SUB-T-PKG-ID (SUB-TABLE-IX).             
046200    MOVE SBO-START-DATE       TO SUB-T-START-DATE (SUB-TABLE-IX).         
046300    MOVE SBO-END-DATE         TO SUB-T-END-DATE (SUB-TABLE-IX).           
046400    MOVE SBO-STATUS           TO SUB-T-STATUS (SUB-TABLE-IX).             
046500    MOVE SBO-REMAINING-SWAPS                                              
046600        TO SUB-T-REMAINING-SWAPS (SUB-TABLE-IX).                          
046700                                                                          
046800*   High-water mark for subscription IDs -- see the comment               
046900*   above 0400 for why this is tracked here instead of in a               
047000*   separate key file.                                                    
047100    IF SBO-ID > SUB-TABLE-HIGH-ID                                         
047200       MOVE SBO-ID TO SUB-TABLE-HIGH-ID.                                  
047300                                                                          
047400    SET SUB-TABLE-IX UP BY 1.                                             
047500                                                                          
047600    READ SUBSCRIPTION-OLD-FILE                                            
047700        AT END MOVE "Y" TO W-END-OF-SUBO-FILE.                            
047800                                                                          
0479000410-EXIT.                                                                
048000    EXIT.                                                                 
048100*----------------------------------------------------------------         
048200*   0500-PRINT-TITLE-AND-HEADING                                          
048300*                                                                         
048400*   Prints the run-report title page and this section's own               
048500*   banner.  This section runs first, so TOP-OF-FORM here is              
048600*   what starts the first page of the whole nightly report;               
048700*   every later section's call to this same paragraph shape               
048800*   (see each section's own 05xx paragraph) starts a fresh page           
048900*   for its own detail lines instead.                                     
0490000500-PRINT-TITLE-AND-HEADING.                                             
049100                                                                          
049200    MOVE "SWAP-SVC NIGHTLY RUN REPORT" TO TITLE.                          
049300    ADD 1 TO PAGE-NUMBER.                                                 
049400    MOVE TITLE TO RUN-REPORT-RECORD.                                      
049500    WRITE RUN-REPORT-RECORD AFTER ADVANCING TOP-OF-FORM.                  
049600                                                                          
049700*   Blank separator line ahead of the four totals below.                  
049800    MOVE SPACES TO RUN-REPORT-RECORD.                                     
049900    WRITE RUN-REPORT-RECORD AFTER ADVANCING 1.                            
050000    MOVE W-SECTION-HEADING TO RUN-REPORT-RECORD.                          
050100    WRITE RUN-REPORT-RECORD AFTER ADVANCING 1.                            
050200    MOVE HEADING-2 TO RUN-REPORT-RECORD.                                  
050300    WRITE RUN-REPORT-RECORD AFTER ADVANCING 1.                            
050400    ADD 4 TO W-PRINTED-LINES.                                             
050500                                                                          
0506000500-EXIT.                                                                
050700    EXIT.                                                                 
050800*----------------------------------------------------------------         
050900*   0600-READ-PAYRES-NEXT                                                 
051000*                                                                         
051100*   Single READ against PAYMENT-RESULT-FILE, shared by                    
051200*   MAIN-LINE's priming read and by 0700's read-ahead at the              
051300*   bottom of its own processing loop.                                    
0514000600-READ-PAYRES-NEXT.                                                    
051500                                                                          
051600    READ PAYMENT-RESULT-FILE                                              
051700        AT END MOVE "Y" TO W-END-OF-PAYRES-FILE.                          
051800                                                                          
0519000600-EXIT.                                                                
052000    EXIT.                                                                 
052100*----------------------------------------------------------------         
052200*   0700-POST-ONE-PAYMENT-RESULT                                          
052300*                                                                         
052400*   Posts a single payment-result record.  A record is rejected           
052500*   outright if the driver ID is not on USR-TABLE, if its                 
052600*   package ID is not on PKG-TABLE, or if the gateway itself              
052700*   did not mark the callback successful; only a successful               
052800*   callback against a known driver and a known package                   
052900*   reaches 0720-POST-SUBSCRIPTION below.                                 
0530000700-POST-ONE-PAYMENT-RESULT.                                             
053100                                                                          
053200    ADD 1 TO W-RECORDS-READ.                                              
053300*   LOOK-FOR-USER-RECORD (PL-LOOK-FOR-USER-RECORD.CBL) sets               
053400*   W-FOUND-USER-RECORD by searching USR-TABLE for the driver             
053500*   ID on this callback -- a gateway cannot be trusted to                 
053600*   name a driver who still has an account on the master.                 
053700    MOVE PAY-DRIVER-ID TO ENTRY-USER-ID.                                  
053800    PERFORM LOOK-FOR-USER-RECORD.                                         
053900*   LOOK-FOR-PACKAGE-RECORD (PL-LOOK-FOR-PACKAGE-RECORD.CBL)              
054000*   sets W-FOUND-PACKAGE-RECORD by searching PKG-TABLE for                
054100*   the package ID on this callback.                                      
054200    MOVE PAY-PACKAGE-ID TO ENTRY-PACKAGE-ID.                              
054300    PERFORM LOOK-FOR-PACKAGE-RECORD.                                      
054400                                                                          
054500    IF NOT FOUND-USER-RECORD                                              
054600*      Driver ID on the callback does not exist on the user               
054700*      master -- same data-problem-on-the-gateway-side case               
054800*      as an unknown package ID, just caught first.                       
054900       ADD 1 TO W-REJECTED                                                
055000       MOVE PAY-ORDER-ID  TO D-ORDER-ID                                   
055100       MOVE PAY-DRIVER-ID TO D-DRIVER-ID                                  
055200       MOVE "REJECTED - DRIVER NOT FOUND" TO D-RESULT-MESSAGE             
055300       PERFORM 0750-PRINT-DETAIL-LINE THRU 0750-EXIT                      
055400    ELSE                                                                  
055500       IF NOT FOUND-PACKAGE-RECORD                                        
055600*         Package ID on the callback does not exist on the                
055700*         package master -- a data problem on the gateway                 
055800*         side, not something this program can recover from.              
055900          ADD 1 TO W-REJECTED                                             
056000          MOVE PAY-ORDER-ID  TO D-ORDER-ID                                
056100          MOVE PAY-DRIVER-ID TO D-DRIVER-ID                               
056200          MOVE "REJECTED - PACKAGE NOT FOUND" TO D-RESULT-MESSAGE         
056300          PERFORM 0750-PRINT-DETAIL-LINE THRU 0750-EXIT                   
056400       ELSE                                                               
056500          IF PAY-RESULT-SUCCESS                                           
056600             PERFORM 0720-POST-SUBSCRIPTION THRU 0720-EXIT                
056700          ELSE                                                            
056800*            Gateway itself flagged the callback as failed --             
056900*            ticket SW-048 put the actual result code into                
057000*            the report line instead of a bare "REJECTED".                
057100             ADD 1 TO W-REJECTED                                          
057200             MOVE PAY-ORDER-ID  TO D-ORDER-ID                             
057300             MOVE PAY-DRIVER-ID TO D-DRIVER-ID                            
057400             MOVE "REJECTED - GATEWAY RESULT CODE "                       
057500                 TO D-RESULT-MESSAGE                                      
057600             MOVE PAY-RESULT-CODE TO D-RESULT-MESSAGE (32:4)              
057700             PERFORM 0750-PRINT-DETAIL-LINE THRU 0750-EXIT.               
057800                                                                          
057900    PERFORM 0600-READ-PAYRES-NEXT THRU 0600-EXIT.                         
058000                                                                          
0581000700-EXIT.                                                                
058200    EXIT.                                                                 
058300*----------------------------------------------------------------         
0584000720-POST-SUBSCRIPTION.                                                   
058500                                                                          
058600*   Subscription posting (SPEC BATCH FLOW): a driver may hold at          
058700*   most one ACTIVE subscription with swaps left; an empty one            
058800*   is expired in place and a fresh subscription is appended.             
058900*   LOOK-FOR-SUBSCRIPTION-RECORD searches SUB-TABLE for this              
059000*   driver's most recently posted subscription row, if any.               
059100    MOVE PAY-DRIVER-ID TO ENTRY-DRIVER-ID.                                
059200    PERFORM LOOK-FOR-SUBSCRIPTION-RECORD.                                 
059300                                                                          
059400    IF FOUND-SUBSCRIPTION-RECORD                                          
059500       AND SUB-T-REMAINING-SWAPS (SUB-TABLE-IX) > 0                       
059600*      Driver already has an ACTIVE subscription with swaps               
059700*      left -- a second callback for the same driver the same             
059800*      night is refused rather than stacking two live                     
059900*      subscriptions on one driver.                                       
060000       ADD 1 TO W-REJECTED                                                
060100       MOVE PAY-ORDER-ID  TO D-ORDER-ID                                   
060200       MOVE PAY-DRIVER-ID TO D-DRIVER-ID                                  
060300       MOVE "REJECTED - ACTIVE SUBSCRIPTION NOT EXHAUSTED"                
060400                                TO D-RESULT-MESSAGE                       
060500       PERFORM 0750-PRINT-DETAIL-LINE THRU 0750-EXIT                      
060600    ELSE                                                                  
060700*      Either the driver has no subscription row at all, or               
060800*      their existing one has no swaps left -- either way it is           
060900*      safe to expire whatever is there and post a new one.               
061000       PERFORM 0725-EXPIRE-OLD-SUBSCRIPTION THRU 0725-EXIT                
061100       PERFORM 0730-APPEND-NEW-SUBSCRIPTION THRU 0730-EXIT                
061200       PERFORM 0735-WRITE-PAYMENT-RECORD THRU 0735-EXIT                   
061300       PERFORM 0750-PRINT-DETAIL-LINE THRU 0750-EXIT.                     
061400                                                                          
0615000720-EXIT.                                                                
061600    EXIT.                                                                 
061700*----------------------------------------------------------------         
061800*   0725-EXPIRE-OLD-SUBSCRIPTION                                          
061900*                                                                         
062000*   Marks the driver's current subscription row EXPIRED.  Does            
062100*   nothing if LOOK-FOR-SUBSCRIPTION-RECORD did not find a row            
062200*   for this driver -- a first-time subscriber has nothing to             
062300*   expire.                                                               
0624000725-EXPIRE-OLD-SUBSCRIPTION.                                             
062500                                                                          
062600    IF FOUND-SUBSCRIPTION-RECORD                                          
062700       MOVE "EXPIRED   " TO SUB-T-STATUS (SUB-TABLE-IX).                  
062800                                                                          
0629000725-EXIT.                                                                
063000    EXIT.                                                                 
063100*----------------------------------------------------------------         
063200*   0730-APPEND-NEW-SUBSCRIPTION                                          
063300*                                                                         
063400*   Builds a brand-new subscription row at the bottom of                  
063500*   SUB-TABLE: new ID from the high-water mark, today's date as           
063600*   the start date, end date computed by walking PKG-T-DURATION           
063700*   days forward via ADD-DAYS-TO-DATE (PLDATE.CBL), full swap             
063800*   allowance from the package row, status ACTIVE.                        
0639000730-APPEND-NEW-SUBSCRIPTION.                                             
064000                                                                          
064100    ADD 1 TO SUB-TABLE-COUNT.                                             
064200*   W-NEW-SUBSCRIPTION-IX is held apart from SUB-TABLE-IX                 
064300*   because the next READ of SUBSCRIPTION-OLD-FILE is already             
064400*   finished by the time we get here -- only the search                   
064500*   paragraph still moves SUB-TABLE-IX around.                            
064600    MOVE SUB-TABLE-COUNT TO W-NEW-SUBSCRIPTION-IX.                        
064700    ADD 1 TO SUB-TABLE-HIGH-ID.                                           
064800                                                                          
064900    MOVE SUB-TABLE-HIGH-ID TO SUB-T-ID (W-NEW-SUBSCRIPTION-IX).           
065000    MOVE PAY-DRIVER-ID                                                    
065100        TO SUB-T-DRIVER-ID (W-NEW-SUBSCRIPTION-IX).                       
065200    MOVE PAY-PACKAGE-ID                                                   
065300        TO SUB-T-PKG-ID (W-NEW-SUBSCRIPTION-IX).                          
065400    MOVE GDTV-DATE                                                        
065500        TO SUB-T-START-DATE (W-NEW-SUBSCRIPTION-IX).                      
065600                                                                          
065700*   End date = today + the package's duration in days.                    
065800    MOVE GDTV-DATE TO GDTV-DATE-MM-DD-CCYY.                               
065900*   PKG-TABLE-IX is still sitting on the matched package row              
066000*   from LOOK-FOR-PACKAGE-RECORD above.                                   
066100    MOVE PKG-T-DURATION (PKG-TABLE-IX) TO GDTV-DAYS-TO-ADD.               
066200    PERFORM ADD-DAYS-TO-DATE.                                             
066300    MOVE GDTV-DATE-MM-DD-CCYY                                             
066400        TO SUB-T-END-DATE (W-NEW-SUBSCRIPTION-IX).                        
066500                                                                          
066600*   Ten-character status field, blank-padded, matching every              
066700*   other STATUS field in this system's masters.                          
066800    MOVE "ACTIVE    " TO SUB-T-STATUS (W-NEW-SUBSCRIPTION-IX).            
066900    MOVE PKG-T-MAX-SWAPS (PKG-TABLE-IX)                                   
067000        TO SUB-T-REMAINING-SWAPS (W-NEW-SUBSCRIPTION-IX).                 
067100                                                                          
0672000730-EXIT.                                                                
067300    EXIT.                                                                 
067400*----------------------------------------------------------------         
067500*   0735-WRITE-PAYMENT-RECORD                                             
067600*                                                                         
067700*   One PAYMENT-RECORD per cleared callback -- always method              
067800*   MOMO and status COMPLETED, since this section only gets               
067900*   here for callbacks the gateway itself marked successful.              
0680000735-WRITE-PAYMENT-RECORD.                                                
068100                                                                          
068200*   SUB-TABLE-HIGH-ID still holds the ID 0730 just assigned               
068300*   to the new subscription row.                                          
068400    MOVE SUB-TABLE-HIGH-ID TO PMT-SUBSCRIPTION-ID.                        
068500    MOVE PAY-AMOUNT        TO PMT-AMOUNT.                                 
068600    MOVE "MOMO      "      TO PMT-METHOD.                                 
068700    MOVE GDTV-DATE         TO PMT-DATE.                                   
068800    MOVE "COMPLETED "      TO PMT-STATUS.                                 
068900    WRITE PAYMENT-RECORD.                                                 
069000                                                                          
069100    ADD 1 TO W-PAYMENTS-POSTED.                                           
069200    ADD PAY-AMOUNT TO W-TOTAL-AMOUNT-POSTED.                              
069300                                                                          
069400*   Detail line for a posted callback -- the rejected-                    
069500*   callback branches above build the same three fields                   
069600*   their own way before falling into 0750.                               
069700    MOVE PAY-ORDER-ID  TO D-ORDER-ID.                                     
069800*   Package-not-found detail line -- identical field set to               
069900*   every other branch into 0750, just a different message.               
070000    MOVE PAY-DRIVER-ID TO D-DRIVER-ID.                                    
070100    MOVE "POSTED - SUBSCRIPTION CREATED" TO D-RESULT-MESSAGE.             
070200                                                                          
0703000735-EXIT.                                                                
070400    EXIT.                                                                 
070500*----------------------------------------------------------------         
070600*   0750-PRINT-DETAIL-LINE                                                
070700*                                                                         
070800*   Writes W-DETAIL-LINE and rolls to a new page first if the             
070900*   current page is full -- PAGE-FULL and W-PRINTED-LINES come            
071000*   from WSRPT01.CBL, shared by every program in this system.             
0711000750-PRINT-DETAIL-LINE.                                                   
071200                                                                          
071300    IF PAGE-FULL                                                          
071400       PERFORM 0760-FINALIZE-PAGE THRU 0760-EXIT                          
071500       PERFORM 0500-PRINT-TITLE-AND-HEADING THRU 0500-EXIT.               
071600                                                                          
071700    MOVE W-DETAIL-LINE TO RUN-REPORT-RECORD.                              
071800    WRITE RUN-REPORT-RECORD AFTER ADVANCING 1.                            
071900    ADD 1 TO W-PRINTED-LINES.                                             
072000                                                                          
0721000750-EXIT.                                                                
072200    EXIT.                                                                 
072300*----------------------------------------------------------------         
072400*   0760-FINALIZE-PAGE                                                    
072500*                                                                         
072600*   Blank line to flush the page, then reset the printed-line             
072700*   counter.  PAGE-FULL (WSRPT01.CBL) compares against this               
072800*   counter on every later call to 0750.                                  
0729000760-FINALIZE-PAGE.                                                       
073000                                                                          
073100    MOVE SPACES TO RUN-REPORT-RECORD.                                     
073200    WRITE RUN-REPORT-RECORD AFTER ADVANCING TOP-OF-FORM.                  
073300    MOVE 0 TO W-PRINTED-LINES.                                            
073400                                                                          
0735000760-EXIT.                                                                
073600    EXIT.                                                                 
073700*----------------------------------------------------------------         
073800*   0800-REWRITE-SUBSCRIPTION-MASTER                                      
073900*                                                                         
074000*   Writes SUB-TABLE out to SUBSCRIPTION-NEW-FILE, in table               
074100*   order, once every record in the extract has been posted.              
074200*   See the comment on MAIN-LINE above for why this waits until           
074300*   the end of the run instead of happening inline.                       
0744000800-REWRITE-SUBSCRIPTION-MASTER.                                         
074500                                                                          
074600    SET SUB-TABLE-IX TO 1.                                                
074700    PERFORM 0810-REWRITE-ONE-SUBSCRIPTION THRU 0810-EXIT                  
074800        VARYING SUB-TABLE-IX FROM 1 BY 1                                  
074900        UNTIL SUB-TABLE-IX > SUB-TABLE-COUNT.                             
075000                                                                          
0751000800-EXIT.                                                                
075200    EXIT.                                                                 
075300*----------------------------------------------------------------         
075400*   0810-REWRITE-ONE-SUBSCRIPTION                                         
075500*                                                                         
075600*   Moves one SUB-TABLE row into NEW-SUBSCRIPTION-RECORD and              
075700*   writes it.  PERFORMed by VARYING in 0800 above, once per              
075800*   row from 1 through SUB-TABLE-COUNT.                                   
0759000810-REWRITE-ONE-SUBSCRIPTION.                                            
076000                                                                          
076100*   Clears FILLER and every field to spaces before the                    
076200*   MOVEs below, same habit as every record-build paragraph               
076300*   in this system.                                                       
076400    MOVE SPACES TO NEW-SUBSCRIPTION-RECORD.                               
076500    MOVE SUB-T-ID (SUB-TABLE-IX)         TO SBN-ID.                       
076600    MOVE SUB-T-DRIVER-ID (SUB-TABLE-IX)  TO SBN-DRIVER-ID.                
076700    MOVE SUB-T-PKG-ID (SUB-TABLE-IX)     TO SBN-PKG-ID.                   
076800    MOVE SUB-T-START-DATE (SUB-TABLE-IX) TO SBN-START-DATE.               
076900    MOVE SUB-T-END-DATE (SUB-TABLE-IX)   TO SBN-END-DATE.                 
077000    MOVE SUB-T-STATUS (SUB-TABLE-IX)     TO SBN-STATUS.                   
077100    MOVE SUB-T-REMAINING-SWAPS (SUB-TABLE-IX)                             
077200                                         TO SBN-REMAINING-SWAPS.          
077300    WRITE NEW-SUBSCRIPTION-RECORD.                                        
077400                                                                          
0775000810-EXIT.                                                                
077600    EXIT.                                                                 
077700*----------------------------------------------------------------         
077800*   0900-PRINT-SECTION-TOTALS                                             
077900*                                                                         
078000*   Prints this section's own four-line total block at the foot           
078100*   of its detail lines, then rolls the page for whatever                 
078200*   section runs next.                                                    
0783000900-PRINT-SECTION-TOTALS.                                                
078400                                                                          
078500    MOVE SPACES TO RUN-REPORT-RECORD.                                     
078600    WRITE RUN-REPORT-RECORD AFTER ADVANCING 1.                            
078700                                                                          
078800*   Four MOVE-and-WRITE pairs, same shape as the driver's                 
078900*   own grand-summary loop in ev-subscription-batch.cob.                  
079000    MOVE W-RECORDS-READ TO D-RECORDS-READ.                                
079100    MOVE W-TOTAL-LINE-1 TO RUN-REPORT-RECORD.                             
079200    WRITE RUN-REPORT-RECORD AFTER ADVANCING 1.                            
079300                                                                          
079400    MOVE W-PAYMENTS-POSTED TO D-PAYMENTS-POSTED.                          
079500    MOVE W-TOTAL-LINE-2 TO RUN-REPORT-RECORD.                             
079600    WRITE RUN-REPORT-RECORD AFTER ADVANCING 1.                            
079700                                                                          
079800    MOVE W-REJECTED TO D-REJECTED.                                        
079900    MOVE W-TOTAL-LINE-3 TO RUN-REPORT-RECORD.                             
080000    WRITE RUN-REPORT-RECORD AFTER ADVANCING 1.                            
080100                                                                          
080200*   Signed total, zero-suppressed with trailing minus -- see              
080300*   the SW-057 change-log note above on why this is never                 
080400*   expected to actually print a minus sign.                              
080500    MOVE W-TOTAL-AMOUNT-POSTED TO D-TOTAL-AMOUNT.                         
080600    MOVE W-TOTAL-LINE-4 TO RUN-REPORT-RECORD.                             
080700    WRITE RUN-REPORT-RECORD AFTER ADVANCING 1.                            
080800                                                                          
080900    ADD 5 TO W-PRINTED-LINES.                                             
081000    PERFORM 0760-FINALIZE-PAGE THRU 0760-EXIT.                            
081100                                                                          
0812000900-EXIT.                                                                
081300    EXIT.                                                                 
081400*----------------------------------------------------------------         
081500*   0950-WRITE-CONTROL-TOTALS                                             
081600*                                                                         
081700*   First program in the run -- starts the control-totals record          
081800*   with its own counts and zeroes for every section behind it.           
081900*   Each later section reads this same record I-O, adds its own           
082000*   counts on top, and rewrites it; the driver reads it back one          
082100*   last time after the last section finishes.                            
0822000950-WRITE-CONTROL-TOTALS.                                                
082300                                                                          
082400*   Numeric MOVE of 0 zeroes every field in the record,                   
082500*   including the eleven counters the three sections behind               
082600*   this one will add their own totals into.                              
082700    MOVE 0 TO CONTROL-TOTALS-RECORD.                                      
082800    MOVE W-RECORDS-READ          TO CTL-PAYMENTS-READ.                    
082900    MOVE W-PAYMENTS-POSTED       TO CTL-PAYMENTS-POSTED.                  
083000    MOVE W-REJECTED              TO CTL-PAYMENTS-REJECTED.                
083100    MOVE W-TOTAL-AMOUNT-POSTED   TO CTL-AMOUNT-POSTED.                    
083200    WRITE CONTROL-TOTALS-RECORD.                                          
083300                                                                          
0834000950-EXIT.                                                                
083500    EXIT.                                                                 
083600*----------------------------------------------------------------         
083700*   1000-CLOSE-FILES                                                      
083800*                                                                         
083900*   Closes every file this section opened in 0200.  Order                 
084000*   does not matter here -- none of these eight files share               
084100*   a physical dataset with another open in this run.                     
0842001000-CLOSE-FILES.                                                         
084300                                                                          
084400*   Closing SUBSCRIPTION-NEW-FILE here is what actually                   
084500*   flushes the rewritten subscription master to disk.                    
084600    CLOSE SERVICE-PACKAGE-FILE.                                           
084700    CLOSE USER-OLD-FILE.                                                  
084800    CLOSE SUBSCRIPTION-OLD-FILE.                                          
084900    CLOSE SUBSCRIPTION-NEW-FILE.                                          
085000    CLOSE PAYMENT-RESULT-FILE.                                            
085100    CLOSE PAYMENT-FILE.                                                   
085200    CLOSE RUN-REPORT-FILE.                                                
085300    CLOSE CONTROL-TOTALS-FILE.                                            
085400                                                                          
0855001000-EXIT.                                                                
085600    EXIT.                                                                 
085700*----------------------------------------------------------------         
085800*   Shared lookup and date paragraphs -- see                              
085900*   PL-LOOK-FOR-PACKAGE-RECORD.CBL, PL-LOOK-FOR-USER-RECORD.CBL,          
086000*   PL-LOOK-FOR-SUBSCRIPTION-RECORD.CBL and PLDATE.CBL for the            
086100*   change logs on each.                                                  
086200COPY "PL-LOOK-FOR-PACKAGE-RECORD.CBL".                                    
086300COPY "PL-LOOK-FOR-USER-RECORD.CBL".                                       
086400COPY "PL-LOOK-FOR-SUBSCRIPTION-RECORD.CBL".                               
086500COPY "PLDATE.CBL".                                                        
086600*----------------------------------------------------------------         
086700*   A note on naming: ENTRY-PACKAGE-ID, ENTRY-USER-ID and                 
086800*   ENTRY-DRIVER-ID are named ENTRY- rather than W- because               
086900*   that is the prefix the PL-LOOK-FOR-xxx-RECORD copybooks               
087000*   expect their callers to use -- changing the prefix here               
087100*   without changing the copybooks would break the SEARCH                 
087200*   conditions inside them.                                               
087300*   Same SEARCH-key naming convention is used by every other              
087400*   main program in this system that COPYs one of the PL-LOOK-            
087500*   FOR-xxx-RECORD lookup paragraphs.                                     
