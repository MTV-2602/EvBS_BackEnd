000100*----------------------------------------------------------------         
000200*   FDUSRN.CBL                                                            
000300*                                                                         
000400*   USER-NEW master (output) -- the rewritten copy of USR-TABLE           
000500*   (WSUSRTB.CBL), written record for record in USR-ID order at           
000600*   the end of the user-maintenance run.  Identical shape to              
000700*   FDUSRO.CBL, prefixed USN- to avoid a duplicate data-name              
000800*   clash with the old master held open at the same time.                 
000900*----------------------------------------------------------------         
001000*   CHANGE LOG                                                            
001100*   1999-03-04  RHM  ORIGINAL SWAP-SVC CONVERSION, TICKET SW-017          
001200*   1999-03-09  RHM  ADDED USN-PHONE-AREA REDEFINES, TICKET SW-023        
001300*   2000-01-06  LDM  ROLE EXPANDED TO INCLUDE "STAFF", SW-061             
001400*   2004-02-09  TKO  TRIMMED SPARE FILLER, RECORD NOW 194 BYTES,          
001500*                    TICKET SW-081                                        
001600*----------------------------------------------------------------         
001700    FD  USER-NEW-FILE                                                     
001800        LABEL RECORDS ARE STANDARD                                        
001900        RECORD CONTAINS 194 CHARACTERS.                                   
002000                                                                          
002100    01  NEW-USER-RECORD.                                                  
002200        05  USN-ID                       PIC 9(9).                        
002300        05  USN-FULL-NAME                PIC X(40).                       
002400        05  USN-EMAIL                    PIC X(50).                       
002500        05  USN-PHONE                    PIC X(15).                       
002600        05  USN-PASSWORD-HASH            PIC X(60).                       
002700        05  USN-ROLE                     PIC X(10).                       
002800            88  USN-ROLE-ADMIN           VALUE "ADMIN     ".              
002900            88  USN-ROLE-DRIVER          VALUE "DRIVER    ".              
003000            88  USN-ROLE-STAFF           VALUE "STAFF     ".              
003100        05  USN-STATUS                   PIC X(10).                       
003200            88  USN-STATUS-ACTIVE        VALUE "ACTIVE    ".              
003300            88  USN-STATUS-INACTIVE      VALUE "INACTIVE  ".              
003400                                                                          
003500*   Alternate view, same shape as USO-PHONE-ALT in FDUSRO.CBL.            
003600    01  USN-PHONE-ALT REDEFINES NEW-USER-RECORD.                          
003700        05  FILLER                       PIC X(99).                       
003800        05  USN-ALT-PHONE-AREA           PIC X(03).                       
003900        05  USN-ALT-PHONE-NUMBER         PIC X(12).                       
004000        05  FILLER                       PIC X(80).                       
