000100*----------------------------------------------------------------         
000200*   SLRPT.CBL                                                             
000300*   SELECT clause for the CONTROL/RUN-REPORT print file, 132              
000400*   columns, opened OUTPUT by the first section program in the            
000500*   run and EXTEND by every section program after it.                     
000600*----------------------------------------------------------------         
000700*   1999-02-11  RHM  ORIGINAL SWAP-SVC CONVERSION, TICKET SW-014          
000800    SELECT RUN-REPORT-FILE ASSIGN TO "RUNRPT"                             
000900        ORGANIZATION IS LINE SEQUENTIAL                                   
001000        FILE STATUS IS WS-RPT-FILE-STATUS.                                
