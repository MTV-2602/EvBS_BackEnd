000100*----------------------------------------------------------------         
000200*   FDSUBN.CBL                                                            
000300*                                                                         
000400*   DRIVER-SUBSCRIPTION-NEW master (output) -- the rewritten copy         
000500*   of SUB-TABLE (WSSUBTB.CBL), written record for record at the          
000600*   end of a section that touched subscriptions.  Identical shape         
000700*   to FDSUBO.CBL; kept as a separate copybook (SBN- prefix) so a         
000800*   program can hold SUBSCRIPTION-OLD-FILE and SUBSCRIPTION-NEW-          
000900*   FILE open at once without a duplicate data-name clash.                
001000*----------------------------------------------------------------         
001100*   CHANGE LOG                                                            
001200*   1999-02-11  RHM  ORIGINAL SWAP-SVC CONVERSION, TICKET SW-014          
001300*   1999-02-24  RHM  ADDED SBN-START-DATE REDEFINES, TICKET SW-021        
001400*   1999-12-02  LDM  Y2K: START/END DATE WINDOWED TO 4-DIGIT YEAR,        
001500*                    TICKET SW-058                                        
001600*----------------------------------------------------------------         
001700    FD  SUBSCRIPTION-NEW-FILE                                             
001800        LABEL RECORDS ARE STANDARD                                        
001900        RECORD CONTAINS 59 CHARACTERS.                                    
002000                                                                          
002100    01  NEW-SUBSCRIPTION-RECORD.                                          
002200        05  SBN-ID                       PIC 9(9).                        
002300        05  SBN-DRIVER-ID                PIC 9(9).                        
002400        05  SBN-PKG-ID                   PIC 9(9).                        
002500        05  SBN-START-DATE               PIC 9(8).                        
002600        05  SBN-END-DATE                 PIC 9(8).                        
002700        05  SBN-STATUS                   PIC X(10).                       
002800            88  SBN-STATUS-ACTIVE        VALUE "ACTIVE    ".              
002900            88  SBN-STATUS-EXPIRED       VALUE "EXPIRED   ".              
003000            88  SBN-STATUS-CANCELLED     VALUE "CANCELLED ".              
003100        05  SBN-REMAINING-SWAPS          PIC 9(5).                        
003200        05  FILLER                       PIC X(01).                       
003300                                                                          
003400*   Alternate view, same shape as SBO-DATE-ALT in FDSUBO.CBL.             
003500    01  SBN-DATE-ALT REDEFINES NEW-SUBSCRIPTION-RECORD.                   
003600        05  FILLER                       PIC X(27).                       
003700        05  SBN-ALT-START-CCYY           PIC 9(4).                        
003800        05  SBN-ALT-START-MM             PIC 9(2).                        
003900        05  SBN-ALT-START-DD             PIC 9(2).                        
004000        05  SBN-ALT-END-CCYY             PIC 9(4).                        
004100        05  SBN-ALT-END-MM               PIC 9(2).                        
004200        05  SBN-ALT-END-DD               PIC 9(2).                        
004300        05  FILLER                       PIC X(16).                       
