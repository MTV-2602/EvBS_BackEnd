000100*----------------------------------------------------------------         
000200*   FDBKGN.CBL                                                            
000300*                                                                         
000400*   BOOKING-NEW master (output) -- the rewritten copy of                  
000500*   BKG-TABLE (WSBKGTB.CBL), written at the end of the                    
000600*   reservation-expiry sweep.  Identical shape to FDBKGO.CBL,             
000700*   prefixed BKN- to avoid a duplicate data-name clash with the           
000800*   old master held open at the same time.                                
000900*----------------------------------------------------------------         
001000*   CHANGE LOG                                                            
001100*   1999-04-14  RHM  ORIGINAL SWAP-SVC CONVERSION, TICKET SW-020          
001200*   1999-04-20  RHM  ADDED BKN-BOOKING-TIME REDEFINES, SW-026             
001300*   2000-06-01  LDM  RESERVED 10 BYTES FOR FARE FIELDS NOT YET            
001400*                    IN SCOPE, TICKET SW-067                              
001500*----------------------------------------------------------------         
001600    FD  BOOKING-NEW-FILE                                                  
001700        LABEL RECORDS ARE STANDARD                                        
001800        RECORD CONTAINS 114 CHARACTERS.                                   
001900                                                                          
002000    01  NEW-BOOKING-RECORD.                                               
002100        05  BKN-ID                       PIC 9(9).                        
002200        05  BKN-DRIVER-ID                PIC 9(9).                        
002300        05  BKN-STATUS                   PIC X(10).                       
002400            88  BKN-STATUS-CONFIRMED     VALUE "CONFIRMED ".              
002500            88  BKN-STATUS-CANCELLED     VALUE "CANCELLED ".              
002600        05  BKN-CONFIRMATION-CODE        PIC X(12).                       
002700        05  BKN-BOOKING-TIME             PIC 9(14).                       
002800        05  BKN-STATION-NAME             PIC X(30).                       
002900        05  BKN-VEHICLE-MODEL            PIC X(20).                       
003000        05  FILLER                       PIC X(10).                       
003100                                                                          
003200*   Alternate view, same shape as BKO-TIME-ALT in FDBKGO.CBL.             
003300    01  BKN-TIME-ALT REDEFINES NEW-BOOKING-RECORD.                        
003400        05  FILLER                       PIC X(40).                       
003500        05  BKN-ALT-BOOKING-DATE         PIC 9(8).                        
003600        05  BKN-ALT-BOOKING-TIME-ONLY    PIC 9(6).                        
003700        05  FILLER                       PIC X(60).                       
