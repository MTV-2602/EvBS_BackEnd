000100*----------------------------------------------------------------         
000200*   WSPKGTB.CBL                                                           
000300*                                                                         
000400*   SERVICE-PACKAGE table -- the whole PACKAGE-FILE (FDPKG.CBL)           
000500*   held in WORKING-STORAGE so a driver id's package can be               
000600*   resolved by PL-LOOK-FOR-PACKAGE-RECORD.CBL without a second           
000700*   pass of the file.  PACKAGE-FILE is small enough across the            
000800*   whole swap network that one load at program start is cheaper          
000900*   than a keyed re-read per transaction.                                 
001000*----------------------------------------------------------------         
001100*   CHANGE LOG                                                            
001200*   1999-03-08  RHM  ORIGINAL SWAP-SVC CONVERSION, TICKET SW-016          
001300*----------------------------------------------------------------         
001400    77  PKG-TABLE-COUNT              PIC 9(5)  COMP.                      
001500    77  PKG-TABLE-MAX                PIC 9(5)  COMP VALUE 2000.           
001600                                                                          
001700    01  PKG-TABLE.                                                        
001800        05  PKG-TABLE-ENTRY OCCURS 2000 TIMES                             
001900                           INDEXED BY PKG-TABLE-IX.                       
002000            10  PKG-T-ID             PIC 9(9).                            
002100            10  PKG-T-NAME           PIC X(30).                           
002200            10  PKG-T-PRICE          PIC S9(11)V99.                       
002300            10  PKG-T-MAX-SWAPS      PIC 9(5).                            
002400            10  PKG-T-DURATION       PIC 9(4).                            
002500            10  FILLER               PIC X(05).                           
002600                                                                          
002700    01  W-FOUND-PACKAGE-RECORD       PIC X.                               
002800        88  FOUND-PACKAGE-RECORD     VALUE "Y".                           
