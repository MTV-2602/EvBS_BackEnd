000100*----------------------------------------------------------------         
000200*   SLBKGO.CBL                                                            
000300*   SELECT clause for the BOOKING-OLD master (input).  Loaded             
000400*   whole into BKG-TABLE for the reservation-expiry sweep.                
000500*----------------------------------------------------------------         
000600*   1999-02-11  RHM  ORIGINAL SWAP-SVC CONVERSION, TICKET SW-014          
000700    SELECT BOOKING-OLD-FILE ASSIGN TO "BKGOLD"                            
000800        ORGANIZATION IS SEQUENTIAL                                        
000900        FILE STATUS IS WS-BKGO-FILE-STATUS.                               
