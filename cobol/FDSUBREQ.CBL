000100*----------------------------------------------------------------         
000200*   FDSUBREQ.CBL                                                          
000300*                                                                         
000400*   SUB-REQUEST transaction file (input) to subscription-                 
000500*   transactions.cob -- one record per driver-initiated upgrade,          
000600*   downgrade or admin cancellation.  This layout is not printed          
000700*   anywhere in the functional spec the conversion was scoped             
000800*   from; it is built from the three fields every one of the              
000900*   three request kinds needs (driver, kind, target package) plus         
001000*   a filler pad matched to the other transaction records in this         
001100*   run, so a later ticket can widen it without a record-length           
001200*   change.                                                               
001300*----------------------------------------------------------------         
001400*   CHANGE LOG                                                            
001500*   1999-05-10  RHM  ORIGINAL SWAP-SVC CONVERSION, TICKET SW-023          
001600*----------------------------------------------------------------         
001700    FD  SUB-REQUEST-FILE                                                  
001800        LABEL RECORDS ARE STANDARD                                        
001900        RECORD CONTAINS 40 CHARACTERS.                                    
002000                                                                          
002100    01  SUB-REQUEST-RECORD.                                               
002200        05  REQ-DRIVER-ID                PIC 9(9).                        
002300        05  REQ-TYPE                     PIC X(1).                        
002400            88  REQ-TYPE-UPGRADE         VALUE "U".                       
002500            88  REQ-TYPE-DOWNGRADE       VALUE "D".                       
002600            88  REQ-TYPE-CANCEL          VALUE "C".                       
002700        05  REQ-NEW-PACKAGE-ID           PIC 9(9).                        
002800        05  REQ-SUBSCRIPTION-ID          PIC 9(9).                        
002900        05  FILLER                       PIC X(12).                       
