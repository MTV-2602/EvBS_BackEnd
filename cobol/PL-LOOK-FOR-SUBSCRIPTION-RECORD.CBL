000100*----------------------------------------------------------------         
000200*   PL-LOOK-FOR-SUBSCRIPTION-RECORD.CBL                                   
000300*                                                                         
000400*   Searches SUB-TABLE (WSSUBTB.CBL) for the driver's ACTIVE              
000500*   subscription whose end date has not yet passed -- "the                
000600*   driver's current package" everywhere the batch flow speaks            
000700*   of it.  ENTRY-DRIVER-ID and GDTV-DATE (wsdate.cbl) are set by         
000800*   the caller before this is performed.  A driver may hold at            
000900*   most one such row at a time, so the first match is the only           
001000*   match this shop ever expects to find.                                 
001100*----------------------------------------------------------------         
001200*   CHANGE LOG                                                            
001300*   1999-03-15  RHM  ORIGINAL SWAP-SVC CONVERSION, TICKET SW-017          
001400*----------------------------------------------------------------         
001500LOOK-FOR-SUBSCRIPTION-RECORD.                                             
001600                                                                          
001700    MOVE "N" TO W-FOUND-SUBSCRIPTION-RECORD.                              
001800    SET SUB-TABLE-IX TO 1.                                                
001900                                                                          
002000    PERFORM TEST-ONE-SUBSCRIPTION-ENTRY                                   
002100        UNTIL SUB-TABLE-IX > SUB-TABLE-COUNT                              
002200           OR FOUND-SUBSCRIPTION-RECORD.                                  
002300                                                                          
002400LOOK-FOR-SUBSCRIPTION-RECORD-EXIT.                                        
002500    EXIT.                                                                 
002600*----------------------------------------------------------------         
002700TEST-ONE-SUBSCRIPTION-ENTRY.                                              
002800                                                                          
002900    IF SUB-T-DRIVER-ID (SUB-TABLE-IX) = ENTRY-DRIVER-ID                   
003000       AND SUB-T-ACTIVE (SUB-TABLE-IX)                                    
003100       AND SUB-T-END-DATE (SUB-TABLE-IX) >= GDTV-DATE                     
003200       MOVE "Y" TO W-FOUND-SUBSCRIPTION-RECORD                            
003300    ELSE                                                                  
003400       SET SUB-TABLE-IX UP BY 1.                                          
003500                                                                          
003600TEST-ONE-SUBSCRIPTION-ENTRY-EXIT.                                         
003700    EXIT.                                                                 
003800*----------------------------------------------------------------         
003900*   Second entry point into this same table -- subscription               
004000*   maintenance cancels a subscription by its own id, not by the          
004100*   driver who owns it, so it cannot reuse LOOK-FOR-SUBSCRIPTION-         
004200*   RECORD above.  ENTRY-SUBSCRIPTION-ID is set by the caller.            
004300*----------------------------------------------------------------         
004400*   1999-05-10  RHM  ORIGINAL SWAP-SVC CONVERSION, TICKET SW-023          
004500*----------------------------------------------------------------         
004600LOOK-FOR-SUBSCRIPTION-BY-ID.                                              
004700                                                                          
004800    MOVE "N" TO W-FOUND-SUBSCRIPTION-RECORD.                              
004900    SET SUB-TABLE-IX TO 1.                                                
005000                                                                          
005100    PERFORM TEST-ONE-SUBSCRIPTION-ID-ENTRY                                
005200        UNTIL SUB-TABLE-IX > SUB-TABLE-COUNT                              
005300           OR FOUND-SUBSCRIPTION-RECORD.                                  
005400                                                                          
005500LOOK-FOR-SUBSCRIPTION-BY-ID-EXIT.                                         
005600    EXIT.                                                                 
005700*----------------------------------------------------------------         
005800TEST-ONE-SUBSCRIPTION-ID-ENTRY.                                           
005900                                                                          
006000    IF SUB-T-ID (SUB-TABLE-IX) = ENTRY-SUBSCRIPTION-ID                    
006100       MOVE "Y" TO W-FOUND-SUBSCRIPTION-RECORD                            
006200    ELSE                                                                  
006300       SET SUB-TABLE-IX UP BY 1.                                          
006400                                                                          
006500TEST-ONE-SUBSCRIPTION-ID-ENTRY-EXIT.                                      
006600    EXIT.                                                                 
