000100*----------------------------------------------------------------         
000200*   WSBATTB.CBL                                                           
000300*                                                                         
000400*   BATTERY table -- BATTERY-OLD-FILE (FDBATO.CBL) loaded whole           
000500*   into WORKING-STORAGE by reservation-expiry-sweep.cob, which           
000600*   walks it in physical order for the sweep itself and also              
000700*   needs random access to it when a booking's battery link has           
000800*   to be resolved out of order.                                          
000900*----------------------------------------------------------------         
001000*   CHANGE LOG                                                            
001100*   1999-04-02  RHM  ORIGINAL SWAP-SVC CONVERSION, TICKET SW-019          
001200*----------------------------------------------------------------         
001300    77  BAT-TABLE-COUNT               PIC 9(5)  COMP.                     
001400    77  BAT-TABLE-MAX                 PIC 9(5)  COMP VALUE 20000.         
001500                                                                          
001600    01  BAT-TABLE.                                                        
001700        05  BAT-TABLE-ENTRY OCCURS 20000 TIMES                            
001800                            INDEXED BY BAT-TABLE-IX.                      
001900            10  BAT-T-ID              PIC 9(9).                           
002000            10  BAT-T-STATUS          PIC X(10).                          
002100                88  BAT-T-AVAILABLE   VALUE "AVAILABLE ".                 
002200                88  BAT-T-PENDING     VALUE "PENDING   ".                 
002300            10  BAT-T-RESERVED-BOOKING-ID PIC 9(9).                       
002400            10  BAT-T-RESERVATION-EXPIRY  PIC 9(14).                      
002500            10  BAT-T-STATION-ID      PIC 9(9).                           
002600            10  FILLER                PIC X(05).                          
002700                                                                          
002800    01  W-FOUND-BATTERY-RECORD        PIC X.                              
002900        88  FOUND-BATTERY-RECORD      VALUE "Y".                          
