000100*----------------------------------------------------------------         
000200*   SLPAYRES.CBL                                                          
000300*   SELECT clause for the PAYMENT-RESULT transaction file (input).        
000400*   One record per MoMo gateway callback result posted overnight.         
000500*----------------------------------------------------------------         
000600*   1999-02-11  RHM  ORIGINAL SWAP-SVC CONVERSION, TICKET SW-014          
000700    SELECT PAYMENT-RESULT-FILE ASSIGN TO "PAYRES"                         
000800        ORGANIZATION IS SEQUENTIAL                                        
000900        FILE STATUS IS WS-PAYRES-FILE-STATUS.                             
