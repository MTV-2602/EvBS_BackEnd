000100*----------------------------------------------------------------         
000200*   FDPKG.CBL                                                             
000300*                                                                         
000400*   SERVICE-PACKAGE master (input).  Small reference file of the          
000500*   prepaid swap bundles the company sells -- a few dozen rows at         
000600*   most -- so it is read once per run and kept in PKG-TABLE              
000700*   (WSPKGTB.CBL) rather than re-read for every lookup.                   
000800*                                                                         
000900*   This is the master copybook the FILES table in the spec calls         
001000*   "loaded into an in-memory table for keyed lookup" -- every            
001100*   program that prices a subscription, an upgrade or a downgrade         
001200*   COPYs this member.                                                    
001300*----------------------------------------------------------------         
001400*   CHANGE LOG                                                            
001500*   1999-02-11  RHM  ORIGINAL SWAP-SVC CONVERSION, TICKET SW-014          
001600*   1999-02-19  RHM  ADDED PKG-ALT-PRICE REDEFINES, TICKET SW-021         
001700*   1999-11-30  LDM  EXPANDED PKG-NAME TO 30 BYTES, TICKET SW-055         
001800*   2004-02-09  TKO  TRIMMED SPARE FILLER, RECORD IS NOW 61 BYTES,        
001900*                    MATCHING THE FILES TABLE, TICKET SW-081              
002000*----------------------------------------------------------------         
002100    FD  SERVICE-PACKAGE-FILE                                              
002200        LABEL RECORDS ARE STANDARD                                        
002300        RECORD CONTAINS 61 CHARACTERS.                                    
002400                                                                          
002500    01  PACKAGE-RECORD.                                                   
002600        05  PKG-ID                       PIC 9(9).                        
002700        05  PKG-NAME                     PIC X(30).                       
002800        05  PKG-PRICE                    PIC S9(11)V99.                   
002900        05  PKG-MAX-SWAPS                PIC 9(5).                        
003000        05  PKG-DURATION                 PIC 9(4).                        
003100                                                                          
003200*   Alternate view of the same 61 bytes, giving the price as two          
003300*   separate whole-dong / decimal-dong fields for the package             
003400*   listing heading line printed by subscription-transactions.cob.        
003500    01  PKG-ALT-RECORD REDEFINES PACKAGE-RECORD.                          
003600        05  PKG-ALT-ID                   PIC 9(9).                        
003700        05  PKG-ALT-NAME                 PIC X(30).                       
003800        05  PKG-ALT-PRICE-WHOLE          PIC S9(11).                      
003900        05  PKG-ALT-PRICE-DEC            PIC 99.                          
004000        05  PKG-ALT-MAX-SWAPS            PIC 9(5).                        
004100        05  PKG-ALT-DURATION             PIC 9(4).                        
