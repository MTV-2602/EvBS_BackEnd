000100*----------------------------------------------------------------         
000200*   WSBKGTB.CBL                                                           
000300*                                                                         
000400*   BOOKING table -- BOOKING-OLD-FILE (FDBKGO.CBL) loaded whole           
000500*   into WORKING-STORAGE by reservation-expiry-sweep.cob so a             
000600*   battery's BAT-T-RESERVED-BOOKING-ID can be resolved to its            
000700*   booking row without a second pass of the file.                        
000800*----------------------------------------------------------------         
000900*   CHANGE LOG                                                            
001000*   1999-04-14  RHM  ORIGINAL SWAP-SVC CONVERSION, TICKET SW-020          
001100*----------------------------------------------------------------         
001200    77  BKG-TABLE-COUNT               PIC 9(5)  COMP.                     
001300    77  BKG-TABLE-MAX                 PIC 9(5)  COMP VALUE 20000.         
001400                                                                          
001500    01  BKG-TABLE.                                                        
001600        05  BKG-TABLE-ENTRY OCCURS 20000 TIMES                            
001700                            INDEXED BY BKG-TABLE-IX.                      
001800            10  BKG-T-ID              PIC 9(9).                           
001900            10  BKG-T-DRIVER-ID       PIC 9(9).                           
002000            10  BKG-T-STATUS          PIC X(10).                          
002100                88  BKG-T-CONFIRMED   VALUE "CONFIRMED ".                 
002200                88  BKG-T-CANCELLED   VALUE "CANCELLED ".                 
002300            10  BKG-T-CONFIRMATION-CODE PIC X(12).                        
002400            10  BKG-T-BOOKING-TIME    PIC 9(14).                          
002500            10  BKG-T-STATION-NAME    PIC X(30).                          
002600            10  BKG-T-VEHICLE-MODEL   PIC X(20).                          
002700            10  FILLER                PIC X(05).                          
002800                                                                          
002900    01  W-FOUND-BOOKING-RECORD        PIC X.                              
003000        88  FOUND-BOOKING-RECORD      VALUE "Y".                          
