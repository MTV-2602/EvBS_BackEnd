000100*----------------------------------------------------------------         
000200*   SLBATN.CBL                                                            
000300*   SELECT clause for the BATTERY-NEW master (output), rewritten          
000400*   in BAT-TABLE order at end of the reservation-expiry sweep.            
000500*----------------------------------------------------------------         
000600*   1999-02-11  RHM  ORIGINAL SWAP-SVC CONVERSION, TICKET SW-014          
000700    SELECT BATTERY-NEW-FILE ASSIGN TO "BATNEW"                            
000800        ORGANIZATION IS SEQUENTIAL                                        
000900        FILE STATUS IS WS-BATN-FILE-STATUS.                               
