000100*----------------------------------------------------------------         
000200*   wsdate.cbl                                                            
000300*                                                                         
000400*   WORKING-STORAGE to be used by PLDATE.CBL.  Supplies the run           
000500*   date (century-windowed off the two-digit year the operating           
000600*   system hands back in ACCEPT FROM DATE) and the day-count              
000700*   arithmetic every subscription calculation needs to turn a             
000800*   duration in days into an end date.                                    
000900*----------------------------------------------------------------         
001000*   CHANGE LOG                                                            
001100*   1999-03-01  RHM  ORIGINAL SWAP-SVC CONVERSION, TICKET SW-015          
001200*   1999-08-30  LDM  ADDED CENTURY WINDOW FOR Y2K, SW-YR2K-02             
001300*----------------------------------------------------------------         
001400    01  GDTV-TODAY-YYMMDD.                                                
001500        05  GDTV-TODAY-YY            PIC 99.                              
001600        05  GDTV-TODAY-MM            PIC 99.                              
001700        05  GDTV-TODAY-DD            PIC 99.                              
001800                                                                          
001900    01  GDTV-DATE-MM-DD-CCYY         PIC 9(8).                            
002000    01  FILLER REDEFINES GDTV-DATE-MM-DD-CCYY.                            
002100        05  GDTV-DATE-CCYY           PIC 9999.                            
002200        05  GDTV-DATE-MM             PIC 99.                              
002300            88  GDTV-MONTH-VALID     VALUE 1 THROUGH 12.                  
002400        05  GDTV-DATE-DD             PIC 99.                              
002500                                                                          
002600    01  GDTV-LEAP-MATRIX.                                                 
002700        02  GDTV-TABLE-MONTH OCCURS 12 TIMES.                             
002800            05  GDTV-TABLE-MONTH-DAYS  PIC 99.                            
002900                                                                          
003000    01  W-GDTV-LEAP-YEAR             PIC X.                               
003100        88  GDTV-LEAP-YEAR           VALUE "Y".                           
003200                                                                          
003300    77  GDTV-LEAP-YEAR-REMAINDER     PIC 999        COMP.                 
003400    77  GDTV-CENTURY-WINDOW          PIC 99    COMP  VALUE 50.            
003500    77  GDTV-DAYS-TO-ADD             PIC 9(5)       COMP.                 
003600    77  GDTV-DAYS-REMAINING          PIC 9(5)       COMP.                 
003700    77  GDTV-DAYS-IN-MONTH           PIC 99         COMP.                 
003800                                                                          
003900*   Value returned to main program -- run date, format CCYYMMDD.          
004000    77  GDTV-DATE                    PIC 9(8).                            
