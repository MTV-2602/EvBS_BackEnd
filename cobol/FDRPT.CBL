000100*----------------------------------------------------------------         
000200*   FDRPT.CBL                                                             
000300*                                                                         
000400*   RUN-REPORT print file -- the single print stream shared by            
000500*   every program in the nightly run.  payment-posting.cob opens          
000600*   it OUTPUT and prints the title page ahead of its own section;         
000700*   subscription-transactions.cob, reservation-expiry-sweep.cob           
000800*   and user-maintenance.cob each open it EXTEND in turn and              
000900*   append their own section, in the order the driver CALLs them.         
001000*----------------------------------------------------------------         
001100*   CHANGE LOG                                                            
001200*   1999-05-03  RHM  ORIGINAL SWAP-SVC CONVERSION, TICKET SW-022          
001300*----------------------------------------------------------------         
001400    FD  RUN-REPORT-FILE                                                   
001500        LABEL RECORDS ARE STANDARD                                        
001600        RECORDING MODE IS F                                               
001700        RECORD CONTAINS 132 CHARACTERS.                                   
001800                                                                          
001900    01  RUN-REPORT-RECORD                PIC X(132).                      
