000100*----------------------------------------------------------------         
000200*   FDPAYRES.CBL                                                          
000300*                                                                         
000400*   PAYMENT-RESULT transaction file (input) to payment-posting.cob        
000500*   -- one record per gateway callback the night's settlement             
000600*   extract picked up.  PAY-RESULT-CODE of zero means the driver's        
000700*   payment cleared; anything else is a rejected transaction and          
000800*   posts nothing to the subscription or payment masters.                 
000900*----------------------------------------------------------------         
001000*   CHANGE LOG                                                            
001100*   1999-05-03  RHM  ORIGINAL SWAP-SVC CONVERSION, TICKET SW-022          
001200*----------------------------------------------------------------         
001300    FD  PAYMENT-RESULT-FILE                                               
001400        LABEL RECORDS ARE STANDARD                                        
001500        RECORD CONTAINS 94 CHARACTERS.                                    
001600                                                                          
001700    01  PAYMENT-RESULT-RECORD.                                            
001800        05  PAY-ORDER-ID                 PIC X(20).                       
001900        05  PAY-RESULT-CODE              PIC 9(4).                        
002000            88  PAY-RESULT-SUCCESS       VALUE 0000.                      
002100        05  PAY-AMOUNT                   PIC S9(11)V99.                   
002200        05  PAY-PACKAGE-ID                PIC 9(9).                       
002300        05  PAY-DRIVER-ID                PIC 9(9).                        
002400        05  PAY-TRANS-ID                 PIC X(20).                       
002500        05  PAY-DATE                     PIC 9(8).                        
002600        05  FILLER                       PIC X(11).                       
