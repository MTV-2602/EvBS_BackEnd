000100*----------------------------------------------------------------         
000200*   PL-LOOK-FOR-PACKAGE-RECORD.CBL                                        
000300*                                                                         
000400*   Searches PKG-TABLE (WSPKGTB.CBL) for PKG-T-ID = the caller's          
000500*   ENTRY-PACKAGE-ID.  The package master is small and loaded             
000600*   whole into memory at program start, so the lookup is a                
000700*   table search rather than a keyed READ against the file.               
000900*----------------------------------------------------------------         
001000*   CHANGE LOG                                                            
001100*   1999-03-08  RHM  ORIGINAL SWAP-SVC CONVERSION, TICKET SW-016          
001200*----------------------------------------------------------------         
001300LOOK-FOR-PACKAGE-RECORD.                                                  
001400                                                                          
001500    MOVE "N" TO W-FOUND-PACKAGE-RECORD.                                   
001600    SET PKG-TABLE-IX TO 1.                                                
001700    SEARCH PKG-TABLE-ENTRY                                                
001800        AT END                                                            
001900           MOVE "N" TO W-FOUND-PACKAGE-RECORD                             
002000        WHEN PKG-T-ID (PKG-TABLE-IX) = ENTRY-PACKAGE-ID                   
002100           MOVE "Y" TO W-FOUND-PACKAGE-RECORD.                            
002200                                                                          
002300LOOK-FOR-PACKAGE-RECORD-EXIT.                                             
002400    EXIT.                                                                 
