000100*----------------------------------------------------------------         
000200*   FDUSRO.CBL                                                            
000300*                                                                         
000400*   USER-OLD master (input), sorted by USR-ID -- drivers, staff           
000500*   and admins who can sign in to the swap network.  Loaded               
000600*   whole into USR-TABLE (WSUSRTB.CBL) by user-maintenance.cob so         
000700*   the ADD/UPDATE/DEACTIVATE transactions can check e-mail and           
000800*   phone uniqueness against every row without re-reading the             
000900*   file.  Password hash travels as an opaque 60-byte field --            
001000*   this run never looks inside it.                                       
001100*                                                                         
001200*   USR-ROLE and USR-STATUS arrive on the master already folded           
001300*   to upper case by user-maintenance.cob (see WSCASE01.CBL) so           
001400*   every row always matches one of the 88-levels below exactly.          
001500*----------------------------------------------------------------         
001600*   CHANGE LOG                                                            
001700*   1999-03-04  RHM  ORIGINAL SWAP-SVC CONVERSION, TICKET SW-017          
001800*   1999-03-09  RHM  ADDED USO-PHONE-AREA REDEFINES, TICKET SW-023        
001900*   2000-01-06  LDM  ROLE EXPANDED TO INCLUDE "STAFF", SW-061             
002000*   2004-02-09  TKO  TRIMMED SPARE FILLER, RECORD NOW 194 BYTES,          
002100*                    TICKET SW-081                                        
002200*----------------------------------------------------------------         
002300    FD  USER-OLD-FILE                                                     
002400        LABEL RECORDS ARE STANDARD                                        
002500        RECORD CONTAINS 194 CHARACTERS.                                   
002600                                                                          
002700    01  OLD-USER-RECORD.                                                  
002800        05  USO-ID                       PIC 9(9).                        
002900        05  USO-FULL-NAME                PIC X(40).                       
003000        05  USO-EMAIL                    PIC X(50).                       
003100        05  USO-PHONE                    PIC X(15).                       
003200        05  USO-PASSWORD-HASH            PIC X(60).                       
003300        05  USO-ROLE                     PIC X(10).                       
003400            88  USO-ROLE-ADMIN           VALUE "ADMIN     ".              
003500            88  USO-ROLE-DRIVER          VALUE "DRIVER    ".              
003600            88  USO-ROLE-STAFF           VALUE "STAFF     ".              
003700        05  USO-STATUS                   PIC X(10).                       
003800            88  USO-STATUS-ACTIVE        VALUE "ACTIVE    ".              
003900            88  USO-STATUS-INACTIVE      VALUE "INACTIVE  ".              
004000                                                                          
004100*   Alternate view splitting the phone field so the area-code can         
004200*   be tested on its own when the duplicate-phone message names           
004300*   the conflicting exchange.                                             
004400    01  USO-PHONE-ALT REDEFINES OLD-USER-RECORD.                          
004500        05  FILLER                       PIC X(99).                       
004600        05  USO-ALT-PHONE-AREA           PIC X(03).                       
004700        05  USO-ALT-PHONE-NUMBER         PIC X(12).                       
004800        05  FILLER                       PIC X(80).                       
