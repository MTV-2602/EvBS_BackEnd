000100*----------------------------------------------------------------         
000200*   SLSUBREQ.CBL                                                          
000300*   SELECT clause for the SUB-REQUEST transaction file (input).           
000400*   Carries upgrade, downgrade and admin-cancel requests into             
000500*   subscription-transactions.cob (see FDSUBREQ.CBL for the               
000600*   record layout).                                                       
000700*----------------------------------------------------------------         
000800*   1999-02-11  RHM  ORIGINAL SWAP-SVC CONVERSION, TICKET SW-014          
000900    SELECT SUB-REQUEST-FILE ASSIGN TO "SUBREQ"                            
001000        ORGANIZATION IS SEQUENTIAL                                        
001100        FILE STATUS IS WS-SUBREQ-FILE-STATUS.                             
