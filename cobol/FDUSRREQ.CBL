000100*----------------------------------------------------------------         
000200*   FDUSRREQ.CBL                                                          
000300*                                                                         
000400*   USER-MAINT-REQUEST transaction file (input) to                        
000500*   user-maintenance.cob -- one record per add/update/deactivate          
000600*   request.  REQ-FULL-NAME/REQ-EMAIL/REQ-PHONE/REQ-ROLE/                 
000700*   REQ-STATUS are spaces when the request does not supply that           
000800*   field; 2000-VALIDATE-REQUEST leaves a blank field's stored            
000900*   value alone on an update.                                             
001000*----------------------------------------------------------------         
001100*   CHANGE LOG                                                            
001200*   1999-05-17  RHM  ORIGINAL SWAP-SVC CONVERSION, TICKET SW-024          
001300*----------------------------------------------------------------         
001400    FD  USER-MAINT-REQUEST-FILE                                           
001500        LABEL RECORDS ARE STANDARD                                        
001600        RECORD CONTAINS 209 CHARACTERS.                                   
001700                                                                          
001800    01  USER-MAINT-REQUEST-RECORD.                                        
001900        05  REQ-REQUESTER-ID             PIC 9(9).                        
002000        05  REQ-TARGET-ID                PIC 9(9).                        
002100        05  REQ-MAINT-TYPE               PIC X(1).                        
002200            88  REQ-MAINT-ADD            VALUE "A".                       
002300            88  REQ-MAINT-UPDATE         VALUE "U".                       
002400            88  REQ-MAINT-DEACTIVATE     VALUE "D".                       
002500        05  REQ-FULL-NAME                PIC X(40).                       
002600        05  REQ-EMAIL                    PIC X(50).                       
002700        05  REQ-PHONE                    PIC X(15).                       
002800        05  REQ-PASSWORD-HASH            PIC X(60).                       
002900        05  REQ-ROLE                     PIC X(10).                       
003000            88  REQ-ROLE-ADMIN           VALUE "ADMIN     ".              
003100            88  REQ-ROLE-DRIVER          VALUE "DRIVER    ".              
003200            88  REQ-ROLE-STAFF           VALUE "STAFF     ".              
003300        05  REQ-STATUS                   PIC X(10).                       
003400        05  FILLER                       PIC X(05).                       
