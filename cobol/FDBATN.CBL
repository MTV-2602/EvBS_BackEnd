000100*----------------------------------------------------------------         
000200*   FDBATN.CBL                                                            
000300*                                                                         
000400*   BATTERY-NEW master (output) -- the rewritten copy of                  
000500*   BAT-TABLE (WSBATTB.CBL), written at the end of the                    
000600*   reservation-expiry sweep.  Identical shape to FDBATO.CBL,             
000700*   prefixed BTN- to avoid a duplicate data-name clash with the           
000800*   old master held open at the same time.                                
000900*----------------------------------------------------------------         
001000*   CHANGE LOG                                                            
001100*   1999-04-02  RHM  ORIGINAL SWAP-SVC CONVERSION, TICKET SW-019          
001200*   1999-04-08  RHM  ADDED BTN-EXPIRY-ALT REDEFINES, TICKET SW-025        
001300*   2004-02-09  TKO  TRIMMED SPARE FILLER, RECORD IS NOW 51 BYTES,        
001400*                    MATCHING THE FILES TABLE, TICKET SW-081              
001500*----------------------------------------------------------------         
001600    FD  BATTERY-NEW-FILE                                                  
001700        LABEL RECORDS ARE STANDARD                                        
001800        RECORD CONTAINS 51 CHARACTERS.                                    
001900                                                                          
002000    01  NEW-BATTERY-RECORD.                                               
002100        05  BTN-ID                       PIC 9(9).                        
002200        05  BTN-STATUS                   PIC X(10).                       
002300            88  BTN-STATUS-AVAILABLE     VALUE "AVAILABLE ".              
002400            88  BTN-STATUS-PENDING       VALUE "PENDING   ".              
002500        05  BTN-RESERVED-BOOKING-ID      PIC 9(9).                        
002600        05  BTN-RESERVATION-EXPIRY       PIC 9(14).                       
002700        05  BTN-STATION-ID               PIC 9(9).                        
002800                                                                          
002900*   Alternate view, same shape as BTO-EXPIRY-ALT in FDBATO.CBL.           
003000    01  BTN-EXPIRY-ALT REDEFINES NEW-BATTERY-RECORD.                      
003100        05  FILLER                       PIC X(28).                       
003200        05  BTN-ALT-EXPIRY-DATE          PIC 9(8).                        
003300        05  BTN-ALT-EXPIRY-TIME          PIC 9(6).                        
003400        05  FILLER                       PIC X(09).                       
