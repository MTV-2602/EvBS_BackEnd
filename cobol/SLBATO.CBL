000100*----------------------------------------------------------------         
000200*   SLBATO.CBL                                                            
000300*   SELECT clause for the BATTERY-OLD master (input).  Loaded             
000400*   whole into BAT-TABLE for the reservation-expiry sweep.                
000500*----------------------------------------------------------------         
000600*   1999-02-11  RHM  ORIGINAL SWAP-SVC CONVERSION, TICKET SW-014          
000700    SELECT BATTERY-OLD-FILE ASSIGN TO "BATOLD"                            
000800        ORGANIZATION IS SEQUENTIAL                                        
000900        FILE STATUS IS WS-BATO-FILE-STATUS.                               
