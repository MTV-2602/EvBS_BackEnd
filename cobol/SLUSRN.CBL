000100*----------------------------------------------------------------         
000200*   SLUSRN.CBL                                                            
000300*   SELECT clause for the USER-NEW master (output), rewritten in          
000400*   USR-TABLE order at end of the user-maintenance run.                   
000500*----------------------------------------------------------------         
000600*   1999-02-11  RHM  ORIGINAL SWAP-SVC CONVERSION, TICKET SW-014          
000700    SELECT USER-NEW-FILE ASSIGN TO "USRNEW"                               
000800        ORGANIZATION IS SEQUENTIAL                                        
000900        FILE STATUS IS WS-USRN-FILE-STATUS.                               
