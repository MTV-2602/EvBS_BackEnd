000100*----------------------------------------------------------------         
000200*   PL-LOOK-FOR-USER-RECORD.CBL                                           
000300*                                                                         
000400*   Three lookups against USR-TABLE (WSUSRTB.CBL), all keyed by           
000500*   a caller-set ENTRY- field: by user id (resolving a requester          
000600*   or target id), and by e-mail / phone for the uniqueness               
000700*   checks user-maintenance.cob runs before every add or update.          
000800*----------------------------------------------------------------         
000900*   CHANGE LOG                                                            
001000*   1999-03-22  RHM  ORIGINAL SWAP-SVC CONVERSION, TICKET SW-018          
001100*   1999-06-05  RHM  ADDED EMAIL/PHONE LOOKUPS FOR UNIQUENESS,            
001200*                    TICKET SW-031                                        
001300*----------------------------------------------------------------         
001400LOOK-FOR-USER-RECORD.                                                     
001500                                                                          
001600    MOVE "N" TO W-FOUND-USER-RECORD.                                      
001700    SET USR-TABLE-IX TO 1.                                                
001800    SEARCH USR-TABLE-ENTRY                                                
001900        AT END                                                            
002000           MOVE "N" TO W-FOUND-USER-RECORD                                
002100        WHEN USR-T-ID (USR-TABLE-IX) = ENTRY-USER-ID                      
002200           MOVE "Y" TO W-FOUND-USER-RECORD.                               
002300                                                                          
002400LOOK-FOR-USER-RECORD-EXIT.                                                
002500    EXIT.                                                                 
002600*----------------------------------------------------------------         
002700LOOK-FOR-USER-RECORD-BY-EMAIL.                                            
002800                                                                          
002900    MOVE "N" TO W-FOUND-USER-RECORD.                                      
003000    SET USR-TABLE-IX TO 1.                                                
003100    SEARCH USR-TABLE-ENTRY                                                
003200        AT END                                                            
003300           MOVE "N" TO W-FOUND-USER-RECORD                                
003400        WHEN USR-T-EMAIL (USR-TABLE-IX) = ENTRY-USER-EMAIL                
003500           MOVE "Y" TO W-FOUND-USER-RECORD.                               
003600                                                                          
003700LOOK-FOR-USER-RECORD-BY-EMAIL-EXIT.                                       
003800    EXIT.                                                                 
003900*----------------------------------------------------------------         
004000LOOK-FOR-USER-RECORD-BY-PHONE.                                            
004100                                                                          
004200    MOVE "N" TO W-FOUND-USER-RECORD.                                      
004300    SET USR-TABLE-IX TO 1.                                                
004400    SEARCH USR-TABLE-ENTRY                                                
004500        AT END                                                            
004600           MOVE "N" TO W-FOUND-USER-RECORD                                
004700        WHEN USR-T-PHONE (USR-TABLE-IX) = ENTRY-USER-PHONE                
004800           MOVE "Y" TO W-FOUND-USER-RECORD.                               
004900                                                                          
005000LOOK-FOR-USER-RECORD-BY-PHONE-EXIT.                                       
005100    EXIT.                                                                 
