000100*----------------------------------------------------------------         
000200*   FDNOTICE.CBL                                                          
000300*                                                                         
000400*   CANCELLATION-NOTICE record (output) -- written by                     
000500*   reservation-expiry-sweep.cob in place of the e-mail the               
000600*   on-line system used to send; whatever downstream picks this           
000700*   file up is somebody else's JCL step.                                  
000800*----------------------------------------------------------------         
000900*   CHANGE LOG                                                            
001000*   1999-04-14  RHM  ORIGINAL SWAP-SVC CONVERSION, TICKET SW-020          
001100*   2004-02-09  TKO  TRIMMED SPARE FILLER, RECORD NOW 140 BYTES,          
001200*                    MATCHING THE FILES TABLE, TICKET SW-081              
001300*----------------------------------------------------------------         
001400    FD  CANCELLATION-NOTICE-FILE                                          
001500        LABEL RECORDS ARE STANDARD                                        
001600        RECORD CONTAINS 140 CHARACTERS.                                   
001700                                                                          
001800    01  CANCELLATION-NOTICE-RECORD.                                       
001900        05  NTC-BOOKING-ID               PIC 9(9).                        
002000        05  NTC-DRIVER-ID                PIC 9(9).                        
002100        05  NTC-CONFIRMATION-CODE        PIC X(12).                       
002200        05  NTC-STATION-NAME             PIC X(30).                       
002300        05  NTC-MESSAGE                  PIC X(80).                       
