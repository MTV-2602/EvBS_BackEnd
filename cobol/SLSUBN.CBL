000100*----------------------------------------------------------------         
000200*   SLSUBN.CBL                                                            
000300*   SELECT clause for the DRIVER-SUBSCRIPTION-NEW master (output).        
000400*   Written once, in SUB-TABLE order, at end of each section that         
000500*   touches subscriptions.  Becomes next run's SUBSCRIPTION-OLD.          
000600*----------------------------------------------------------------         
000700*   1999-02-11  RHM  ORIGINAL SWAP-SVC CONVERSION, TICKET SW-014          
000800    SELECT SUBSCRIPTION-NEW-FILE ASSIGN TO "SUBNEW"                       
000900        ORGANIZATION IS SEQUENTIAL                                        
001000        FILE STATUS IS WS-SUBN-FILE-STATUS.                               
