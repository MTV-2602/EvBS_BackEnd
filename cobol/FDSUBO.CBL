000100*----------------------------------------------------------------         
000200*   FDSUBO.CBL                                                            
000300*                                                                         
000400*   DRIVER-SUBSCRIPTION-OLD master (input) -- one row per driver          
000500*   subscription, active or not, as it stood at the end of the            
000600*   previous run.  Read once at the top of each section that              
000700*   touches subscriptions and loaded whole into SUB-TABLE                 
000800*   (WSSUBTB.CBL); the in-memory copy is what every paragraph in          
000900*   payment-posting.cob, subscription-transactions.cob and                
001000*   reservation-expiry-sweep.cob actually works against.  The             
001100*   table is written back out, record for record, to                      
001200*   SUBSCRIPTION-NEW-FILE (FDSUBN.CBL) at the end of the section,         
001300*   which is why the field prefix here is SBO- rather than SUB- --        
001400*   SUB- is reserved for the working copy in the table.                   
001500*                                                                         
001600*   Record length is 59 bytes: the 58 bytes of data below plus a          
001700*   1-byte FILLER pad, matching the FILES table in the spec.              
001800*----------------------------------------------------------------         
001900*   CHANGE LOG                                                            
002000*   1999-02-11  RHM  ORIGINAL SWAP-SVC CONVERSION, TICKET SW-014          
002100*   1999-02-24  RHM  ADDED SBO-START-DATE REDEFINES, TICKET SW-021        
002200*   1999-12-02  LDM  Y2K: START/END DATE WINDOWED TO 4-DIGIT YEAR,        
002300*                    TICKET SW-058 -- SEE WSDATE.CBL FOR THE              
002400*                    CENTURY-WINDOWING ROUTINE THIS FIELD USES,           
002500*----------------------------------------------------------------         
002600    FD  SUBSCRIPTION-OLD-FILE                                             
002700        LABEL RECORDS ARE STANDARD                                        
002800        RECORD CONTAINS 59 CHARACTERS.                                    
002900                                                                          
003000    01  OLD-SUBSCRIPTION-RECORD.                                          
003100        05  SBO-ID                       PIC 9(9).                        
003200        05  SBO-DRIVER-ID                PIC 9(9).                        
003300        05  SBO-PKG-ID                   PIC 9(9).                        
003400        05  SBO-START-DATE               PIC 9(8).                        
003500        05  SBO-END-DATE                 PIC 9(8).                        
003600        05  SBO-STATUS                   PIC X(10).                       
003700            88  SBO-STATUS-ACTIVE        VALUE "ACTIVE    ".              
003800            88  SBO-STATUS-EXPIRED       VALUE "EXPIRED   ".              
003900            88  SBO-STATUS-CANCELLED     VALUE "CANCELLED ".              
004000        05  SBO-REMAINING-SWAPS          PIC 9(5).                        
004100        05  FILLER                       PIC X(01).                       
004200                                                                          
004300*   Alternate view of SBO-START-DATE/SBO-END-DATE broken into             
004400*   year/month/day for the listing line in subscription-                  
004500*   transactions.cob -- avoids re-slicing the 9(8) field with             
004600*   reference modification in three different paragraphs.                 
004700    01  SBO-DATE-ALT REDEFINES OLD-SUBSCRIPTION-RECORD.                   
004800        05  FILLER                       PIC X(27).                       
004900        05  SBO-ALT-START-CCYY           PIC 9(4).                        
005000        05  SBO-ALT-START-MM             PIC 9(2).                        
005100        05  SBO-ALT-START-DD             PIC 9(2).                        
005200        05  SBO-ALT-END-CCYY             PIC 9(4).                        
005300        05  SBO-ALT-END-MM               PIC 9(2).                        
005400        05  SBO-ALT-END-DD               PIC 9(2).                        
005500        05  FILLER                       PIC X(16).                       
