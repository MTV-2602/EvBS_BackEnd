000100*----------------------------------------------------------------         
000200*   SUBSCRIPTION-TRANSACTIONS                                             
000300*                                                                         
000400*   Applies a driver's upgrade, downgrade or admin-cancel request         
000500*   against the subscription master: upgrades and downgrades              
000600*   re-price the driver onto a new package (upgrade collects a            
000700*   net payment, downgrade moves no money and takes a swap                
000800*   penalty), and an admin cancel simply marks a subscription             
000900*   CANCELLED.  Second program in the nightly run -- opens                
001000*   RUN-REPORT-FILE EXTEND and CONTROL-TOTALS-FILE I-O so its             
001100*   section follows payment-posting.cob's in the same report.             
001200*                                                                         
001300*   Before the 1999 conversion this was the cylinder-exchange             
001400*   ledger's DEPOSIT-ADJUST job -- it let a customer trade up to          
001500*   a larger cylinder (pay the difference plus a handling fee,            
001600*   forfeit the unused portion of the smaller deposit) or trade           
001700*   down (take a usage penalty, no money back), and it let a              
001800*   branch clerk cancel a deposit outright on an ADJ-REQUEST-             
001900*   FILE transaction.  The three-way IF in 0700 below -- upgrade,         
002000*   downgrade, or fall through to cancel -- is that same three-           
002100*   way branch, unchanged since the 1980s.                                
002200*----------------------------------------------------------------         
002300*   CHANGE LOG                                                            
002400*   1982-11-02  JOA  ORIGINAL CYLINDER-EXCHANGE DEPOSIT-ADJUST            
002500*                    JOB, TRADE-UP/TRADE-DOWN/CANCEL AGAINST THE          
002600*                    DEPOSIT LEDGER, NO TICKET NUMBER (PRE-DATES          
002700*                    THE TICKET SYSTEM)                                   
002800*   1990-03-20  JOA  ADDED THE USAGE-PENALTY CALCULATION ON A             
002900*                    TRADE-DOWN SO THE CLERK DID NOT HAVE TO              
003000*                    FIGURE IT BY HAND, TICKET CX-161                     
003100*   1999-05-10  RHM  CONVERTED THE DEPOSIT-ADJUST JOB INTO THE            
003200*                    SWAP-SVC SUBSCRIPTION-TRANSACTIONS SECTION,          
003300*                    TICKET SW-023                                        
003400*   1999-08-30  LDM  Y2K CENTURY WINDOW, SEE PLDATE.CBL, SW-YR2K02        
003500*   2000-04-17  RHM  ADDED THE 7% UPGRADE FEE -- THE OLD DEPOSIT-         
003600*                    ADJUST JOB NEVER CHARGED A HANDLING FEE ON A         
003700*                    TRADE-UP, TICKET SW-031                              
003800*   2001-09-05  TKO  FIXED A CASE WHERE A DOWNGRADE TO A PACKAGE          
003900*                    WITH FEWER MAX SWAPS THAN THE DRIVER'S               
004000*                    REMAINING SWAPS WAS BEING ACCEPTED INSTEAD           
004100*                    OF REJECTED, TICKET SW-053                           
004200*   2002-12-11  MWK  CONFIRMED WITH PRODUCT THAT A DOWNGRADE              
004300*                    NEVER REFUNDS MONEY, ONLY SWAPS -- DOCUMENTED        
004400*                    HERE SO THE NEXT PERSON DOES NOT GO LOOKING          
004500*                    FOR A REFUND COMPUTE THAT WAS NEVER WRITTEN,         
004600*                    TICKET SW-064                                        
004700*----------------------------------------------------------------         
004800IDENTIFICATION DIVISION.                                                  
004900PROGRAM-ID. subscription-transactions.                                    
005000AUTHOR. J O ADEYEMI.                                                      
005100INSTALLATION. SWAP-SVC DATA CENTER.                                       
005200DATE-WRITTEN. 11/02/1982.                                                 
005300DATE-COMPILED.                                                            
005400SECURITY. UNCLASSIFIED - BATCH PRODUCTION LIBRARY.                        
005500                                                                          
005600*   Special-names and file-control for this section.                      
005700ENVIRONMENT DIVISION.                                                     
005800*   TOP-OF-FORM channel for page breaks.                                  
005900CONFIGURATION SECTION.                                                    
006000SPECIAL-NAMES.                                                            
006100    C01 IS TOP-OF-FORM.                                                   
006200                                                                          
006300*   SELECT clauses for every file this section touches.                   
006400INPUT-OUTPUT SECTION.                                                     
006500*   One COPY per SELECT, same order as the FD set below.                  
006600FILE-CONTROL.                                                             
006700                                                                          
006800*   SELECT clause for the package master.                                 
006900    COPY "SLPKG.CBL".                                                     
007000*   SELECT clause for the old subscription master.                        
007100    COPY "SLSUBO.CBL".                                                    
007200*   SELECT clause for the rewritten subscription master.                  
007300    COPY "SLSUBN.CBL".                                                    
007400*   SELECT clause for the day's upgrade/downgrade/cancel extract.         
007500    COPY "SLSUBREQ.CBL".                                                  
007600*   SELECT clause for the shared run-report file.                         
007700    COPY "SLRPT.CBL".                                                     
007800*   SELECT clause for the shared control-totals file.                     
007900    COPY "SLCTL.CBL".                                                     
008000                                                                          
008100*   File and working-storage layouts follow.                              
008200DATA DIVISION.                                                            
008300*   FD set mirrors the SELECT clauses above.                              
008400FILE SECTION.                                                             
008500                                                                          
008600*   Package and subscription masters, same layouts payment-               
008700*   posting.cob uses, plus the day's upgrade/downgrade/cancel             
008800*   transaction extract this section is driven by.                        
008900    COPY "FDPKG.CBL".                                                     
009000*   Record layout for the old subscription master.                        
009100    COPY "FDSUBO.CBL".                                                    
009200*   Record layout for the rewritten subscription master.                  
009300    COPY "FDSUBN.CBL".                                                    
009400*   Record layout for the transaction extract.                            
009500    COPY "FDSUBREQ.CBL".                                                  
009600*   Record layout for the run-report print line.                          
009700    COPY "FDRPT.CBL".                                                     
009800*   Record layout for the control-totals record.                          
009900    COPY "FDCTL.CBL".                                                     
010000                                                                          
010100*   Tables, switches, counters and print lines.                           
010200WORKING-STORAGE SECTION.                                                  
010300                                                                          
010400*   Shared run-date work fields, see PLDATE.CBL below.                    
010500    COPY "wsdate.cbl".                                                    
010600*   In-memory package table, loaded by 0300 below.                        
010700    COPY "WSPKGTB.CBL".                                                   
010800*   In-memory subscription table, loaded by 0400.                         
010900    COPY "WSSUBTB.CBL".                                                   
011000*   Shared report title/heading/page-control fields.                      
011100    COPY "WSRPT01.CBL".                                                   
011200                                                                          
011300*   Search keys for the three lookup paragraphs COPYd in at the           
011400*   bottom of this program.                                               
011500    01  ENTRY-PACKAGE-ID              PIC 9(9).                           
011600    01  ENTRY-DRIVER-ID               PIC 9(9).                           
011700    01  ENTRY-SUBSCRIPTION-ID         PIC 9(9).                           
011800                                                                          
011900*   File-status codes -- none of these carry an 88-level in this          
012000*   program because no paragraph below branches on one directly.          
012100*   Raw status code from the last I/O against SERVICE-PACKAGE-FILE        
012200    01  WS-PKG-FILE-STATUS             PIC XX.                            
012300*   Raw status code from the last I/O against SUBSCRIPTION-OLD-FIL        
012400    01  WS-SUBO-FILE-STATUS            PIC XX.                            
012500*   Raw status code from the last I/O against SUBSCRIPTION-NEW-FIL        
012600    01  WS-SUBN-FILE-STATUS            PIC XX.                            
012700*   Raw status code from the last I/O against SUB-REQUEST-FILE.           
012800    01  WS-SUBREQ-FILE-STATUS          PIC XX.                            
012900*   Raw status code from the last I/O against RUN-REPORT-FILE.            
013000    01  WS-RPT-FILE-STATUS             PIC XX.                            
013100*   Raw status code from the last I/O against CONTROL-TOTALS-FILE.        
013200    01  WS-CTL-FILE-STATUS            PIC XX.                             
013300                                                                          
013400    01  W-END-OF-PKG-FILE             PIC X.                              
013500        88  END-OF-PKG-FILE           VALUE "Y".                          
013600    01  W-END-OF-SUBO-FILE            PIC X.                              
013700        88  END-OF-SUBO-FILE          VALUE "Y".                          
013800    01  W-END-OF-SUBREQ-FILE          PIC X.                              
013900        88  END-OF-SUBREQ-FILE        VALUE "Y".                          
014000                                                                          
014100*   Old-package/new-package table positions held across a                 
014200*   transaction's calculate-and-apply paragraphs.                         
014300*   Table position of the drivers current subscription row.               
014400    77  W-OLD-SUB-IX                  PIC 9(5)      COMP.                 
014500*   Table position of the drivers current package row.                    
014600    77  W-OLD-PKG-IX                  PIC 9(5)      COMP.                 
014700*   Table position of the requested new package row.                      
014800    77  W-NEW-PKG-IX                  PIC 9(5)      COMP.                 
014900*   Table position of the freshly-appended replacement row.               
015000    77  W-NEW-SUB-IX                  PIC 9(5)      COMP.                 
015100                                                                          
015200*   Upgrade math (SPEC BUSINESS RULES): net payment is the new            
015300*   package's price plus a 7% fee, less the pro-rated value of            
015400*   the swaps left unused on the old package.                             
015500    01  WS-UPGRADE-RESULT.                                                
015600*   Old package price spread evenly across its max swaps.                 
015700        05  UPG-PRICE-PER-SWAP-OLD    PIC S9(11)V99.                      
015800*   Value of the unused swaps on the old package.                         
015900        05  UPG-REFUND-VALUE          PIC S9(11)V99.                      
016000*   Flat 7 percent handling fee on the old package price.                 
016100        05  UPG-FEE                   PIC S9(11)V99.                      
016200*   Net amount the driver owes for the upgrade.                           
016300        05  UPG-TOTAL-PAYMENT         PIC S9(11)V99.                      
016400*   New package price spread evenly across its max swaps.                 
016500        05  UPG-PRICE-PER-SWAP-NEW    PIC S9(11)V99.                      
016600*   Per-swap saving the driver gains on the new package.                  
016700        05  UPG-SAVINGS-PER-SWAP      PIC S9(11)V99.                      
016800        05  UPG-CAN-UPGRADE           PIC X(1).                           
016900            88  UPG-CAN-UPGRADE-YES   VALUE "Y".                          
017000        05  FILLER                    PIC X(05).                          
017100                                                                          
017200*   Downgrade math: a flat 10% swap penalty is taken off the              
017300*   remaining swaps, and the leftover swaps are converted to a            
017400*   pro-rated number of extra days on the new package's term.             
017500    01  WS-DOWNGRADE-RESULT.                                              
017600*   Ten percent penalty taken off the remaining swaps.                    
017700        05  DNG-PENALTY-SWAPS         PIC 9(5).                           
017800*   Swaps carried forward onto the new package.                           
017900        05  DNG-FINAL-SWAPS           PIC 9(5).                           
018000*   Extra days tacked onto the new package term.                          
018100        05  DNG-EXTENSION-DAYS        PIC 9(5).                           
018200*   Start date of the downgraded subscription, always today.              
018300        05  DNG-NEW-START-DATE        PIC 9(8).                           
018400*   End date of the downgraded subscription after extension.              
018500        05  DNG-NEW-END-DATE          PIC 9(8).                           
018600        05  DNG-CAN-DOWNGRADE         PIC X(1).                           
018700            88  DNG-CAN-DOWNGRADE-YES VALUE "Y".                          
018800*   Free-text rejection reason, echoed onto the detail line.              
018900        05  DNG-REASON                PIC X(80).                          
019000        05  FILLER                    PIC X(05).                          
019100                                                                          
019200*   Intermediate ratio used only inside 0940 below -- how much            
019300*   of the new package's swap allowance the driver's leftover             
019400*   swaps amount to.                                                      
019500*   Leftover swaps expressed as a fraction of the new max.                
019600    01  W-DNG-SWAP-RATIO              PIC 9V9999.                         
019700                                                                          
019800*   Section banner printed under the run-report title page.               
019900    01  W-SECTION-HEADING.                                                
020000*   Spacer column for report alignment.                                   
020100        05  FILLER                    PIC X(01) VALUE SPACES.             
020200*   Constant caption text for this line.                                  
020300        05  FILLER                    PIC X(40) VALUE                     
020400              "SUBSCRIPTION UPGRADE/DOWNGRADE/CANCEL".                    
020500                                                                          
020600*   One line per transaction processed -- driver, old package,            
020700*   new package (zero if not applicable), free-text result.               
020800    01  W-DETAIL-LINE.                                                    
020900*   Spacer column for report alignment.                                   
021000        05  FILLER                    PIC X(01) VALUE SPACES.             
021100        05  D-DRIVER-ID               PIC 9(9).                           
021200*   Spacer column for report alignment.                                   
021300        05  FILLER                    PIC X(01) VALUE SPACES.             
021400        05  D-OLD-PKG-ID              PIC 9(9).                           
021500*   Spacer column for report alignment.                                   
021600        05  FILLER                    PIC X(01) VALUE SPACES.             
021700        05  D-NEW-PKG-ID              PIC 9(9).                           
021800*   Spacer column for report alignment.                                   
021900        05  FILLER                    PIC X(01) VALUE SPACES.             
022000        05  D-RESULT-MESSAGE          PIC X(70).                          
022100                                                                          
022200*   Section totals, printed by 1200 and folded into the control-          
022300*   totals record by 1250.                                                
022400    01  W-TOTAL-LINE-1.                                                   
022500*   Spacer column for report alignment.                                   
022600        05  FILLER                    PIC X(01) VALUE SPACES.             
022700*   Constant caption text for this line.                                  
022800        05  FILLER                    PIC X(25) VALUE                     
022900              "UPGRADES APPLIED.......: ".                                
023000        05  D-UPGRADES-APPLIED        PIC ZZZ,ZZ9.                        
023100    01  W-TOTAL-LINE-2.                                                   
023200*   Spacer column for report alignment.                                   
023300        05  FILLER                    PIC X(01) VALUE SPACES.             
023400*   Constant caption text for this line.                                  
023500        05  FILLER                    PIC X(25) VALUE                     
023600              "DOWNGRADES APPLIED.....: ".                                
023700        05  D-DOWNGRADES-APPLIED      PIC ZZZ,ZZ9.                        
023800    01  W-TOTAL-LINE-3.                                                   
023900*   Spacer column for report alignment.                                   
024000        05  FILLER                    PIC X(01) VALUE SPACES.             
024100*   Constant caption text for this line.                                  
024200        05  FILLER                    PIC X(25) VALUE                     
024300              "SUBSCRIPTIONS CANCELLED: ".                                
024400        05  D-CANCELLATIONS-APPLIED   PIC ZZZ,ZZ9.                        
024500    01  W-TOTAL-LINE-4.                                                   
024600*   Spacer column for report alignment.                                   
024700        05  FILLER                    PIC X(01) VALUE SPACES.             
024800*   Constant caption text for this line.                                  
024900        05  FILLER                    PIC X(25) VALUE                     
025000              "REJECTED...............: ".                                
025100        05  D-REJECTED                PIC ZZZ,ZZ9.                        
025200                                                                          
025300*   Running count of upgrades posted this run.                            
025400    77  W-UPGRADES-APPLIED            PIC 9(7)      COMP.                 
025500*   Running count of downgrades posted this run.                          
025600    77  W-DOWNGRADES-APPLIED          PIC 9(7)      COMP.                 
025700*   Running count of admin cancels posted this run.                       
025800    77  W-CANCELLATIONS-APPLIED       PIC 9(7)      COMP.                 
025900*   Running count of transactions rejected this run.                      
026000    77  W-REJECTED                    PIC 9(7)      COMP.                 
026100                                                                          
026200*   Driver paragraph, then one section per transaction type.              
026300PROCEDURE DIVISION.                                                       
026400                                                                          
026500*   MAIN-LINE: load both master tables, apply every transaction           
026600*   on the extract, rewrite the subscription master, print                
026700*   totals, and add this section's counts into the running                
026800*   control-totals record.                                                
0269000100-MAIN-LINE.                                                           
027000                                                                          
027100*   Files have to be open before anything below touches one.              
027200    PERFORM 0200-OPEN-FILES THRU 0200-EXIT.                               
027300*   Package table loads before the subscription table --                  
027400    PERFORM 0300-LOAD-PACKAGE-TABLE THRU 0300-EXIT.                       
027500*   the upgrade and downgrade paths both key off packages.                
027600    PERFORM 0400-LOAD-SUBSCRIPTION-TABLE THRU 0400-EXIT.                  
027700                                                                          
027800*   Invoke GET-RUN-DATE.                                                  
027900    PERFORM GET-RUN-DATE.                                                 
028000                                                                          
028100*   Title page goes out once GET-RUN-DATE has today's date.               
028200    PERFORM 0500-PRINT-TITLE-AND-HEADING THRU 0500-EXIT.                  
028300                                                                          
028400*   Priming read gives 0700 below a record to start on.                   
028500    PERFORM 0600-READ-SUBREQ-NEXT THRU 0600-EXIT.                         
028600*   Loop runs until the extract is exhausted.                             
028700    PERFORM 0700-PROCESS-ONE-REQUEST THRU 0700-EXIT                       
028800        UNTIL END-OF-SUBREQ-FILE.                                         
028900                                                                          
029000*   New master written only once every transaction has run.               
029100    PERFORM 1100-REWRITE-SUBSCRIPTION-MASTER THRU 1100-EXIT.              
029200*   Section totals come off this run's own four counters.                 
029300    PERFORM 1200-PRINT-SECTION-TOTALS THRU 1200-EXIT.                     
029400*   Counts go final only after the totals page is printed.                
029500    PERFORM 1250-UPDATE-CONTROL-TOTALS THRU 1250-EXIT.                    
029600*   Files stay open only as long as this section needs them.              
029700    PERFORM 1300-CLOSE-FILES THRU 1300-EXIT.                              
029800                                                                          
029900    STOP RUN.                                                             
030000*----------------------------------------------------------------         
030100*   0200-OPEN-FILES                                                       
030200*                                                                         
030300*   RUN-REPORT-FILE is EXTEND, not OUTPUT -- payment-posting.cob          
030400*   already opened and closed it ahead of us.  CONTROL-TOTALS-            
030500*   FILE is I-O because this section both reads the running               
030600*   totals payment-posting wrote and adds its own on top.                 
0307000200-OPEN-FILES.                                                          
030800                                                                          
030900    OPEN INPUT  SERVICE-PACKAGE-FILE.                                     
031000    OPEN INPUT  SUBSCRIPTION-OLD-FILE.                                    
031100*   SUBSCRIPTION-NEW-FILE is OUTPUT -- this section rewrites              
031200    OPEN OUTPUT SUBSCRIPTION-NEW-FILE.                                    
031300    OPEN INPUT  SUB-REQUEST-FILE.                                         
031400*   the whole master fresh each run, same as payment-posting.             
031500    OPEN EXTEND RUN-REPORT-FILE.                                          
031600    OPEN I-O    CONTROL-TOTALS-FILE.                                      
031700                                                                          
031800*   Zero the counters before the run starts.                              
031900    MOVE 0 TO W-UPGRADES-APPLIED W-DOWNGRADES-APPLIED                     
032000              W-CANCELLATIONS-APPLIED W-REJECTED.                         
032100*   Zero the counters before the run starts.                              
032200    MOVE 0 TO W-PRINTED-LINES PAGE-NUMBER.                                
032300*   Clear the end-of-file switches.                                       
032400    MOVE "N" TO W-END-OF-PKG-FILE W-END-OF-SUBO-FILE                      
032500                W-END-OF-SUBREQ-FILE.                                     
032600                                                                          
0327000200-EXIT.                                                                
032800    EXIT.                                                                 
032900*----------------------------------------------------------------         
033000*   0300-LOAD-PACKAGE-TABLE                                               
033100*                                                                         
033200*   Whole package master loaded once; every upgrade/downgrade             
033300*   eligibility check below works off this in-memory table                
033400*   rather than re-reading the file.                                      
0335000300-LOAD-PACKAGE-TABLE.                                                  
033600                                                                          
033700*   Table count starts at zero -- nothing survives a rerun.               
033800    MOVE 0 TO PKG-TABLE-COUNT.                                            
033900*   Position the PKG-TABLE-IX subscript.                                  
034000    SET PKG-TABLE-IX TO 1.                                                
034100                                                                          
034200*   Next record off SERVICE-PACKAGE-FILE.                                 
034300    READ SERVICE-PACKAGE-FILE                                             
034400        AT END MOVE "Y" TO W-END-OF-PKG-FILE.                             
034500                                                                          
034600*   Loop ends the moment the AT END switch above trips.                   
034700    PERFORM 0310-LOAD-ONE-PACKAGE THRU 0310-EXIT                          
034800        UNTIL END-OF-PKG-FILE.                                            
034900                                                                          
0350000300-EXIT.                                                                
035100    EXIT.                                                                 
035200*----------------------------------------------------------------         
035300*   0310-LOAD-ONE-PACKAGE                                                 
035400*                                                                         
035500*   One pass of the package-master load loop.                             
0356000310-LOAD-ONE-PACKAGE.                                                    
035700                                                                          
035800*   One row added to the table per pass through here.                     
035900    ADD 1 TO PKG-TABLE-COUNT.                                             
036000*   PKG-T-ID picks up PKG-ID.                                             
036100    MOVE PKG-ID             TO PKG-T-ID (PKG-TABLE-IX).                   
036200*   PKG-T-NAME picks up PKG-NAME.                                         
036300    MOVE PKG-NAME            TO PKG-T-NAME (PKG-TABLE-IX).                
036400*   PKG-T-PRICE picks up PKG-PRICE.                                       
036500    MOVE PKG-PRICE            TO PKG-T-PRICE (PKG-TABLE-IX).              
036600*   PKG-T-MAX-SWAPS picks up PKG-MAX-SWAPS.                               
036700    MOVE PKG-MAX-SWAPS         TO PKG-T-MAX-SWAPS (PKG-TABLE-IX).         
036800*   PKG-T-DURATION picks up PKG-DURATION.                                 
036900    MOVE PKG-DURATION           TO PKG-T-DURATION (PKG-TABLE-IX).         
037000*   Position the PKG-TABLE-IX subscript.                                  
037100    SET PKG-TABLE-IX UP BY 1.                                             
037200                                                                          
037300*   Next record off SERVICE-PACKAGE-FILE.                                 
037400    READ SERVICE-PACKAGE-FILE                                             
037500        AT END MOVE "Y" TO W-END-OF-PKG-FILE.                             
037600                                                                          
0377000310-EXIT.                                                                
037800    EXIT.                                                                 
037900*----------------------------------------------------------------         
038000*   0400-LOAD-SUBSCRIPTION-TABLE                                          
038100*                                                                         
038200*   SUB-TABLE-HIGH-ID is the high-water mark 0850/0950 below add          
038300*   1 to when posting a replacement subscription row.                     
0384000400-LOAD-SUBSCRIPTION-TABLE.                                             
038500                                                                          
038600*   Table count starts at zero, same as the package load.                 
038700    MOVE 0 TO SUB-TABLE-COUNT.                                            
038800*   High-water mark also resets -- see the 0400 banner above.             
038900    MOVE 0 TO SUB-TABLE-HIGH-ID.                                          
039000*   Position the SUB-TABLE-IX subscript.                                  
039100    SET SUB-TABLE-IX TO 1.                                                
039200                                                                          
039300*   Next record off SUBSCRIPTION-OLD-FILE.                                
039400    READ SUBSCRIPTION-OLD-FILE                                            
039500        AT END MOVE "Y" TO W-END-OF-SUBO-FILE.                            
039600                                                                          
039700*   Loop ends once SUBSCRIPTION-OLD-FILE runs dry.                        
039800    PERFORM 0410-LOAD-ONE-SUBSCRIPTION THRU 0410-EXIT                     
039900        UNTIL END-OF-SUBO-FILE.                                           
040000                                                                          
0401000400-EXIT.                                                                
040200    EXIT.                                                                 
040300*----------------------------------------------------------------         
040400*   0410-LOAD-ONE-SUBSCRIPTION                                            
040500*                                                                         
040600*   One pass of the subscription-master load loop.                        
0407000410-LOAD-ONE-SUBSCRIPTION.                                               
040800                                                                          
040900*   One row added to the table per pass through here.                     
041000    ADD 1 TO SUB-TABLE-COUNT.                                             
041100*   SUB-T-ID picks up SBO-ID.                                             
041200    MOVE SBO-ID          TO SUB-T-ID (SUB-TABLE-IX).                      
041300*   SUB-T-DRIVER-ID picks up SBO-DRIVER-ID.                               
041400    MOVE SBO-DRIVER-ID   TO SUB-T-DRIVER-ID (SUB-TABLE-IX).               
041500*   SUB-T-PKG-ID picks up SBO-PKG-ID.                                     
041600    MOVE SBO-PKG-ID      TO SUB-T-PKG-ID (SUB-TABLE-IX).                  
041700*   SUB-T-START-DATE picks up SBO-START-DATE.                             
041800    MOVE SBO-START-DATE  TO SUB-T-START-DATE (SUB-TABLE-IX).              
041900*   SUB-T-END-DATE picks up SBO-END-DATE.                                 
042000    MOVE SBO-END-DATE    TO SUB-T-END-DATE (SUB-TABLE-IX).                
042100*   SUB-T-STATUS picks up SBO-STATUS.                                     
042200    MOVE SBO-STATUS      TO SUB-T-STATUS (SUB-TABLE-IX).                  
042300    MOVE SBO-REMAINING-SWAPS                                              
042400        TO SUB-T-REMAINING-SWAPS (SUB-TABLE-IX).                          
042500                                                                          
042600*   High-water mark for subscription IDs.                                 
042700    IF SBO-ID > SUB-TABLE-HIGH-ID                                         
042800*   Only ever climbs -- a rewritten row never lowers it.                  
042900       MOVE SBO-ID TO SUB-TABLE-HIGH-ID.                                  
043000                                                                          
043100*   Position the SUB-TABLE-IX subscript.                                  
043200    SET SUB-TABLE-IX UP BY 1.                                             
043300                                                                          
043400*   Next record off SUBSCRIPTION-OLD-FILE.                                
043500    READ SUBSCRIPTION-OLD-FILE                                            
043600        AT END MOVE "Y" TO W-END-OF-SUBO-FILE.                            
043700                                                                          
0438000410-EXIT.                                                                
043900    EXIT.                                                                 
044000*----------------------------------------------------------------         
044100*   0500-PRINT-TITLE-AND-HEADING                                          
044200*                                                                         
044300*   Same title-page shape payment-posting.cob's own 0500 prints;          
044400*   PAGE-NUMBER keeps climbing across the whole run report since          
044500*   RUN-REPORT-FILE is EXTENDed, not reopened fresh.                      
0446000500-PRINT-TITLE-AND-HEADING.                                             
044700                                                                          
044800*   Same literal payment-posting.cob's own 0500 prints, so                
044900    MOVE "SWAP-SVC NIGHTLY RUN REPORT" TO TITLE.                          
045000*   Page number climbs across the whole run, not per section.             
045100    ADD 1 TO PAGE-NUMBER.                                                 
045200*   Title line goes out first, ahead of the heading below.                
045300    MOVE TITLE TO RUN-REPORT-RECORD.                                      
045400*   Emit the line onto the report.                                        
045500    WRITE RUN-REPORT-RECORD AFTER ADVANCING TOP-OF-FORM.                  
045600                                                                          
045700*   Blank line sets the heading off from the title above.                 
045800    MOVE SPACES TO RUN-REPORT-RECORD.                                     
045900*   Emit the line onto the report.                                        
046000    WRITE RUN-REPORT-RECORD AFTER ADVANCING 1.                            
046100*   Section heading names this section's own request types.               
046200    MOVE W-SECTION-HEADING TO RUN-REPORT-RECORD.                          
046300*   Emit the line onto the report.                                        
046400    WRITE RUN-REPORT-RECORD AFTER ADVANCING 1.                            
046500*   Column headings print under the section banner above.                 
046600    MOVE HEADING-2 TO RUN-REPORT-RECORD.                                  
046700*   Emit the line onto the report.                                        
046800    WRITE RUN-REPORT-RECORD AFTER ADVANCING 1.                            
046900*   Four lines printed here, so the page count climbs by four.            
047000    ADD 4 TO W-PRINTED-LINES.                                             
047100                                                                          
0472000500-EXIT.                                                                
047300    EXIT.                                                                 
047400*----------------------------------------------------------------         
047500*   0600-READ-SUBREQ-NEXT                                                 
047600*                                                                         
047700*   Single READ against SUB-REQUEST-FILE, shared by MAIN-LINE's           
047800*   priming read and 0700's read-ahead.                                   
0479000600-READ-SUBREQ-NEXT.                                                    
048000                                                                          
048100*   Next record off SUB-REQUEST-FILE.                                     
048200    READ SUB-REQUEST-FILE                                                 
048300        AT END MOVE "Y" TO W-END-OF-SUBREQ-FILE.                          
048400                                                                          
0485000600-EXIT.                                                                
048600    EXIT.                                                                 
048700*----------------------------------------------------------------         
048800*   0700-PROCESS-ONE-REQUEST                                              
048900*                                                                         
049000*   Three-way branch on REQ-TYPE (SLSUBREQ.CBL): UPGRADE,                 
049100*   DOWNGRADE, or anything else falls through to cancel -- there          
049200*   is no explicit "CANCEL" 88-level because the old deposit-             
049300*   adjust transaction code never had one either, and the field           
049400*   edit on this extract guarantees only these three values ever          
049500*   appear.                                                               
0496000700-PROCESS-ONE-REQUEST.                                                 
049700                                                                          
049800*   Is this an upgrade request?                                           
049900    IF REQ-TYPE-UPGRADE                                                   
050000*   Upgrade is checked first; the ELSE below covers downgrade             
050100       PERFORM 0800-CALCULATE-UPGRADE THRU 0800-EXIT                      
050200*   Otherwise fall through to the accepted path.                          
050300    ELSE                                                                  
050400*   Is this a downgrade request?                                          
050500       IF REQ-TYPE-DOWNGRADE                                              
050600*   and cancel, whichever of those two the next IF picks out.             
050700          PERFORM 0900-CALCULATE-DOWNGRADE THRU 0900-EXIT                 
050800*   Otherwise fall through to the accepted path.                          
050900       ELSE                                                               
051000*   Admin cancel is whatever request type is left over.                   
051100          PERFORM 0750-CANCEL-SUBSCRIPTION THRU 0750-EXIT.                
051200                                                                          
051300*   Read-ahead for the next pass, same as the priming read above.         
051400    PERFORM 0600-READ-SUBREQ-NEXT THRU 0600-EXIT.                         
051500                                                                          
0516000700-EXIT.                                                                
051700    EXIT.                                                                 
051800*----------------------------------------------------------------         
0519000750-CANCEL-SUBSCRIPTION.                                                 
052000                                                                          
052100*   Subscription maintenance (admin cancel): status -> CANCELLED,         
052200*   no physical delete, no money and no swap adjustment.                  
052300    MOVE REQ-SUBSCRIPTION-ID TO ENTRY-SUBSCRIPTION-ID.                    
052400*   Invoke LOOK-FOR-SUBSCRIPTION-BY-ID.                                   
052500    PERFORM LOOK-FOR-SUBSCRIPTION-BY-ID.                                  
052600                                                                          
052700*   Zero the counters before the run starts.                              
052800    MOVE 0 TO D-OLD-PKG-ID D-NEW-PKG-ID.                                  
052900                                                                          
053000*   Bail out if the driver has no subscription on file.                   
053100    IF NOT FOUND-SUBSCRIPTION-RECORD                                      
053200*   Rejected total climbs the same way every reject branch                
053300       ADD 1 TO W-REJECTED                                                
053400*   Driver id still goes on the line even on a reject.                    
053500       MOVE REQ-DRIVER-ID TO D-DRIVER-ID                                  
053600*   Free-text reason echoed straight onto the detail line.                
053700       MOVE "REJECTED - SUBSCRIPTION NOT FOUND"                           
053800           TO D-RESULT-MESSAGE                                            
053900    ELSE                                                                  
054000       MOVE "CANCELLED " TO SUB-T-STATUS (SUB-TABLE-IX)                   
054100*   Cancellation total only bumps once the status is changed.             
054200       ADD 1 TO W-CANCELLATIONS-APPLIED                                   
054300       MOVE SUB-T-DRIVER-ID (SUB-TABLE-IX) TO D-DRIVER-ID                 
054400       MOVE SUB-T-PKG-ID (SUB-TABLE-IX) TO D-OLD-PKG-ID                   
054500       MOVE "SUBSCRIPTION CANCELLED BY ADMIN" TO D-RESULT-MESSAGE.        
054600                                                                          
054700*   Same detail-line shape whichever branch above ran.                    
054800    PERFORM 0960-PRINT-DETAIL-LINE THRU 0960-EXIT.                        
054900                                                                          
0550000750-EXIT.                                                                
055100    EXIT.                                                                 
055200*----------------------------------------------------------------         
0553000800-CALCULATE-UPGRADE.                                                   
055400                                                                          
055500*   Upgrade calculation & posting (SPEC BATCH FLOW/BUSINESS               
055600*   RULES): driver must already hold an ACTIVE subscription, the          
055700*   new package must be strictly better, and the net payment              
055800*   (new price + 7% fee - refund value of unused swaps) is taken          
055900*   as confirmed the instant this transaction is accepted -- there        
056000*   is no separate payment-result record for an upgrade the way           
056100*   there is for a first-time purchase.                                   
056200    MOVE REQ-DRIVER-ID TO ENTRY-DRIVER-ID.                                
056300*   Invoke LOOK-FOR-SUBSCRIPTION-RECORD.                                  
056400    PERFORM LOOK-FOR-SUBSCRIPTION-RECORD.                                 
056500*   Driver id goes on the line whichever way this comes out.              
056600    MOVE REQ-DRIVER-ID TO D-DRIVER-ID.                                    
056700*   Zeroed first so a rejected transaction never shows a                  
056800    MOVE 0 TO D-NEW-PKG-ID.                                               
056900*   package id left over from the previous driver processed.              
057000    MOVE REQ-NEW-PACKAGE-ID TO D-NEW-PKG-ID.                              
057100                                                                          
057200*   Bail out if the driver has no subscription on file.                   
057300    IF NOT FOUND-SUBSCRIPTION-RECORD                                      
057400*      No ACTIVE subscription on file for this driver -- an               
057500*      upgrade only makes sense against an existing one, so this          
057600*      is not simply treated as a first-time purchase.                    
057700       ADD 1 TO W-REJECTED                                                
057800*   New package id still gets onto the detail line below,                 
057900       MOVE 0 TO D-OLD-PKG-ID                                             
058000*   Free-text reason echoed straight onto the detail line.                
058100       MOVE "REJECTED - MUST PURCHASE, NOT UPGRADE"                       
058200           TO D-RESULT-MESSAGE                                            
058300*   so the operator can see what was actually requested.                  
058400       PERFORM 0960-PRINT-DETAIL-LINE THRU 0960-EXIT                      
058500*   Otherwise fall through to the accepted path.                          
058600    ELSE                                                                  
058700*   Row position saved off before any further lookup runs.                
058800       MOVE SUB-TABLE-IX TO W-OLD-SUB-IX                                  
058900       MOVE SUB-T-PKG-ID (W-OLD-SUB-IX) TO D-OLD-PKG-ID                   
059000*   Old package now known; 0810 resolves it on PKG-TABLE.                 
059100       PERFORM 0810-FIND-UPGRADE-PACKAGES THRU 0810-EXIT.                 
059200                                                                          
0593000800-EXIT.                                                                
059400    EXIT.                                                                 
059500*----------------------------------------------------------------         
059600*   0810-FIND-UPGRADE-PACKAGES                                            
059700*                                                                         
059800*   Resolves the driver's current package row on PKG-TABLE --             
059900*   needed before 0820 can resolve the requested new package and          
060000*   0830 can compare the two.                                             
0601000810-FIND-UPGRADE-PACKAGES.                                               
060200                                                                          
060300    MOVE SUB-T-PKG-ID (W-OLD-SUB-IX) TO ENTRY-PACKAGE-ID.                 
060400*   Invoke LOOK-FOR-PACKAGE-RECORD.                                       
060500    PERFORM LOOK-FOR-PACKAGE-RECORD.                                      
060600                                                                          
060700*   Bail out if the package ID does not exist.                            
060800    IF NOT FOUND-PACKAGE-RECORD                                           
060900*   A missing old package id is a gateway data problem.                   
061000       ADD 1 TO W-REJECTED                                                
061100*   Free-text reason echoed straight onto the detail line.                
061200       MOVE "REJECTED - OLD PACKAGE NOT FOUND" TO D-RESULT-MESSAGE        
061300*   Terminal reject -- no package row to carry forward.                   
061400       PERFORM 0960-PRINT-DETAIL-LINE THRU 0960-EXIT                      
061500*   Otherwise fall through to the accepted path.                          
061600    ELSE                                                                  
061700*   Row position saved off for 0840/0850 below to use.                    
061800       MOVE PKG-TABLE-IX TO W-OLD-PKG-IX                                  
061900*   Old package row known; 0820 resolves the new one next.                
062000       PERFORM 0820-FIND-NEW-UPGRADE-PACKAGE THRU 0820-EXIT.              
062100                                                                          
0622000810-EXIT.                                                                
062300    EXIT.                                                                 
062400*----------------------------------------------------------------         
062500*   0820-FIND-NEW-UPGRADE-PACKAGE                                         
062600*                                                                         
062700*   Resolves the requested new package row.  Rejected here only           
062800*   if the package ID on the transaction does not exist at all --         
062900*   whether it is actually an upgrade is checked next by 0830.            
0630000820-FIND-NEW-UPGRADE-PACKAGE.                                            
063100                                                                          
063200*   New package id comes straight off the extract record.                 
063300    MOVE REQ-NEW-PACKAGE-ID TO ENTRY-PACKAGE-ID.                          
063400*   Invoke LOOK-FOR-PACKAGE-RECORD.                                       
063500    PERFORM LOOK-FOR-PACKAGE-RECORD.                                      
063600                                                                          
063700*   Bail out if the package ID does not exist.                            
063800    IF NOT FOUND-PACKAGE-RECORD                                           
063900*   A missing new package id is a gateway data problem.                   
064000       ADD 1 TO W-REJECTED                                                
064100*   Free-text reason echoed straight onto the detail line.                
064200       MOVE "REJECTED - NEW PACKAGE NOT FOUND" TO D-RESULT-MESSAGE        
064300*   Terminal reject, same as the old-package lookup above.                
064400       PERFORM 0960-PRINT-DETAIL-LINE THRU 0960-EXIT                      
064500*   Otherwise fall through to the accepted path.                          
064600    ELSE                                                                  
064700*   New package row known; 0830 below can now compare them.               
064800       MOVE PKG-TABLE-IX TO W-NEW-PKG-IX                                  
064900*   Row position saved off for 0840/0850 below to use.                    
065000       PERFORM 0830-CHECK-UPGRADE-ELIGIBILITY THRU 0830-EXIT.             
065100                                                                          
0652000820-EXIT.                                                                
065300    EXIT.                                                                 
065400*----------------------------------------------------------------         
065500*   0830-CHECK-UPGRADE-ELIGIBILITY                                        
065600*                                                                         
065700*   A package only counts as an upgrade if it beats the old one           
065800*   on price OR on max swaps -- equal-or-worse on both is                 
065900*   rejected outright, before any money is computed.                      
0660000830-CHECK-UPGRADE-ELIGIBILITY.                                           
066100                                                                          
066200*   Both package rows now known; 0830 can compare them.                   
066300    MOVE "N" TO UPG-CAN-UPGRADE.                                          
066400                                                                          
066500*   Neither figure beats the old package.                                 
066600    IF PKG-T-PRICE (W-NEW-PKG-IX) <= PKG-T-PRICE (W-OLD-PKG-IX)           
066700       AND PKG-T-MAX-SWAPS (W-NEW-PKG-IX)                                 
066800              <= PKG-T-MAX-SWAPS (W-OLD-PKG-IX)                           
066900*   Rejected because neither figure beats the old package.                
067000       ADD 1 TO W-REJECTED                                                
067100*   Free-text reason echoed straight onto the detail line.                
067200       MOVE "REJECTED - NEW PACKAGE IS NOT AN UPGRADE"                    
067300                                     TO D-RESULT-MESSAGE                  
067400*   Detail line goes out on the reject before 0830 exits.                 
067500       PERFORM 0960-PRINT-DETAIL-LINE THRU 0960-EXIT                      
067600*   Otherwise fall through to the accepted path.                          
067700    ELSE                                                                  
067800*   Flips true only once the comparison above has cleared it.             
067900       MOVE "Y" TO UPG-CAN-UPGRADE                                        
068000*   Money only gets computed once this counts as a genuine                
068100       PERFORM 0840-COMPUTE-UPGRADE-AMOUNTS THRU 0840-EXIT                
068200*   upgrade, not merely a comparison against a different plan.            
068300       PERFORM 0850-APPLY-UPGRADE THRU 0850-EXIT.                         
068400                                                                          
0685000830-EXIT.                                                                
068600    EXIT.                                                                 
068700*----------------------------------------------------------------         
068800*   0840-COMPUTE-UPGRADE-AMOUNTS                                          
068900*                                                                         
069000*   All five figures the upgrade formula needs, computed in the           
069100*   order the SPEC's BUSINESS RULES state them: price-per-swap            
069200*   on the old package, refund value of the old package's unused          
069300*   swaps, the 7% fee on the new package's price, the net total           
069400*   payment, and the new package's own price-per-swap (kept only          
069500*   to show the driver their savings per swap on the new plan).           
0696000840-COMPUTE-UPGRADE-AMOUNTS.                                             
069700                                                                          
069800*   Price-per-swap = full package price divided evenly across             
069900*   its max swap count.                                                   
070000    COMPUTE UPG-PRICE-PER-SWAP-OLD ROUNDED =                              
070100        PKG-T-PRICE (W-OLD-PKG-IX)                                        
070200            / PKG-T-MAX-SWAPS (W-OLD-PKG-IX).                             
070300                                                                          
070400*   Refund value = swaps not yet used on the old package, valued          
070500*   at the old package's own price-per-swap.                              
070600    COMPUTE UPG-REFUND-VALUE ROUNDED =                                    
070700        SUB-T-REMAINING-SWAPS (W-OLD-SUB-IX)                              
070800        * UPG-PRICE-PER-SWAP-OLD.                                         
070900                                                                          
071000*   Flat 7% handling fee on the new package's full price.                 
071100    COMPUTE UPG-FEE ROUNDED = PKG-T-PRICE (W-OLD-PKG-IX) * 0.07.          
071200                                                                          
071300*   Net payment = new package price + fee - refund value.                 
071400    COMPUTE UPG-TOTAL-PAYMENT ROUNDED =                                   
071500        PKG-T-PRICE (W-NEW-PKG-IX) + UPG-FEE - UPG-REFUND-VALUE.          
071600                                                                          
071700*   UPG-PRICE-PER-SWAP-NEW is derived here.                               
071800    COMPUTE UPG-PRICE-PER-SWAP-NEW ROUNDED =                              
071900        PKG-T-PRICE (W-NEW-PKG-IX)                                        
072000            / PKG-T-MAX-SWAPS (W-NEW-PKG-IX).                             
072100                                                                          
072200*   UPG-SAVINGS-PER-SWAP is derived here.                                 
072300    COMPUTE UPG-SAVINGS-PER-SWAP ROUNDED =                                
072400        UPG-PRICE-PER-SWAP-OLD - UPG-PRICE-PER-SWAP-NEW.                  
072500                                                                          
0726000840-EXIT.                                                                
072700    EXIT.                                                                 
072800*----------------------------------------------------------------         
0729000850-APPLY-UPGRADE.                                                       
073000                                                                          
073100*   Old subscription forfeits whatever swaps were left; the new           
073200*   one gets the new package's full term and full swap count,             
073300*   starting today, same shape as a fresh purchase.                       
073400    MOVE "EXPIRED   " TO SUB-T-STATUS (W-OLD-SUB-IX).                     
073500*   SUB-T-END-DATE picks up GDTV-DATE.                                    
073600    MOVE GDTV-DATE TO SUB-T-END-DATE (W-OLD-SUB-IX).                      
073700                                                                          
073800*   New row takes the slot right past the table's current                 
073900    ADD 1 TO SUB-TABLE-COUNT.                                             
074000*   count, appended rather than overwriting the old row.                  
074100    MOVE SUB-TABLE-COUNT TO W-NEW-SUB-IX.                                 
074200*   High-water mark climbs so the new row gets its own ID.                
074300    ADD 1 TO SUB-TABLE-HIGH-ID.                                           
074400                                                                          
074500*   SUB-T-ID picks up SUB-TABLE-HIGH-ID.                                  
074600    MOVE SUB-TABLE-HIGH-ID   TO SUB-T-ID (W-NEW-SUB-IX).                  
074700    MOVE SUB-T-DRIVER-ID (W-OLD-SUB-IX)                                   
074800        TO SUB-T-DRIVER-ID (W-NEW-SUB-IX).                                
074900*   SUB-T-PKG-ID picks up REQ-NEW-PACKAGE-ID.                             
075000    MOVE REQ-NEW-PACKAGE-ID  TO SUB-T-PKG-ID (W-NEW-SUB-IX).              
075100*   SUB-T-START-DATE picks up GDTV-DATE.                                  
075200    MOVE GDTV-DATE           TO SUB-T-START-DATE (W-NEW-SUB-IX).          
075300                                                                          
075400*   End date = today + the new package's duration in days.                
075500    MOVE GDTV-DATE TO GDTV-DATE-MM-DD-CCYY.                               
075600    MOVE PKG-T-DURATION (W-NEW-PKG-IX) TO GDTV-DAYS-TO-ADD.               
075700*   Invoke ADD-DAYS-TO-DATE.                                              
075800    PERFORM ADD-DAYS-TO-DATE.                                             
075900    MOVE GDTV-DATE-MM-DD-CCYY                                             
076000        TO SUB-T-END-DATE (W-NEW-SUB-IX).                                 
076100                                                                          
076200*   New row goes ACTIVE the instant it is appended.                       
076300    MOVE "ACTIVE    " TO SUB-T-STATUS (W-NEW-SUB-IX).                     
076400    MOVE PKG-T-MAX-SWAPS (W-NEW-PKG-IX)                                   
076500        TO SUB-T-REMAINING-SWAPS (W-NEW-SUB-IX).                          
076600                                                                          
076700*   Upgrades-applied only counts a posted row, never a reject.            
076800    ADD 1 TO W-UPGRADES-APPLIED.                                          
076900*   Free-text result, with the net payment spliced in below.              
077000    MOVE "ACCEPTED - UPGRADE POSTED, NET PAYMENT "                        
077100        TO D-RESULT-MESSAGE.                                              
077200*   D-RESULT-MESSAGE picks up UPG-TOTAL-PAYMENT.                          
077300    MOVE UPG-TOTAL-PAYMENT TO D-RESULT-MESSAGE (40:14).                   
077400                                                                          
077500*   Accepted upgrade prints through the same 0960 as a reject.            
077600    PERFORM 0960-PRINT-DETAIL-LINE THRU 0960-EXIT.                        
077700                                                                          
0778000850-EXIT.                                                                
077900    EXIT.                                                                 
078000*----------------------------------------------------------------         
0781000900-CALCULATE-DOWNGRADE.                                                 
078200                                                                          
078300*   Downgrade calculation & posting: same family of checks as the         
078400*   upgrade, but no money moves and a swap penalty is taken               
078500*   instead.                                                              
078600    MOVE REQ-DRIVER-ID TO ENTRY-DRIVER-ID.                                
078700*   Invoke LOOK-FOR-SUBSCRIPTION-RECORD.                                  
078800    PERFORM LOOK-FOR-SUBSCRIPTION-RECORD.                                 
078900*   Driver id goes on the line whichever way this comes out.              
079000    MOVE REQ-DRIVER-ID TO D-DRIVER-ID.                                    
079100*   Zeroed first so a rejected transaction never shows a                  
079200    MOVE 0 TO D-NEW-PKG-ID.                                               
079300*   package id left over from the previous driver processed.              
079400    MOVE REQ-NEW-PACKAGE-ID TO D-NEW-PKG-ID.                              
079500                                                                          
079600*   Bail out if the driver has no subscription on file.                   
079700    IF NOT FOUND-SUBSCRIPTION-RECORD                                      
079800*   Nothing on file for this driver to downgrade against.                 
079900       ADD 1 TO W-REJECTED                                                
080000*   No package to show on a reject this far upstream.                     
080100       MOVE 0 TO D-OLD-PKG-ID                                             
080200*   Free-text reason echoed straight onto the detail line.                
080300       MOVE "REJECTED - NO ACTIVE SUBSCRIPTION TO DOWNGRADE"              
080400                                     TO D-RESULT-MESSAGE                  
080500*   Terminal reject -- there is no subscription row to work.              
080600       PERFORM 0960-PRINT-DETAIL-LINE THRU 0960-EXIT                      
080700*   Otherwise fall through to the accepted path.                          
080800    ELSE                                                                  
080900*   Row position saved off before any further lookup runs.                
081000       MOVE SUB-TABLE-IX TO W-OLD-SUB-IX                                  
081100       MOVE SUB-T-PKG-ID (W-OLD-SUB-IX) TO D-OLD-PKG-ID                   
081200*   Old package row known; 0910 below resolves it next.                   
081300       PERFORM 0910-FIND-DOWNGRADE-PACKAGES THRU 0910-EXIT.               
081400                                                                          
0815000900-EXIT.                                                                
081600    EXIT.                                                                 
081700*----------------------------------------------------------------         
081800*   0910-FIND-DOWNGRADE-PACKAGES                                          
081900*                                                                         
082000*   Mirror of 0810 above, for the downgrade path.                         
0821000910-FIND-DOWNGRADE-PACKAGES.                                             
082200                                                                          
082300    MOVE SUB-T-PKG-ID (W-OLD-SUB-IX) TO ENTRY-PACKAGE-ID.                 
082400*   Invoke LOOK-FOR-PACKAGE-RECORD.                                       
082500    PERFORM LOOK-FOR-PACKAGE-RECORD.                                      
082600                                                                          
082700*   Bail out if the package ID does not exist.                            
082800    IF NOT FOUND-PACKAGE-RECORD                                           
082900*   A missing old package id is a gateway data problem.                   
083000       ADD 1 TO W-REJECTED                                                
083100*   Free-text reason echoed straight onto the detail line.                
083200       MOVE "REJECTED - OLD PACKAGE NOT FOUND" TO D-RESULT-MESSAGE        
083300*   Terminal reject -- there is no package row to carry.                  
083400       PERFORM 0960-PRINT-DETAIL-LINE THRU 0960-EXIT                      
083500*   Otherwise fall through to the accepted path.                          
083600    ELSE                                                                  
083700*   Row position saved off for 0940/0950 below to use.                    
083800       MOVE PKG-TABLE-IX TO W-OLD-PKG-IX                                  
083900*   Old package row known; 0920 resolves the new one next.                
084000       PERFORM 0920-FIND-NEW-DOWNGRADE-PACKAGE THRU 0920-EXIT.            
084100                                                                          
0842000910-EXIT.                                                                
084300    EXIT.                                                                 
084400*----------------------------------------------------------------         
084500*   0920-FIND-NEW-DOWNGRADE-PACKAGE                                       
084600*                                                                         
084700*   Mirror of 0820 above, for the downgrade path.                         
0848000920-FIND-NEW-DOWNGRADE-PACKAGE.                                          
084900                                                                          
085000*   New package id comes straight off the extract record.                 
085100    MOVE REQ-NEW-PACKAGE-ID TO ENTRY-PACKAGE-ID.                          
085200*   Invoke LOOK-FOR-PACKAGE-RECORD.                                       
085300    PERFORM LOOK-FOR-PACKAGE-RECORD.                                      
085400                                                                          
085500*   Bail out if the package ID does not exist.                            
085600    IF NOT FOUND-PACKAGE-RECORD                                           
085700*   A missing new package id is a gateway data problem.                   
085800       ADD 1 TO W-REJECTED                                                
085900*   Free-text reason echoed straight onto the detail line.                
086000       MOVE "REJECTED - NEW PACKAGE NOT FOUND" TO D-RESULT-MESSAGE        
086100*   Terminal reject, same distinction the upgrade path draws.             
086200       PERFORM 0960-PRINT-DETAIL-LINE THRU 0960-EXIT                      
086300*   Otherwise fall through to the accepted path.                          
086400    ELSE                                                                  
086500*   Row position saved off for 0940/0950 below to use.                    
086600       MOVE PKG-TABLE-IX TO W-NEW-PKG-IX                                  
086700*   Both package rows now known; 0930 can compare them.                   
086800       PERFORM 0930-CHECK-DOWNGRADE-ELIGIBILITY THRU 0930-EXIT.           
086900                                                                          
0870000920-EXIT.                                                                
087100    EXIT.                                                                 
087200*----------------------------------------------------------------         
087300*   0930-CHECK-DOWNGRADE-ELIGIBILITY                                      
087400*                                                                         
087500*   A package only counts as a downgrade if it is strictly worse          
087600*   on both price AND max swaps -- better-or-equal on either one          
087700*   is rejected here before 0935 even runs.                               
0878000930-CHECK-DOWNGRADE-ELIGIBILITY.                                         
087900                                                                          
088000*   Starts false; only the comparisons below can flip it.                 
088100    MOVE "N" TO DNG-CAN-DOWNGRADE.                                        
088200*   Cleared so an accepted path never shows a stale reason.               
088300    MOVE SPACES TO DNG-REASON.                                            
088400                                                                          
088500*   Neither figure is worse than the old package.                         
088600    IF PKG-T-PRICE (W-NEW-PKG-IX) >= PKG-T-PRICE (W-OLD-PKG-IX)           
088700       AND PKG-T-MAX-SWAPS (W-NEW-PKG-IX)                                 
088800              >= PKG-T-MAX-SWAPS (W-OLD-PKG-IX)                           
088900       MOVE "REJECTED - NEW PACKAGE IS NOT A DOWNGRADE"                   
089000                                     TO DNG-REASON                        
089100*   Rejected because neither figure is worse than the old one.            
089200       ADD 1 TO W-REJECTED                                                
089300*   DNG-REASON carries the rejection text set just above.                 
089400       MOVE DNG-REASON TO D-RESULT-MESSAGE                                
089500*   Detail line goes out whichever branch above was taken.                
089600       PERFORM 0960-PRINT-DETAIL-LINE THRU 0960-EXIT                      
089700*   Otherwise fall through to the accepted path.                          
089800    ELSE                                                                  
089900*   Price/swaps check cleared; 0935 below checks swap fit.                
090000       PERFORM 0935-CHECK-DOWNGRADE-SWAPS-FIT THRU 0935-EXIT.             
090100                                                                          
0902000930-EXIT.                                                                
090300    EXIT.                                                                 
090400*----------------------------------------------------------------         
090500*   0935-CHECK-DOWNGRADE-SWAPS-FIT                                        
090600*                                                                         
090700*   Ticket SW-053: a downgrade is also rejected if the driver's           
090800*   remaining swaps on the old package would not even fit inside          
090900*   the new package's own max-swaps ceiling -- the driver has to          
091000*   burn down swaps first before downgrading that far.                    
0911000935-CHECK-DOWNGRADE-SWAPS-FIT.                                           
091200                                                                          
091300*   Check the leftover swaps against the new ceiling.                     
091400    IF SUB-T-REMAINING-SWAPS (W-OLD-SUB-IX)                               
091500*   Continuation of the condition above.                                  
091600          > PKG-T-MAX-SWAPS (W-NEW-PKG-IX)                                
091700       MOVE "REJECTED - MUST USE MORE SWAPS BEFORE DOWNGRADING"           
091800                                     TO DNG-REASON                        
091900*   Rejected on the swap-fit check before any money is touched.           
092000       ADD 1 TO W-REJECTED                                                
092100*   SW-053's own reason text, built the same way the                      
092200       MOVE DNG-REASON TO D-RESULT-MESSAGE                                
092300*   price/swaps comparison's reason text is built above.                  
092400       PERFORM 0960-PRINT-DETAIL-LINE THRU 0960-EXIT                      
092500*   Otherwise fall through to the accepted path.                          
092600    ELSE                                                                  
092700*   Flips true only once the swap-fit check above clears it.              
092800       MOVE "Y" TO DNG-CAN-DOWNGRADE                                      
092900*   Money never enters a downgrade -- only the swap penalty               
093000       PERFORM 0940-COMPUTE-DOWNGRADE-AMOUNTS THRU 0940-EXIT              
093100*   and the date math below get computed.                                 
093200       PERFORM 0950-APPLY-DOWNGRADE THRU 0950-EXIT.                       
093300                                                                          
0934000935-EXIT.                                                                
093500    EXIT.                                                                 
093600*----------------------------------------------------------------         
093700*   0940-COMPUTE-DOWNGRADE-AMOUNTS                                        
093800*                                                                         
093900*   Penalty swaps, final swaps, and the term extension the                
094000*   leftover swaps buy on the new package -- see the SW-064               
094100*   change-log note above: this never touches money, only swaps           
094200*   and days.                                                             
0943000940-COMPUTE-DOWNGRADE-AMOUNTS.                                           
094400                                                                          
094500*   Flat 10% penalty on whatever swaps were left.                         
094600    COMPUTE DNG-PENALTY-SWAPS ROUNDED =                                   
094700        SUB-T-REMAINING-SWAPS (W-OLD-SUB-IX) * 0.10.                      
094800                                                                          
094900*   DNG-FINAL-SWAPS is derived here.                                      
095000    COMPUTE DNG-FINAL-SWAPS =                                             
095100        SUB-T-REMAINING-SWAPS (W-OLD-SUB-IX) - DNG-PENALTY-SWAPS.         
095200                                                                          
095300*   How much of the new package's max-swaps the leftover swaps            
095400*   represent, as a fraction.                                             
095500    COMPUTE W-DNG-SWAP-RATIO ROUNDED =                                    
095600        DNG-FINAL-SWAPS / PKG-T-MAX-SWAPS (W-NEW-PKG-IX).                 
095700                                                                          
095800*   That same fraction of the new package's normal duration,              
095900*   added on top as an extension.                                         
096000    COMPUTE DNG-EXTENSION-DAYS ROUNDED =                                  
096100        W-DNG-SWAP-RATIO * PKG-T-DURATION (W-NEW-PKG-IX).                 
096200                                                                          
096300*   Downgrade's new start date is always today's date.                    
096400    MOVE GDTV-DATE TO DNG-NEW-START-DATE.                                 
096500                                                                          
0966000940-EXIT.                                                                
096700    EXIT.                                                                 
096800*----------------------------------------------------------------         
0969000950-APPLY-DOWNGRADE.                                                     
097000                                                                          
097100*   Old row goes EXPIRED, same as the upgrade path's own 0850.            
097200    MOVE "EXPIRED   " TO SUB-T-STATUS (W-OLD-SUB-IX).                     
097300*   SUB-T-END-DATE picks up GDTV-DATE.                                    
097400    MOVE GDTV-DATE TO SUB-T-END-DATE (W-OLD-SUB-IX).                      
097500                                                                          
097600*   End date = today + the new package's duration + the                   
097700*   extension 0940 above computed.                                        
097800    MOVE GDTV-DATE TO GDTV-DATE-MM-DD-CCYY.                               
097900*   Extension days are added on top of today's date.                      
098000    MOVE DNG-EXTENSION-DAYS TO GDTV-DAYS-TO-ADD.                          
098100*   Invoke ADD-DAYS-TO-DATE.                                              
098200    PERFORM ADD-DAYS-TO-DATE.                                             
098300*   New end date comes back in GDTV-DATE-MM-DD-CCYY.                      
098400    MOVE GDTV-DATE-MM-DD-CCYY TO DNG-NEW-END-DATE.                        
098500                                                                          
098600*   Table count climbs before the row gets appended below.                
098700    ADD 1 TO SUB-TABLE-COUNT.                                             
098800*   New row takes the slot right past the table's current                 
098900    MOVE SUB-TABLE-COUNT TO W-NEW-SUB-IX.                                 
099000*   count, same append pattern 0850 above uses for an upgrade.            
099100    ADD 1 TO SUB-TABLE-HIGH-ID.                                           
099200                                                                          
099300*   SUB-T-ID picks up SUB-TABLE-HIGH-ID.                                  
099400    MOVE SUB-TABLE-HIGH-ID     TO SUB-T-ID (W-NEW-SUB-IX).                
099500    MOVE SUB-T-DRIVER-ID (W-OLD-SUB-IX)                                   
099600        TO SUB-T-DRIVER-ID (W-NEW-SUB-IX).                                
099700*   SUB-T-PKG-ID picks up REQ-NEW-PACKAGE-ID.                             
099800    MOVE REQ-NEW-PACKAGE-ID    TO SUB-T-PKG-ID (W-NEW-SUB-IX).            
099900    MOVE DNG-NEW-START-DATE                                               
100000        TO SUB-T-START-DATE (W-NEW-SUB-IX).                               
100100*   SUB-T-END-DATE picks up DNG-NEW-END-DATE.                             
100200    MOVE DNG-NEW-END-DATE      TO SUB-T-END-DATE (W-NEW-SUB-IX).          
100300*   New row goes ACTIVE the instant it is appended.                       
100400    MOVE "ACTIVE    "          TO SUB-T-STATUS (W-NEW-SUB-IX).            
100500    MOVE DNG-FINAL-SWAPS                                                  
100600        TO SUB-T-REMAINING-SWAPS (W-NEW-SUB-IX).                          
100700                                                                          
100800*   Downgrades-applied only counts a posted row, never a reject.          
100900    ADD 1 TO W-DOWNGRADES-APPLIED.                                        
101000*   Free-text result, with the final swaps spliced in below.              
101100    MOVE "ACCEPTED - DOWNGRADE POSTED, FINAL SWAPS "                      
101200        TO D-RESULT-MESSAGE.                                              
101300*   D-RESULT-MESSAGE picks up DNG-FINAL-SWAPS.                            
101400    MOVE DNG-FINAL-SWAPS TO D-RESULT-MESSAGE (42:5).                      
101500                                                                          
101600*   Posted total climbs only once the row genuinely exists,               
101700    PERFORM 0960-PRINT-DETAIL-LINE THRU 0960-EXIT.                        
101800                                                                          
1019000950-EXIT.                                                                
102000    EXIT.                                                                 
102100*----------------------------------------------------------------         
102200*   0960-PRINT-DETAIL-LINE                                                
102300*                                                                         
102400*   Same page-rollover shape as every other section's detail-             
102500*   line paragraph.                                                       
1026000960-PRINT-DETAIL-LINE.                                                   
102700                                                                          
102800*   Roll onto a new page if this one is full.                             
102900    IF PAGE-FULL                                                          
103000*   Form feed and reset go first, ahead of the fresh heading              
103100       PERFORM 0970-FINALIZE-PAGE THRU 0970-EXIT                          
103200*   that 0500 below prints onto the new page.                             
103300       PERFORM 0500-PRINT-TITLE-AND-HEADING THRU 0500-EXIT.               
103400                                                                          
103500*   Detail line the calling paragraph built lands here.                   
103600    MOVE W-DETAIL-LINE TO RUN-REPORT-RECORD.                              
103700*   Emit the line onto the report.                                        
103800    WRITE RUN-REPORT-RECORD AFTER ADVANCING 1.                            
103900*   Line count climbs only once the write above has gone out.             
104000    ADD 1 TO W-PRINTED-LINES.                                             
104100                                                                          
1042000960-EXIT.                                                                
104300    EXIT.                                                                 
104400*----------------------------------------------------------------         
1045000970-FINALIZE-PAGE.                                                       
104600                                                                          
104700*   Blank line and form feed close the old page out.                      
104800    MOVE SPACES TO RUN-REPORT-RECORD.                                     
104900*   Emit the line onto the report.                                        
105000    WRITE RUN-REPORT-RECORD AFTER ADVANCING TOP-OF-FORM.                  
105100*   Line count resets once the form feed above has closed out.            
105200    MOVE 0 TO W-PRINTED-LINES.                                            
105300                                                                          
1054000970-EXIT.                                                                
105500    EXIT.                                                                 
105600*----------------------------------------------------------------         
105700*   1100-REWRITE-SUBSCRIPTION-MASTER                                      
105800*                                                                         
105900*   Rewrites the whole table back to SUBSCRIPTION-NEW-FILE once a         
106000*   transaction on the extract has had its chance to touch it --          
106100*   same end-of-run rewrite shape as payment-posting.cob's 0800.          
1062001100-REWRITE-SUBSCRIPTION-MASTER.                                         
106300                                                                          
106400*   Position the SUB-TABLE-IX subscript.                                  
106500    SET SUB-TABLE-IX TO 1.                                                
106600*   Form feed closes the old page before the new one starts.              
106700    PERFORM 1110-REWRITE-ONE-SUBSCRIPTION THRU 1110-EXIT                  
106800        VARYING SUB-TABLE-IX FROM 1 BY 1                                  
106900        UNTIL SUB-TABLE-IX > SUB-TABLE-COUNT.                             
107000                                                                          
1071001100-EXIT.                                                                
107200    EXIT.                                                                 
107300*----------------------------------------------------------------         
1074001110-REWRITE-ONE-SUBSCRIPTION.                                            
107500                                                                          
107600*   Line count resets only once the form feed above has                   
107700    MOVE SPACES TO NEW-SUBSCRIPTION-RECORD.                               
107800    MOVE SUB-T-ID (SUB-TABLE-IX)         TO SBN-ID.                       
107900    MOVE SUB-T-DRIVER-ID (SUB-TABLE-IX)  TO SBN-DRIVER-ID.                
108000    MOVE SUB-T-PKG-ID (SUB-TABLE-IX)     TO SBN-PKG-ID.                   
108100    MOVE SUB-T-START-DATE (SUB-TABLE-IX) TO SBN-START-DATE.               
108200    MOVE SUB-T-END-DATE (SUB-TABLE-IX)   TO SBN-END-DATE.                 
108300    MOVE SUB-T-STATUS (SUB-TABLE-IX)     TO SBN-STATUS.                   
108400    MOVE SUB-T-REMAINING-SWAPS (SUB-TABLE-IX)                             
108500                                         TO SBN-REMAINING-SWAPS.          
108600*   Emit the line onto the report.                                        
108700    WRITE NEW-SUBSCRIPTION-RECORD.                                        
108800                                                                          
1089001110-EXIT.                                                                
109000    EXIT.                                                                 
109100*----------------------------------------------------------------         
109200*   1200-PRINT-SECTION-TOTALS                                             
109300*                                                                         
109400*   Four MOVE-and-WRITE pairs, same shape as every other                  
109500*   section's own totals paragraph.                                       
1096001200-PRINT-SECTION-TOTALS.                                                
109700                                                                          
109800*   Blank line sets the totals block off from the last detail             
109900    MOVE SPACES TO RUN-REPORT-RECORD.                                     
110000*   Emit the line onto the report.                                        
110100    WRITE RUN-REPORT-RECORD AFTER ADVANCING 1.                            
110200                                                                          
110300*   Upgrade count moves into its display field first.                     
110400    MOVE W-UPGRADES-APPLIED TO D-UPGRADES-APPLIED.                        
110500*   Whole total line then moves into the print record.                    
110600    MOVE W-TOTAL-LINE-1 TO RUN-REPORT-RECORD.                             
110700*   Emit the line onto the report.                                        
110800    WRITE RUN-REPORT-RECORD AFTER ADVANCING 1.                            
110900                                                                          
111000*   Downgrade count moves into its display field first.                   
111100    MOVE W-DOWNGRADES-APPLIED TO D-DOWNGRADES-APPLIED.                    
111200*   Whole total line then moves into the print record.                    
111300    MOVE W-TOTAL-LINE-2 TO RUN-REPORT-RECORD.                             
111400*   Emit the line onto the report.                                        
111500    WRITE RUN-REPORT-RECORD AFTER ADVANCING 1.                            
111600                                                                          
111700*   D-CANCELLATIONS-APPLIED. takes on W-CANCELLATIONS-APPLIED.            
111800    MOVE W-CANCELLATIONS-APPLIED TO D-CANCELLATIONS-APPLIED.              
111900*   Whole total line then moves into the print record.                    
112000    MOVE W-TOTAL-LINE-3 TO RUN-REPORT-RECORD.                             
112100*   Emit the line onto the report.                                        
112200    WRITE RUN-REPORT-RECORD AFTER ADVANCING 1.                            
112300                                                                          
112400*   Rejected count moves into its display field first.                    
112500    MOVE W-REJECTED TO D-REJECTED.                                        
112600*   Whole total line then moves into the print record.                    
112700    MOVE W-TOTAL-LINE-4 TO RUN-REPORT-RECORD.                             
112800*   Emit the line onto the report.                                        
112900    WRITE RUN-REPORT-RECORD AFTER ADVANCING 1.                            
113000                                                                          
113100*   Five lines just went out, so the line count climbs by five.           
113200    ADD 5 TO W-PRINTED-LINES.                                             
113300*   FINALIZE-PAGE closes the page out once totals are printed.            
113400    PERFORM 0970-FINALIZE-PAGE THRU 0970-EXIT.                            
113500                                                                          
1136001200-EXIT.                                                                
113700    EXIT.                                                                 
113800*----------------------------------------------------------------         
113900*   1250-UPDATE-CONTROL-TOTALS                                            
114000*                                                                         
114100*   Reads the one CONTROL-TOTALS-RECORD payment-posting.cob               
114200*   wrote, adds this section's four counters on top, and                  
114300*   rewrites it for reservation-expiry-sweep.cob to do the same.          
1144001250-UPDATE-CONTROL-TOTALS.                                               
114500                                                                          
114600*   Next record off CONTROL-TOTALS-FILE.                                  
114700    READ CONTROL-TOTALS-FILE.                                             
114800                                                                          
114900*   CTL-UPGRADES-APPLIED. accumulates W-UPGRADES-APPLIED.                 
115000    ADD W-UPGRADES-APPLIED      TO CTL-UPGRADES-APPLIED.                  
115100*   CTL-DOWNGRADES-APPLIED. accumulates W-DOWNGRADES-APPLIED.             
115200    ADD W-DOWNGRADES-APPLIED    TO CTL-DOWNGRADES-APPLIED.                
115300    ADD W-CANCELLATIONS-APPLIED TO CTL-SUBSCRIPTIONS-CANCELLED.           
115400*   CTL-SUB-TRANS-REJECTED. accumulates W-REJECTED.                       
115500    ADD W-REJECTED              TO CTL-SUB-TRANS-REJECTED.                
115600                                                                          
115700*   Rewrite the updated CONTROL-TOTALS-RECORD.                            
115800    REWRITE CONTROL-TOTALS-RECORD.                                        
115900                                                                          
1160001250-EXIT.                                                                
116100    EXIT.                                                                 
116200*----------------------------------------------------------------         
116300*   1300-CLOSE-FILES                                                      
116400*                                                                         
116500*   Closes every file this section opened in 0200.                        
1166001300-CLOSE-FILES.                                                         
116700                                                                          
116800*   Done with SERVICE-PACKAGE-FILE. for this section.                     
116900    CLOSE SERVICE-PACKAGE-FILE.                                           
117000*   Done with SUBSCRIPTION-OLD-FILE. for this section.                    
117100    CLOSE SUBSCRIPTION-OLD-FILE.                                          
117200*   Done with SUBSCRIPTION-NEW-FILE. for this section.                    
117300    CLOSE SUBSCRIPTION-NEW-FILE.                                          
117400*   Done with SUB-REQUEST-FILE. for this section.                         
117500    CLOSE SUB-REQUEST-FILE.                                               
117600*   Done with RUN-REPORT-FILE. for this section.                          
117700    CLOSE RUN-REPORT-FILE.                                                
117800*   Done with CONTROL-TOTALS-FILE. for this section.                      
117900    CLOSE CONTROL-TOTALS-FILE.                                            
118000                                                                          
1181001300-EXIT.                                                                
118200    EXIT.                                                                 
118300*----------------------------------------------------------------         
118400*   Shared lookup and date paragraphs -- see                              
118500*   PL-LOOK-FOR-PACKAGE-RECORD.CBL, PL-LOOK-FOR-SUBSCRIPTION-             
118600*   RECORD.CBL and PLDATE.CBL for the change logs on each.                
118700COPY "PL-LOOK-FOR-PACKAGE-RECORD.CBL".                                    
118800COPY "PL-LOOK-FOR-SUBSCRIPTION-RECORD.CBL".                               
118900COPY "PLDATE.CBL".                                                        
