000100*----------------------------------------------------------------         
000200*   wscase01.cbl                                                          
000300*                                                                         
000400*   Shared case-normalization flags.  COPYd by any maintenance            
000500*   module that folds an operator-supplied code field to upper            
000600*   case before it is validated against an 88-level list; kept            
000700*   separate from the module's own WORKING-STORAGE so the flag            
000800*   names don't collide across the maintenance programs that              
000900*   share it.                                                             
001000*----------------------------------------------------------------         
001100*   CHANGE LOG                                                            
001200*   1999-05-17  RHM  ORIGINAL SWAP-SVC CONVERSION, TICKET SW-024          
001300*----------------------------------------------------------------         
001400    01  W-CASE-FOLD-NEEDED           PIC X.                               
001500        88  CASE-FOLD-NEEDED         VALUE "Y".                           
001600                                                                          
001700    01  W-CASE-FOLD-FIELD            PIC X(10).                           
