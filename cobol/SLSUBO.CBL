000100*----------------------------------------------------------------         
000200*   SLSUBO.CBL                                                            
000300*   SELECT clause for the DRIVER-SUBSCRIPTION-OLD master (input).         
000400*   Read once at the start of a run and loaded into SUB-TABLE by          
000500*   PL-LOOK-FOR-SUBSCRIPTION-RECORD.CBL; SUBSCRIPTION-NEW-FILE is         
000600*   the rewritten copy produced at end of run (see SLSUBN.CBL).           
000700*----------------------------------------------------------------         
000800*   1999-02-11  RHM  ORIGINAL SWAP-SVC CONVERSION, TICKET SW-014          
000900    SELECT SUBSCRIPTION-OLD-FILE ASSIGN TO "SUBOLD"                       
001000        ORGANIZATION IS SEQUENTIAL                                        
001100        FILE STATUS IS WS-SUBO-FILE-STATUS.                               
