000100*----------------------------------------------------------------         
000200*   SLPKG.CBL                                                             
000300*   SELECT clause for the SERVICE-PACKAGE master (input).                 
000400*   Loaded whole into PKG-TABLE by PL-LOOK-FOR-PACKAGE-RECORD.CBL.        
000500*----------------------------------------------------------------         
000600*   1999-02-11  RHM  ORIGINAL SWAP-SVC CONVERSION, TICKET SW-014          
000700    SELECT SERVICE-PACKAGE-FILE ASSIGN TO "PKGMAST"                       
000800        ORGANIZATION IS SEQUENTIAL                                        
000900        FILE STATUS IS WS-PKG-FILE-STATUS.                                
