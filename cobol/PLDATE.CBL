000100*----------------------------------------------------------------         
000200*   PLDATE.CBL                                                            
000300*                                                                         
000400*   Shared PROCEDURE DIVISION paragraphs for run-date resolution          
000500*   and day-count arithmetic.  COPYd at the bottom of every               
000600*   program's PROCEDURE DIVISION, in the same place each                  
000700*   PL-LOOK-FOR-xxx-RECORD copybook is COPYd.                             
000800*----------------------------------------------------------------         
000900*   CHANGE LOG                                                            
001000*   1999-03-01  RHM  ORIGINAL SWAP-SVC CONVERSION, TICKET SW-015          
001100*   1999-08-30  LDM  ADDED CENTURY WINDOW FOR Y2K, SW-YR2K-02             
001200*----------------------------------------------------------------         
001300GET-RUN-DATE.                                                             
001400                                                                          
001500*   ACCEPT FROM DATE returns a 2-digit year; this shop's century          
001600*   window treats 00-49 as 20xx and 50-99 as 19xx, same rule as           
001700*   the rest of the Y2K remediation pass.                                 
001800    ACCEPT GDTV-TODAY-YYMMDD FROM DATE.                                   
001900                                                                          
002000    IF GDTV-TODAY-YY < GDTV-CENTURY-WINDOW                                
002100       COMPUTE GDTV-DATE-CCYY = 2000 + GDTV-TODAY-YY                      
002200    ELSE                                                                  
002300       COMPUTE GDTV-DATE-CCYY = 1900 + GDTV-TODAY-YY.                     
002400                                                                          
002500    MOVE GDTV-TODAY-MM TO GDTV-DATE-MM.                                   
002600    MOVE GDTV-TODAY-DD TO GDTV-DATE-DD.                                   
002700    MOVE GDTV-DATE-MM-DD-CCYY TO GDTV-DATE.                               
002800                                                                          
002900GET-RUN-DATE-EXIT.                                                        
003000    EXIT.                                                                 
003100*----------------------------------------------------------------         
003200BUILD-LEAP-MATRIX.                                                        
003300                                                                          
003400*   Ordinary day-count table; February is patched to 29 below             
003500*   when GDTV-DATE-CCYY is a leap year.                                   
003600    MOVE 31 TO GDTV-TABLE-MONTH-DAYS (1).                                 
003700    MOVE 28 TO GDTV-TABLE-MONTH-DAYS (2).                                 
003800    MOVE 31 TO GDTV-TABLE-MONTH-DAYS (3).                                 
003900    MOVE 30 TO GDTV-TABLE-MONTH-DAYS (4).                                 
004000    MOVE 31 TO GDTV-TABLE-MONTH-DAYS (5).                                 
004100    MOVE 30 TO GDTV-TABLE-MONTH-DAYS (6).                                 
004200    MOVE 31 TO GDTV-TABLE-MONTH-DAYS (7).                                 
004300    MOVE 31 TO GDTV-TABLE-MONTH-DAYS (8).                                 
004400    MOVE 30 TO GDTV-TABLE-MONTH-DAYS (9).                                 
004500    MOVE 31 TO GDTV-TABLE-MONTH-DAYS (10).                                
004600    MOVE 30 TO GDTV-TABLE-MONTH-DAYS (11).                                
004700    MOVE 31 TO GDTV-TABLE-MONTH-DAYS (12).                                
004800                                                                          
004900    MOVE "N" TO W-GDTV-LEAP-YEAR.                                         
005000    DIVIDE GDTV-DATE-CCYY BY 4 GIVING GDTV-LEAP-YEAR-REMAINDER            
005100        REMAINDER GDTV-LEAP-YEAR-REMAINDER.                               
005200    IF GDTV-LEAP-YEAR-REMAINDER = 0                                       
005300       MOVE "Y" TO W-GDTV-LEAP-YEAR.                                      
005400                                                                          
005500    IF GDTV-LEAP-YEAR                                                     
005600       MOVE 29 TO GDTV-TABLE-MONTH-DAYS (2).                              
005700                                                                          
005800BUILD-LEAP-MATRIX-EXIT.                                                   
005900    EXIT.                                                                 
006000*----------------------------------------------------------------         
006100ADD-DAYS-TO-DATE.                                                         
006200                                                                          
006300*   GDTV-DATE-MM-DD-CCYY/GDTV-DAYS-TO-ADD in, rolled-forward              
006400*   GDTV-DATE-MM-DD-CCYY out.  Walks a month at a time rather             
006500*   than trusting any intrinsic date function -- this shop's              
006600*   compiler predates FUNCTION ADD-DAYS by a decade.                      
006700    PERFORM BUILD-LEAP-MATRIX.                                            
006800    MOVE GDTV-DAYS-TO-ADD TO GDTV-DAYS-REMAINING.                         
006900                                                                          
007000    PERFORM ADD-ONE-MONTH-OF-DAYS                                         
007100        UNTIL GDTV-DAYS-REMAINING = 0.                                    
007200                                                                          
007300ADD-DAYS-TO-DATE-EXIT.                                                    
007400    EXIT.                                                                 
007500*----------------------------------------------------------------         
007600ADD-ONE-MONTH-OF-DAYS.                                                    
007700                                                                          
007800    MOVE GDTV-TABLE-MONTH-DAYS (GDTV-DATE-MM)                             
007900        TO GDTV-DAYS-IN-MONTH.                                            
008000    SUBTRACT GDTV-DATE-DD FROM GDTV-DAYS-IN-MONTH                         
008100        GIVING GDTV-DAYS-IN-MONTH.                                        
008200                                                                          
008300    IF GDTV-DAYS-REMAINING <= GDTV-DAYS-IN-MONTH                          
008400       ADD GDTV-DAYS-REMAINING TO GDTV-DATE-DD                            
008500       MOVE 0 TO GDTV-DAYS-REMAINING                                      
008600    ELSE                                                                  
008700       SUBTRACT GDTV-DAYS-IN-MONTH FROM GDTV-DAYS-REMAINING               
008800       MOVE 1 TO GDTV-DATE-DD                                             
008900       ADD 1 TO GDTV-DATE-MM                                              
009000       PERFORM ROLL-YEAR-IF-MONTH-OVERFLOWED.                             
009100                                                                          
009200ADD-ONE-MONTH-OF-DAYS-EXIT.                                               
009300    EXIT.                                                                 
009400*----------------------------------------------------------------         
009500ROLL-YEAR-IF-MONTH-OVERFLOWED.                                            
009600                                                                          
009700    IF GDTV-DATE-MM > 12                                                  
009800       MOVE 1 TO GDTV-DATE-MM                                             
009900       ADD 1 TO GDTV-DATE-CCYY                                            
010000       PERFORM BUILD-LEAP-MATRIX.                                         
010100                                                                          
010200ROLL-YEAR-IF-MONTH-OVERFLOWED-EXIT.                                       
010300    EXIT.                                                                 
