000100*----------------------------------------------------------------         
000200*   FDBATO.CBL                                                            
000300*                                                                         
000400*   BATTERY-OLD master (input) -- every battery in the swap               
000500*   network, wherever it sits.  Loaded whole into BAT-TABLE               
000600*   (WSBATTB.CBL) by reservation-expiry-sweep.cob, which is the           
000700*   only program that walks this file; the sweep reads the table          
000800*   in physical order, tests each PENDING row's reservation               
000900*   against the run timestamp, and rewrites the whole table to            
001000*   BATTERY-NEW-FILE (FDBATN.CBL) when it is done.                        
001100*----------------------------------------------------------------         
001200*   CHANGE LOG                                                            
001300*   1999-04-02  RHM  ORIGINAL SWAP-SVC CONVERSION, TICKET SW-019          
001400*   1999-04-08  RHM  ADDED BTO-EXPIRY-ALT REDEFINES, TICKET SW-025        
001500*   2004-02-09  TKO  TRIMMED SPARE FILLER, RECORD IS NOW 51 BYTES,        
001600*                    MATCHING THE FILES TABLE, TICKET SW-081              
001700*----------------------------------------------------------------         
001800    FD  BATTERY-OLD-FILE                                                  
001900        LABEL RECORDS ARE STANDARD                                        
002000        RECORD CONTAINS 51 CHARACTERS.                                    
002100                                                                          
002200    01  OLD-BATTERY-RECORD.                                               
002300        05  BTO-ID                       PIC 9(9).                        
002400        05  BTO-STATUS                   PIC X(10).                       
002500            88  BTO-STATUS-AVAILABLE     VALUE "AVAILABLE ".              
002600            88  BTO-STATUS-PENDING       VALUE "PENDING   ".              
002700        05  BTO-RESERVED-BOOKING-ID      PIC 9(9).                        
002800        05  BTO-RESERVATION-EXPIRY       PIC 9(14).                       
002900        05  BTO-STATION-ID               PIC 9(9).                        
003000                                                                          
003100*   Alternate view splitting the 14-digit reservation-expiry              
003200*   timestamp (YYYYMMDDHHMMSS) into a date half and a time half           
003300*   so the sweep can compare the date half against the run date           
003400*   before it bothers with a full 14-digit compare.                       
003500    01  BTO-EXPIRY-ALT REDEFINES OLD-BATTERY-RECORD.                      
003600        05  FILLER                       PIC X(28).                       
003700        05  BTO-ALT-EXPIRY-DATE          PIC 9(8).                        
003800        05  BTO-ALT-EXPIRY-TIME          PIC 9(6).                        
003900        05  FILLER                       PIC X(09).                       
