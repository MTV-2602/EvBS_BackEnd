000100*----------------------------------------------------------------         
000200*   FDPAY.CBL                                                             
000300*                                                                         
000400*   PAYMENT record (output) -- written by payment-posting.cob for         
000500*   every result-code-zero callback it successfully posts to the          
000600*   subscription master.  One record per payment; nothing is ever         
000700*   rewritten on this file, so it carries no FILE STATUS rewrite          
000800*   logic of its own.                                                     
000900*----------------------------------------------------------------         
001000*   CHANGE LOG                                                            
001100*   1999-05-03  RHM  ORIGINAL SWAP-SVC CONVERSION, TICKET SW-022          
001200*   2004-02-09  TKO  TRIMMED SPARE FILLER, RECORD IS NOW 50 BYTES,        
001300*                    TICKET SW-081                                        
001400*----------------------------------------------------------------         
001500    FD  PAYMENT-FILE                                                      
001600        LABEL RECORDS ARE STANDARD                                        
001700        RECORD CONTAINS 50 CHARACTERS.                                    
001800                                                                          
001900    01  PAYMENT-RECORD.                                                   
002000        05  PMT-SUBSCRIPTION-ID          PIC 9(9).                        
002100        05  PMT-AMOUNT                   PIC S9(11)V99.                   
002200        05  PMT-METHOD                   PIC X(10).                       
002300        05  PMT-DATE                     PIC 9(8).                        
002400        05  PMT-STATUS                   PIC X(10).                       
002500            88  PMT-STATUS-COMPLETED     VALUE "COMPLETED ".              
002600            88  PMT-STATUS-FAILED        VALUE "FAILED    ".              
