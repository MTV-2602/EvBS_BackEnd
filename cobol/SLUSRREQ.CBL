000100*----------------------------------------------------------------         
000200*   SLUSRREQ.CBL                                                          
000300*   SELECT clause for the USER-MAINT-REQUEST transaction file             
000400*   (input).  Carries ADD/UPDATE/DEACTIVATE requests into                 
000500*   user-maintenance.cob (see FDUSRREQ.CBL for the                        
000600*   record layout).                                                       
000700*----------------------------------------------------------------         
000800*   1999-02-11  RHM  ORIGINAL SWAP-SVC CONVERSION, TICKET SW-014          
000900    SELECT USER-MAINT-REQUEST-FILE ASSIGN TO "USRREQ"                     
001000        ORGANIZATION IS SEQUENTIAL                                        
001100        FILE STATUS IS WS-USRREQ-FILE-STATUS.                             
