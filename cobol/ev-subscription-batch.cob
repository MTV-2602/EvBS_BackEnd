000100*----------------------------------------------------------------         
000200*   EV-SUBSCRIPTION-BATCH                                                 
000300*                                                                         
000400*   Nightly driver for the swap network's subscription run.               
000500*   CALLs the four section programs in a fixed sequence, same as          
000600*   every step in a mainframe JCL stream -- no options, no menu,          
000700*   nothing for an operator to choose.  After the last section            
000800*   returns, opens the control-totals record one more time and            
000900*   prints the grand summary at the foot of the run report.               
001000*                                                                         
001100*   This member started life as the nightly control job for the           
001200*   shop's old cylinder-exchange deposit ledger -- back then it           
001300*   drove a DEPOSIT-POST / DEPOSIT-RECONCILE / LEDGER-CLOSE step          
001400*   sequence the same parameterless way it drives the four                
001500*   SWAP-SVC sections below.  The 1999 conversion kept the whole          
001600*   shell -- the fixed CALL list, the control-totals handoff              
001700*   between steps, the grand summary at the bottom of the report          
001800*   -- and only swapped the step names and the totals that get            
001900*   printed.                                                              
002000*----------------------------------------------------------------         
002100*   CHANGE LOG                                                            
002200*   1984-02-10  JOA  ORIGINAL CYLINDER-EXCHANGE NIGHTLY CONTROL           
002300*                    JOB, DROVE THE DEPOSIT-LEDGER STEPS IN               
002400*                    SEQUENCE, NO TICKET NUMBER (PRE-DATES THE            
002500*                    TICKET SYSTEM)                                       
002600*   1991-07-19  JOA  ADDED A RERUN CHECKPOINT BETWEEN STEPS SO A          
002700*                    FAILED STEP COULD BE RESTARTED WITHOUT               
002800*                    REDOING EVERY STEP AHEAD OF IT, TICKET CX-118        
002900*   1999-06-09  RHM  CONVERTED THE CYLINDER-EXCHANGE CONTROL JOB          
003000*                    INTO THE SWAP-SVC NIGHTLY DRIVER, TICKET             
003100*                    SW-033                                               
003200*   1999-08-30  LDM  Y2K REVIEW -- NO DATE FIELDS OF ITS OWN, SO          
003300*                    NOTHING TO CHANGE HERE, SEE SW-YR2K-02               
003400*   2000-11-14  RHM  ADDED THE CTL-SWAPS-DEDUCTED LINE AFTER THE          
003500*                    SWEEP SECTION WAS ADDED, TICKET SW-019               
003600*   2001-02-20  TKO  REORDERED THE SUMMARY LINES TO MATCH THE             
003700*                    SECTION ORDER THE CALLS RUN IN, TICKET SW-049        
003800*   2002-09-03  MWK  ADDED THIS NOTE: DO NOT REORDER THE CALL             
003900*                    SEQUENCE WITHOUT REORDERING THE SUMMARY              
004000*                    LINES TO MATCH, TICKET SW-061                        
004100*   2003-05-27  MWK  CONFIRMED WITH OPERATIONS THAT A RERUN OF            
004200*                    ANY SINGLE SECTION IS DONE BY RERUNNING THIS         
004300*                    WHOLE DRIVER -- NO PARTIAL-RERUN SUPPORT WAS         
004400*                    EVER BUILT, TICKET SW-070                            
004500*----------------------------------------------------------------         
004600IDENTIFICATION DIVISION.                                                  
004700PROGRAM-ID. ev-subscription-batch.                                        
004800AUTHOR. J O ADEYEMI.                                                      
004900INSTALLATION. SWAP-SVC DATA CENTER.                                       
005000DATE-WRITTEN. 02/10/1984.                                                 
005100DATE-COMPILED.                                                            
005200SECURITY. UNCLASSIFIED - BATCH PRODUCTION LIBRARY.                        
005300                                                                          
005400ENVIRONMENT DIVISION.                                                     
005500CONFIGURATION SECTION.                                                    
005600SPECIAL-NAMES.                                                            
005700    C01 IS TOP-OF-FORM.                                                   
005800                                                                          
005900INPUT-OUTPUT SECTION.                                                     
006000FILE-CONTROL.                                                             
006100                                                                          
006200*   SELECT clause for RUN-REPORT-FILE, shared by every program            
006300*   in this system that prints onto the nightly run report.               
006400    COPY "SLRPT.CBL".                                                     
006500*   SELECT clause for CONTROL-TOTALS-FILE, the one-record file            
006600*   the four sections hand the running totals through.                    
006700    COPY "SLCTL.CBL".                                                     
006800                                                                          
006900DATA DIVISION.                                                            
007000FILE SECTION.                                                             
007100                                                                          
007200    COPY "FDRPT.CBL".                                                     
007300    COPY "FDCTL.CBL".                                                     
007400                                                                          
007500WORKING-STORAGE SECTION.                                                  
007600                                                                          
007700    COPY "WSRPT01.CBL".                                                   
007800                                                                          
007900*   File-status codes for the two files this driver itself                
008000*   opens -- the four CALLed section programs keep their own              
008100*   file-status fields private in their own WORKING-STORAGE.              
008200    01  WS-RPT-FILE-STATUS            PIC XX.                             
008300    01  WS-CTL-FILE-STATUS            PIC XX.                             
008400                                                                          
008500*   Set on the AT END of the one READ against CONTROL-TOTALS-             
008600*   FILE below.  In normal running this is never actually                 
008700*   reached, because payment-posting.cob always writes the one            
008800*   record at the top of the run -- the flag exists only so               
008900*   this program does not abend if that ever stops being true.            
009000    01  W-END-OF-CTL-FILE             PIC X.                              
009100        88  END-OF-CTL-FILE           VALUE "Y".                          
009200                                                                          
009300*   Banner line printed above the fifteen total lines below.              
009400    01  W-SECTION-HEADING.                                                
009500        05  FILLER                    PIC X(01) VALUE SPACES.             
009600        05  FILLER                    PIC X(40) VALUE                     
009700              "END-OF-RUN GRAND SUMMARY".                                 
009800                                                                          
009900*   One print line per CONTROL-TOTALS-RECORD field, in the same           
010000*   top-to-bottom order the sections run in (payment-posting,             
010100*   subscription-transactions, reservation-expiry-sweep, then             
010200*   user-maintenance) -- ticket SW-049 put these into that order          
010300*   after an earlier release shipped the lines out of sequence.           
010400    01  W-TOTAL-LINE-01.                                                  
010500        05  FILLER                    PIC X(01) VALUE SPACES.             
010600        05  FILLER                    PIC X(30) VALUE                     
010700              "PAYMENTS READ...............: ".                           
010800        05  D-TOTAL-01                PIC ZZZ,ZZ9.                        
010900*   Payments successfully posted to PAYMENT-MASTER and applied            
011000*   against a subscription this run.                                      
011100    01  W-TOTAL-LINE-02.                                                  
011200        05  FILLER                    PIC X(01) VALUE SPACES.             
011300        05  FILLER                    PIC X(30) VALUE                     
011400              "PAYMENTS POSTED.............: ".                           
011500        05  D-TOTAL-02                PIC ZZZ,ZZ9.                        
011600*   Payments the payment-posting section could not match to an            
011700*   open subscription or that failed the amount edit.                     
011800    01  W-TOTAL-LINE-03.                                                  
011900        05  FILLER                    PIC X(01) VALUE SPACES.             
012000        05  FILLER                    PIC X(30) VALUE                     
012100              "PAYMENTS REJECTED...........: ".                           
012200        05  D-TOTAL-03                PIC ZZZ,ZZ9.                        
012300*   Signed total of every amount actually posted this run --              
012400*   zero-suppressed, trailing minus for a sign that should                
012500*   never show up in normal running.                                      
012600    01  W-TOTAL-LINE-04.                                                  
012700        05  FILLER                    PIC X(01) VALUE SPACES.             
012800        05  FILLER                    PIC X(30) VALUE                     
012900              "TOTAL AMOUNT POSTED.........: ".                           
013000        05  D-TOTAL-04                PIC Z,ZZZ,ZZZ,ZZ9.99-.              
013100*   Count of PREMIUM upgrades applied by subscription-                    
013200*   transactions against the subscriber master.                           
013300    01  W-TOTAL-LINE-05.                                                  
013400        05  FILLER                    PIC X(01) VALUE SPACES.             
013500        05  FILLER                    PIC X(30) VALUE                     
013600              "UPGRADES APPLIED............: ".                           
013700        05  D-TOTAL-05                PIC ZZZ,ZZ9.                        
013800*   Count of STANDARD downgrades applied the same way.                    
013900    01  W-TOTAL-LINE-06.                                                  
014000        05  FILLER                    PIC X(01) VALUE SPACES.             
014100        05  FILLER                    PIC X(30) VALUE                     
014200              "DOWNGRADES APPLIED..........: ".                           
014300        05  D-TOTAL-06                PIC ZZZ,ZZ9.                        
014400*   Subscriptions an ADMIN-CANCEL transaction closed out.                 
014500    01  W-TOTAL-LINE-07.                                                  
014600        05  FILLER                    PIC X(01) VALUE SPACES.             
014700        05  FILLER                    PIC X(30) VALUE                     
014800              "SUBSCRIPTIONS CANCELLED.....: ".                           
014900        05  D-TOTAL-07                PIC ZZZ,ZZ9.                        
015000*   Subscription transactions rejected for a bad subscriber               
015100*   ID, a bad transaction code, or an edit failure.                       
015200    01  W-TOTAL-LINE-08.                                                  
015300        05  FILLER                    PIC X(01) VALUE SPACES.             
015400        05  FILLER                    PIC X(30) VALUE                     
015500              "SUBSCRIPTION TRANS REJECTED.: ".                           
015600        05  D-TOTAL-08                PIC ZZZ,ZZ9.                        
015700*   Batteries the expiry sweep found checked out past their               
015800*   return-by date and marked EXPIRED.                                    
015900    01  W-TOTAL-LINE-09.                                                  
016000        05  FILLER                    PIC X(01) VALUE SPACES.             
016100        05  FILLER                    PIC X(30) VALUE                     
016200              "BATTERIES EXPIRED...........: ".                           
016300        05  D-TOTAL-09                PIC ZZZ,ZZ9.                        
016400*   Reservations the expiry sweep cancelled outright rather               
016500*   than marking expired, per the PENDING-only sweep rule.                
016600    01  W-TOTAL-LINE-10.                                                  
016700        05  FILLER                    PIC X(01) VALUE SPACES.             
016800        05  FILLER                    PIC X(30) VALUE                     
016900              "BOOKINGS CANCELLED..........: ".                           
017000        05  D-TOTAL-10                PIC ZZZ,ZZ9.                        
017100*   Swap counters decremented by the sweep for the swaps a                
017200*   cancelled reservation would otherwise have held open.                 
017300    01  W-TOTAL-LINE-11.                                                  
017400        05  FILLER                    PIC X(01) VALUE SPACES.             
017500        05  FILLER                    PIC X(30) VALUE                     
017600              "SWAPS DEDUCTED...............: ".                          
017700        05  D-TOTAL-11                PIC ZZZ,ZZ9.                        
017800*   New USER-MASTER records added by user-maintenance.                    
017900    01  W-TOTAL-LINE-12.                                                  
018000        05  FILLER                    PIC X(01) VALUE SPACES.             
018100        05  FILLER                    PIC X(30) VALUE                     
018200              "USERS ADDED..................: ".                          
018300        05  D-TOTAL-12                PIC ZZZ,ZZ9.                        
018400*   Existing USER-MASTER records changed by user-maintenance.             
018500    01  W-TOTAL-LINE-13.                                                  
018600        05  FILLER                    PIC X(01) VALUE SPACES.             
018700        05  FILLER                    PIC X(30) VALUE                     
018800              "USERS UPDATED................: ".                          
018900        05  D-TOTAL-13                PIC ZZZ,ZZ9.                        
019000*   USER-MASTER records marked INACTIVE by user-maintenance.              
019100    01  W-TOTAL-LINE-14.                                                  
019200        05  FILLER                    PIC X(01) VALUE SPACES.             
019300        05  FILLER                    PIC X(30) VALUE                     
019400              "USERS DEACTIVATED............: ".                          
019500        05  D-TOTAL-14                PIC ZZZ,ZZ9.                        
019600*   User-maintenance transactions rejected for a bad user ID              
019700*   or a bad transaction code.                                            
019800    01  W-TOTAL-LINE-15.                                                  
019900        05  FILLER                    PIC X(01) VALUE SPACES.             
020000        05  FILLER                    PIC X(30) VALUE                     
020100              "USER REQUESTS REJECTED.......: ".                          
020200        05  D-TOTAL-15                PIC ZZZ,ZZ9.                        
020300                                                                          
020400PROCEDURE DIVISION.                                                       
020500                                                                          
020600*   MAIN-LINE does nothing but run the four sections in order             
020700*   and then print the grand summary -- same shape as the old             
020800*   cylinder-exchange control job's DEPOSIT-POST / DEPOSIT-               
020900*   RECONCILE / LEDGER-CLOSE sequence.  No IF, no GO TO, no               
021000*   operator choice: the order below IS the nightly run.                  
0211000100-MAIN-LINE.                                                           
021200                                                                          
021300*   Step 1 -- post the night's MoMo gateway callbacks and open            
021400*   or refresh the driver's subscription for each one accepted.           
021500*   Opens RUN-REPORT-FILE and CONTROL-TOTALS-FILE OUTPUT, so it           
021600*   must run first or every later section's EXTEND/I-O open               
021700*   fails with a file-not-found.                                          
021800    CALL "payment-posting".                                               
021900                                                                          
022000*   Step 2 -- apply upgrade, downgrade and admin-cancel                   
022100*   transactions against the subscription master.                         
022200    CALL "subscription-transactions".                                     
022300                                                                          
022400*   Step 3 -- sweep the battery master for expired PENDING                
022500*   reservations, release or cancel as appropriate.                       
022600    CALL "reservation-expiry-sweep".                                      
022700                                                                          
022800*   Step 4 -- apply add/update/deactivate requests against the            
022900*   user master.  Last section, so its totals are the last ones           
023000*   folded into the control-totals record before we read it               
023100*   back below.                                                           
023200    CALL "user-maintenance".                                              
023300                                                                          
023400*   Every section above has already added its own counts into             
023500*   CONTROL-TOTALS-RECORD and rewritten it -- all that is left            
023600*   is to open the file one more time, read the one record back,          
023700*   and print it as the grand summary at the foot of the report.          
023800    PERFORM 0500-OPEN-SUMMARY-FILES THRU 0500-EXIT.                       
023900    PERFORM 0600-PRINT-GRAND-SUMMARY THRU 0600-EXIT.                      
024000    PERFORM 0700-CLOSE-SUMMARY-FILES THRU 0700-EXIT.                      
024100                                                                          
024200*   Return code is whatever the last CALLed section left it               
024300*   at -- this driver never sets its own, matching the old                
024400*   cylinder-exchange control job's behavior.                             
024500    STOP RUN.                                                             
024600*----------------------------------------------------------------         
024700*   0500-OPEN-SUMMARY-FILES                                               
024800*                                                                         
024900*   Opens the two files the grand summary needs.  RUN-REPORT-             
025000*   FILE is opened EXTEND because every section ahead of us has           
025100*   already opened and closed this same file OUTPUT or EXTEND,            
025200*   one right after another -- this is simply the last EXTEND in          
025300*   that chain, and it is what puts the grand summary at the              
025400*   very bottom of the whole run's report.  CONTROL-TOTALS-FILE           
025500*   is opened INPUT because nothing after this step will ever             
025600*   touch it again this run.                                              
0257000500-OPEN-SUMMARY-FILES.                                                  
025800                                                                          
025900*   EXTEND, not OUTPUT -- every section ahead of this one has             
026000*   already opened and closed RUN-REPORT-FILE, and EXTEND is              
026100*   what keeps this program's lines landing after theirs                  
026200*   instead of truncating the report back to empty.                       
026300    OPEN EXTEND RUN-REPORT-FILE.                                          
026400    OPEN INPUT  CONTROL-TOTALS-FILE.                                      
026500                                                                          
026600*   Page numbering and line counting start fresh for this                 
026700*   section, the same as every section ahead of it did.                   
026800    MOVE "N" TO W-END-OF-CTL-FILE.                                        
026900    MOVE 0 TO W-PRINTED-LINES PAGE-NUMBER.                                
027000                                                                          
0271000500-EXIT.                                                                
027200    EXIT.                                                                 
027300*----------------------------------------------------------------         
027400*   0600-PRINT-GRAND-SUMMARY                                              
027500*                                                                         
027600*   Reads the one CONTROL-TOTALS-RECORD payment-posting.cob               
027700*   wrote at the top of the run (and every section since has              
027800*   added its own counts into) and prints it as a fifteen-line            
027900*   summary block at the bottom of the report.  If for any                
028000*   reason the record is not there -- the file was never opened           
028100*   OUTPUT this run, most likely because payment-posting.cob              
028200*   itself abended before reaching that step -- there is nothing          
028300*   to print and we fall straight through to EXIT rather than             
028400*   force zeros onto the page.                                            
0285000600-PRINT-GRAND-SUMMARY.                                                 
028600                                                                          
028700    READ CONTROL-TOTALS-FILE                                              
028800        AT END MOVE "Y" TO W-END-OF-CTL-FILE.                             
028900                                                                          
029000    IF END-OF-CTL-FILE                                                    
029100        GO TO 0600-EXIT.                                                  
029200                                                                          
029300*   Title line, same TITLE working-storage every section's own            
029400*   title-and-heading paragraph uses, just with this section's            
029500*   own wording moved in first.                                           
029600    MOVE "SWAP-SVC NIGHTLY RUN REPORT" TO TITLE.                          
029700    ADD 1 TO PAGE-NUMBER.                                                 
029800    MOVE TITLE TO RUN-REPORT-RECORD.                                      
029900    WRITE RUN-REPORT-RECORD AFTER ADVANCING TOP-OF-FORM.                  
030000                                                                          
030100*   Blank line, section banner, column-heading rule -- the same           
030200*   three-line pattern every section's own heading paragraph              
030300*   prints ahead of its own detail lines.                                 
030400    MOVE SPACES TO RUN-REPORT-RECORD.                                     
030500    WRITE RUN-REPORT-RECORD AFTER ADVANCING 1.                            
030600    MOVE W-SECTION-HEADING TO RUN-REPORT-RECORD.                          
030700    WRITE RUN-REPORT-RECORD AFTER ADVANCING 1.                            
030800    MOVE HEADING-2 TO RUN-REPORT-RECORD.                                  
030900    WRITE RUN-REPORT-RECORD AFTER ADVANCING 1.                            
031000                                                                          
031100    MOVE SPACES TO RUN-REPORT-RECORD.                                     
031200    WRITE RUN-REPORT-RECORD AFTER ADVANCING 1.                            
031300                                                                          
031400*   Fifteen total lines, one MOVE-and-WRITE pair per                      
031500*   CONTROL-TOTALS-RECORD field, top to bottom in the same                
031600*   order the four sections run in.  Ticket SW-049 put them in            
031700*   this order; the SW-061 change-log note above is the warning           
031800*   not to let the two get out of step again.                             
031900    MOVE CTL-PAYMENTS-READ           TO D-TOTAL-01.                       
032000    MOVE W-TOTAL-LINE-01 TO RUN-REPORT-RECORD.                            
032100    WRITE RUN-REPORT-RECORD AFTER ADVANCING 1.                            
032200*   Posted count -- the section's own RUN-REPORT detail lines             
032300*   carry the same total, this is just the rollup.                        
032400    MOVE CTL-PAYMENTS-POSTED         TO D-TOTAL-02.                       
032500    MOVE W-TOTAL-LINE-02 TO RUN-REPORT-RECORD.                            
032600    WRITE RUN-REPORT-RECORD AFTER ADVANCING 1.                            
032700*   Rejected count -- printed even when zero, so an empty                 
032800*   run is visibly empty rather than silently missing.                    
032900    MOVE CTL-PAYMENTS-REJECTED       TO D-TOTAL-03.                       
033000    MOVE W-TOTAL-LINE-03 TO RUN-REPORT-RECORD.                            
033100    WRITE RUN-REPORT-RECORD AFTER ADVANCING 1.                            
033200*   Amount is signed, zero-suppressed with a trailing minus --            
033300*   payment reversals are not expected, but the report should             
033400*   never lie about the sign if one ever shows up.                        
033500    MOVE CTL-AMOUNT-POSTED           TO D-TOTAL-04.                       
033600    MOVE W-TOTAL-LINE-04 TO RUN-REPORT-RECORD.                            
033700    WRITE RUN-REPORT-RECORD AFTER ADVANCING 1.                            
033800*   Upgrades -- see subscription-transactions.cob for the                 
033900*   proration rule applied before this count is bumped.                   
034000    MOVE CTL-UPGRADES-APPLIED        TO D-TOTAL-05.                       
034100    MOVE W-TOTAL-LINE-05 TO RUN-REPORT-RECORD.                            
034200    WRITE RUN-REPORT-RECORD AFTER ADVANCING 1.                            
034300*   Downgrades -- same proration rule, opposite direction.                
034400    MOVE CTL-DOWNGRADES-APPLIED      TO D-TOTAL-06.                       
034500    MOVE W-TOTAL-LINE-06 TO RUN-REPORT-RECORD.                            
034600    WRITE RUN-REPORT-RECORD AFTER ADVANCING 1.                            
034700*   Cancellations from an ADMIN-CANCEL transaction only --                
034800*   expiry-driven cancellations are counted separately below.             
034900    MOVE CTL-SUBSCRIPTIONS-CANCELLED TO D-TOTAL-07.                       
035000    MOVE W-TOTAL-LINE-07 TO RUN-REPORT-RECORD.                            
035100    WRITE RUN-REPORT-RECORD AFTER ADVANCING 1.                            
035200*   Rejected subscription transactions.                                   
035300    MOVE CTL-SUB-TRANS-REJECTED      TO D-TOTAL-08.                       
035400    MOVE W-TOTAL-LINE-08 TO RUN-REPORT-RECORD.                            
035500    WRITE RUN-REPORT-RECORD AFTER ADVANCING 1.                            
035600*   Expired batteries from the overnight sweep.                           
035700    MOVE CTL-BATTERIES-EXPIRED       TO D-TOTAL-09.                       
035800    MOVE W-TOTAL-LINE-09 TO RUN-REPORT-RECORD.                            
035900    WRITE RUN-REPORT-RECORD AFTER ADVANCING 1.                            
036000*   Reservations cancelled outright by the sweep.                         
036100    MOVE CTL-BOOKINGS-CANCELLED      TO D-TOTAL-10.                       
036200    MOVE W-TOTAL-LINE-10 TO RUN-REPORT-RECORD.                            
036300    WRITE RUN-REPORT-RECORD AFTER ADVANCING 1.                            
036400*   Swap allowance given back by the sweep.                               
036500    MOVE CTL-SWAPS-DEDUCTED          TO D-TOTAL-11.                       
036600    MOVE W-TOTAL-LINE-11 TO RUN-REPORT-RECORD.                            
036700    WRITE RUN-REPORT-RECORD AFTER ADVANCING 1.                            
036800*   New users added.                                                      
036900    MOVE CTL-USERS-ADDED             TO D-TOTAL-12.                       
037000    MOVE W-TOTAL-LINE-12 TO RUN-REPORT-RECORD.                            
037100    WRITE RUN-REPORT-RECORD AFTER ADVANCING 1.                            
037200*   Users updated.                                                        
037300    MOVE CTL-USERS-UPDATED           TO D-TOTAL-13.                       
037400    MOVE W-TOTAL-LINE-13 TO RUN-REPORT-RECORD.                            
037500    WRITE RUN-REPORT-RECORD AFTER ADVANCING 1.                            
037600*   Users deactivated.                                                    
037700    MOVE CTL-USERS-DEACTIVATED       TO D-TOTAL-14.                       
037800    MOVE W-TOTAL-LINE-14 TO RUN-REPORT-RECORD.                            
037900    WRITE RUN-REPORT-RECORD AFTER ADVANCING 1.                            
038000*   Rejected user-maintenance transactions.                               
038100    MOVE CTL-USER-REJECTED           TO D-TOTAL-15.                       
038200    MOVE W-TOTAL-LINE-15 TO RUN-REPORT-RECORD.                            
038300    WRITE RUN-REPORT-RECORD AFTER ADVANCING 1.                            
038400                                                                          
038500*   Title(1) + blank(1) + banner(1) + heading(1) + blank(1) +             
038600*   fifteen detail lines = nineteen lines charged against the             
038700*   page, the same bookkeeping every section's own                        
038800*   finalize-page paragraph does.                                         
038900    ADD 19 TO W-PRINTED-LINES.                                            
039000                                                                          
0391000600-EXIT.                                                                
039200    EXIT.                                                                 
039300*----------------------------------------------------------------         
039400*   0700-CLOSE-SUMMARY-FILES                                              
039500*                                                                         
039600*   Closes out the run.  Nothing downstream of this program --            
039700*   there is no step 5 -- so both files simply close.                     
0398000700-CLOSE-SUMMARY-FILES.                                                 
039900                                                                          
040000*   Closing RUN-REPORT-FILE here is what actually flushes the             
040100*   grand-summary lines above to the spool file.                          
040200    CLOSE RUN-REPORT-FILE.                                                
040300    CLOSE CONTROL-TOTALS-FILE.                                            
040400                                                                          
0405000700-EXIT.                                                                
040600    EXIT.                                                                 
