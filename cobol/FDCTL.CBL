000100*----------------------------------------------------------------         
000200*   FDCTL.CBL                                                             
000300*                                                                         
000400*   CONTROL-TOTALS record -- a single row, written by                     
000500*   payment-posting.cob at the top of the run and rewritten by            
000600*   every section program after it as each finishes its own               
000700*   section, so the grand summary printed by                              
000800*   ev-subscription-batch.cob at the bottom of the run can show           
000900*   every section's counts without any program passing data to            
001000*   another except through a file, same as every other piece of           
001100*   this run.                                                             
001200*----------------------------------------------------------------         
001300*   CHANGE LOG                                                            
001400*   1999-05-24  RHM  ORIGINAL SWAP-SVC CONVERSION, TICKET SW-027          
001500*   1999-05-31  RHM  ADDED CTL-SUBSCRIPTIONS-CANCELLED FOR THE            
001600*                    CANCEL COUNT, TICKET SW-023                          
001700*   1999-06-02  RHM  ADDED CTL-SWAPS-DEDUCTED FOR THE RESERVATION         
001800*                    EXPIRY SWEEP, TICKET SW-019                          
001900*   1999-06-09  RHM  ADDED THE THREE SECTION-ALT REDEFINES SO THE         
002000*                    DRIVER CAN ZERO-TEST A WHOLE SECTION'S COUNTS        
002100*                    AT ONCE INSTEAD OF FIELD BY FIELD, SW-033            
002200*----------------------------------------------------------------         
002300    FD  CONTROL-TOTALS-FILE                                               
002400        LABEL RECORDS ARE STANDARD                                        
002500        RECORD CONTAINS 116 CHARACTERS.                                   
002600                                                                          
002700    01  CONTROL-TOTALS-RECORD.                                            
002800        05  CTL-PAYMENTS-READ            PIC 9(7).                        
002900        05  CTL-PAYMENTS-POSTED          PIC 9(7).                        
003000        05  CTL-PAYMENTS-REJECTED        PIC 9(7).                        
003100        05  CTL-AMOUNT-POSTED            PIC S9(11)V99.                   
003200        05  CTL-UPGRADES-APPLIED         PIC 9(7).                        
003300        05  CTL-DOWNGRADES-APPLIED       PIC 9(7).                        
003400        05  CTL-SUBSCRIPTIONS-CANCELLED  PIC 9(7).                        
003500        05  CTL-SUB-TRANS-REJECTED       PIC 9(7).                        
003600        05  CTL-BATTERIES-EXPIRED        PIC 9(7).                        
003700        05  CTL-BOOKINGS-CANCELLED       PIC 9(7).                        
003800        05  CTL-SWAPS-DEDUCTED           PIC 9(7).                        
003900        05  CTL-USERS-ADDED              PIC 9(7).                        
004000        05  CTL-USERS-UPDATED            PIC 9(7).                        
004100        05  CTL-USERS-DEACTIVATED        PIC 9(7).                        
004200        05  CTL-USER-REJECTED            PIC 9(7).                        
004300        05  FILLER                       PIC X(05).                       
004400                                                                          
004500*   Alternate view grouping the payment-posting section's four            
004600*   fields on their own so the driver can move them as one block          
004700*   onto the top of the grand-summary page.                               
004800    01  CTL-PAYMENT-SECTION-ALT REDEFINES CONTROL-TOTALS-RECORD.          
004900        05  CTL-ALT-PAYMENT-COUNTS       PIC X(21).                       
005000        05  CTL-ALT-PAYMENT-AMOUNT       PIC X(13).                       
005100        05  FILLER                       PIC X(82).                       
005200                                                                          
005300*   Alternate view grouping the subscription-transactions and             
005400*   reservation-expiry-sweep counts that fall between the payment         
005500*   block and the user-maintenance block.                                 
005600    01  CTL-SUBS-SECTION-ALT REDEFINES CONTROL-TOTALS-RECORD.             
005700        05  FILLER                       PIC X(34).                       
005800        05  CTL-ALT-SUB-TRANS-COUNTS     PIC X(28).                       
005900        05  CTL-ALT-SWEEP-COUNTS         PIC X(21).                       
006000        05  FILLER                       PIC X(33).                       
006100                                                                          
006200*   Alternate view grouping the user-maintenance section's four           
006300*   fields, last block on the grand-summary page.                         
006400    01  CTL-USER-SECTION-ALT REDEFINES CONTROL-TOTALS-RECORD.             
006500        05  FILLER                       PIC X(83).                       
006600        05  CTL-ALT-USER-COUNTS          PIC X(28).                       
006700        05  FILLER                       PIC X(05).                       
