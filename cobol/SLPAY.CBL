000100*----------------------------------------------------------------         
000200*   SLPAY.CBL                                                             
000300*   SELECT clause for the PAYMENT output file.  One record for            
000400*   every subscription posted successfully out of the payment             
000500*   callback results.                                                     
000600*----------------------------------------------------------------         
000700*   1999-02-11  RHM  ORIGINAL SWAP-SVC CONVERSION, TICKET SW-014          
000800    SELECT PAYMENT-FILE ASSIGN TO "PAYMENT"                               
000900        ORGANIZATION IS SEQUENTIAL                                        
001000        FILE STATUS IS WS-PAY-FILE-STATUS.                                
