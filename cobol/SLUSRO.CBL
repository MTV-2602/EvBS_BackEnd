000100*----------------------------------------------------------------         
000200*   SLUSRO.CBL                                                            
000300*   SELECT clause for the USER-OLD master (input), sorted by              
000400*   USR-ID.  Loaded whole into USR-TABLE by                               
000500*   PL-LOOK-FOR-USER-RECORD.CBL for the maintenance run.                  
000600*----------------------------------------------------------------         
000700*   1999-02-11  RHM  ORIGINAL SWAP-SVC CONVERSION, TICKET SW-014          
000800    SELECT USER-OLD-FILE ASSIGN TO "USROLD"                               
000900        ORGANIZATION IS SEQUENTIAL                                        
001000        FILE STATUS IS WS-USRO-FILE-STATUS.                               
