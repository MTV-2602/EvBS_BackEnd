000100*----------------------------------------------------------------         
000200*   SLCTL.CBL                                                             
000300*   SELECT clause for the CONTROL-TOTALS file -- one fixed record         
000400*   carrying each section's totals from job step to job step so           
000500*   the driver can print the end-of-run grand summary without a           
000600*   CALL...USING between separately compiled programs.                    
000700*----------------------------------------------------------------         
000800*   1999-05-24  RHM  ORIGINAL SWAP-SVC CONVERSION, TICKET SW-027          
000900    SELECT CONTROL-TOTALS-FILE ASSIGN TO "CTLTOT"                         
001000        ORGANIZATION IS SEQUENTIAL                                        
001100        FILE STATUS IS WS-CTL-FILE-STATUS.                                
