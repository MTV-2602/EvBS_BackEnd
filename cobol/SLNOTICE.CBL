000100*----------------------------------------------------------------         
000200*   SLNOTICE.CBL                                                          
000300*   SELECT clause for the CANCELLATION-NOTICE output file.  One           
000400*   record per booking the reservation-expiry sweep auto-cancels.         
000500*----------------------------------------------------------------         
000600*   1999-02-11  RHM  ORIGINAL SWAP-SVC CONVERSION, TICKET SW-014          
000700    SELECT CANCELLATION-NOTICE-FILE ASSIGN TO "CANCNTC"                   
000800        ORGANIZATION IS SEQUENTIAL                                        
000900        FILE STATUS IS WS-NOTICE-FILE-STATUS.                             
