000100*----------------------------------------------------------------         
000200*   PL-LOOK-FOR-BOOKING-RECORD.CBL                                        
000300*                                                                         
000400*   Searches BKG-TABLE (WSBKGTB.CBL) for BKG-T-ID = the caller's          
000500*   ENTRY-BOOKING-ID -- how the sweep resolves a PENDING battery's        
000600*   BAT-T-RESERVED-BOOKING-ID to the booking it has to cancel.            
000700*----------------------------------------------------------------         
000800*   CHANGE LOG                                                            
000900*   1999-04-14  RHM  ORIGINAL SWAP-SVC CONVERSION, TICKET SW-020          
001000*----------------------------------------------------------------         
001100LOOK-FOR-BOOKING-RECORD.                                                  
001200                                                                          
001300    MOVE "N" TO W-FOUND-BOOKING-RECORD.                                   
001400    SET BKG-TABLE-IX TO 1.                                                
001500    SEARCH BKG-TABLE-ENTRY                                                
001600        AT END                                                            
001700           MOVE "N" TO W-FOUND-BOOKING-RECORD                             
001800        WHEN BKG-T-ID (BKG-TABLE-IX) = ENTRY-BOOKING-ID                   
001900           MOVE "Y" TO W-FOUND-BOOKING-RECORD.                            
002000                                                                          
002100LOOK-FOR-BOOKING-RECORD-EXIT.                                             
002200    EXIT.                                                                 
