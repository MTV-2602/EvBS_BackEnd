000100*----------------------------------------------------------------         
000200*   WSSUBTB.CBL                                                           
000300*                                                                         
000400*   DRIVER-SUBSCRIPTION table -- SUBSCRIPTION-OLD-FILE (FDSUBO)           
000500*   loaded whole into WORKING-STORAGE at program start.  Every            
000600*   program that posts, upgrades, downgrades or sweeps                    
000700*   subscriptions works against this table in memory and rewrites         
000800*   it to SUBSCRIPTION-NEW-FILE (FDSUBN.CBL) when it is done;             
000900*   SUB-TABLE-HIGH-ID tracks the highest subscription id seen so          
001000*   a freshly written subscription can be numbered one past it.           
001100*----------------------------------------------------------------         
001200*   CHANGE LOG                                                            
001300*   1999-03-15  RHM  ORIGINAL SWAP-SVC CONVERSION, TICKET SW-017          
001400*----------------------------------------------------------------         
001500    77  SUB-TABLE-COUNT               PIC 9(5)  COMP.                     
001600    77  SUB-TABLE-MAX                 PIC 9(5)  COMP VALUE 20000.         
001700    77  SUB-TABLE-HIGH-ID             PIC 9(9)  COMP.                     
001800                                                                          
001900    01  SUB-TABLE.                                                        
002000        05  SUB-TABLE-ENTRY OCCURS 20000 TIMES                            
002100                            INDEXED BY SUB-TABLE-IX.                      
002200            10  SUB-T-ID              PIC 9(9).                           
002300            10  SUB-T-DRIVER-ID       PIC 9(9).                           
002400            10  SUB-T-PKG-ID          PIC 9(9).                           
002500            10  SUB-T-START-DATE      PIC 9(8).                           
002600            10  SUB-T-END-DATE        PIC 9(8).                           
002700            10  SUB-T-STATUS          PIC X(10).                          
002800                88  SUB-T-ACTIVE      VALUE "ACTIVE    ".                 
002900                88  SUB-T-EXPIRED     VALUE "EXPIRED   ".                 
003000                88  SUB-T-CANCELLED   VALUE "CANCELLED ".                 
003100            10  SUB-T-REMAINING-SWAPS PIC 9(5).                           
003200            10  FILLER                PIC X(05).                          
003300                                                                          
003400    01  W-FOUND-SUBSCRIPTION-RECORD   PIC X.                              
003500        88  FOUND-SUBSCRIPTION-RECORD VALUE "Y".                          
