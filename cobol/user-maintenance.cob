000100*----------------------------------------------------------------         
000200*   USER-MAINTENANCE                                                      
000300*                                                                         
000400*   Applies add/update/deactivate requests against the USER               
000500*   master -- enforces e-mail and phone uniqueness and the rule           
000600*   that nobody may update or deactivate their own account.               
000700*   Fourth and last program in the nightly run; its own section           
000800*   is the last one appended to the run report before the driver          
000900*   prints the grand summary.                                             
001000*                                                                         
001100*   Before 1999 this was the cylinder-exchange ledger's                   
001200*   CUSTOMER-MASTER-MAINT job -- it applied open/amend/close              
001300*   requests against the depot's customer-account file, keyed             
001400*   the same duplicate check off the mailing address and phone            
001500*   on file, and carried the same "nobody closes their own                
001600*   account" house rule the counter staff insisted on after a             
001700*   clerk closed out his own unpaid deposit balance in 1987.              
001800*   The add/update/deactivate shape of 0700/0800/0900 below is            
001900*   that same maintenance job, unchanged.                                 
002000*----------------------------------------------------------------         
002100*   CHANGE LOG                                                            
002200*   1989-09-18  JOA  ORIGINAL CYLINDER-EXCHANGE                           
002300*                    CUSTOMER-MASTER-MAINT JOB, NO TICKET NUMBER          
002400*                    (PRE-DATES THE TICKET SYSTEM)                        
002500*   1991-02-14  JOA  ADDED THE ADDRESS/PHONE DUPLICATE CHECK ON           
002600*                    THE OPEN-ACCOUNT PATH AFTER THE DOUBLE-              
002700*                    DEPOSIT INCIDENT AT THE ELM ST DEPOT, CX-144         
002800*   1993-07-30  JOA  BARRED A CLERK FROM CLOSING HIS OWN ACCOUNT,         
002900*                    TICKET CX-179                                        
003000*   1999-05-17  RHM  CONVERTED CUSTOMER-MASTER-MAINT INTO THE             
003100*                    SWAP-SVC USER-MAINTENANCE SECTION, TICKET            
003200*                    SW-024                                               
003300*   1999-06-05  RHM  ADDED EMAIL/PHONE DUPLICATE CHECK ON UPDATE,         
003400*                    TICKET SW-031                                        
003500*   1999-08-30  LDM  Y2K CENTURY WINDOW REVIEW, SEE PLDATE.CBL,           
003600*                    TICKET SW-YR2K02 (NO DATE FIELDS IN THIS             
003700*                    SECTION, NO CHANGE REQUIRED)                         
003800*   2000-09-08  RHM  BARRED A USER FROM DEACTIVATING HIS OWN              
003900*                    ACCOUNT, SAME RULE AS THE UPDATE PATH,               
004000*                    TICKET SW-038                                        
004100*   2002-01-23  TKO  FIXED THE ROLE/STATUS UPPER-CASE FOLD SO A           
004200*                    LOWER-CASE REQUEST FROM THE ON-LINE SCREEN           
004300*                    NO LONGER FAILED THE 88-LEVEL TEST, SW-057           
004400*   2003-11-30  MWK  CONFIRMED A BLANK EMAIL OR PHONE ON AN UPDATE        
004500*                    REQUEST LEAVES THE EXISTING VALUE ALONE              
004600*                    RATHER THAN BLANKING IT, TICKET SW-069               
004700*----------------------------------------------------------------         
004800IDENTIFICATION DIVISION.                                                  
004900PROGRAM-ID. user-maintenance.                                             
005000AUTHOR. J O ADEYEMI.                                                      
005100INSTALLATION. SWAP-SVC DATA CENTER.                                       
005200DATE-WRITTEN. 09/18/1989.                                                 
005300DATE-COMPILED.                                                            
005400SECURITY. UNCLASSIFIED - BATCH PRODUCTION LIBRARY.                        
005500                                                                          
005600ENVIRONMENT DIVISION.                                                     
005700*   Special-names and file-control for this section.                      
005800CONFIGURATION SECTION.                                                    
005900*   TOP-OF-FORM channel for page breaks.                                  
006000SPECIAL-NAMES.                                                            
006100    C01 IS TOP-OF-FORM.                                                   
006200                                                                          
006300INPUT-OUTPUT SECTION.                                                     
006400*   One COPY per SELECT, same order as the FD set below.                  
006500FILE-CONTROL.                                                             
006600                                                                          
006700*   SELECT clause for the old user master.                                
006800    COPY "SLUSRO.CBL".                                                    
006900*   SELECT clause for the new user master.                                
007000    COPY "SLUSRN.CBL".                                                    
007100*   SELECT clause for the maintenance-request file.                       
007200    COPY "SLUSRREQ.CBL".                                                  
007300*   SELECT clause for the nightly run report.                             
007400    COPY "SLRPT.CBL".                                                     
007500*   SELECT clause for the control-totals file.                            
007600    COPY "SLCTL.CBL".                                                     
007700                                                                          
007800DATA DIVISION.                                                            
007900FILE SECTION.                                                             
008000*   Record layouts for every file this section touches.                   
008100                                                                          
008200*   Record layout for the old user master.                                
008300    COPY "FDUSRO.CBL".                                                    
008400*   Record layout for the new user master.                                
008500    COPY "FDUSRN.CBL".                                                    
008600*   Record layout for the maintenance-request file.                       
008700    COPY "FDUSRREQ.CBL".                                                  
008800*   Record layout for the nightly run report.                             
008900    COPY "FDRPT.CBL".                                                     
009000*   Record layout for the control-totals file.                            
009100    COPY "FDCTL.CBL".                                                     
009200                                                                          
009300WORKING-STORAGE SECTION.                                                  
009400*   Tables and work areas local to this section.                          
009500                                                                          
009600*   In-memory user table, loaded from USER-OLD-FILE.                      
009700    COPY "WSUSRTB.CBL".                                                   
009800*   Common page/line counters for the run report.                         
009900    COPY "WSRPT01.CBL".                                                   
010000*   Work area for the upper-case fold routine.                            
010100    COPY "wscase01.cbl".                                                  
010200                                                                          
010300*   Search key for the user-lookup paragraph, by ID.                      
010400    01  ENTRY-USER-ID                 PIC 9(9).                           
010500*   Search key for the user-lookup paragraph, by e-mail.                  
010600    01  ENTRY-USER-EMAIL              PIC X(50).                          
010700*   Search key for the user-lookup paragraph, by phone.                   
010800    01  ENTRY-USER-PHONE              PIC X(15).                          
010900                                                                          
011000*   File status for the old user master.                                  
011100    01  WS-USRO-FILE-STATUS           PIC XX.                             
011200*   File status for the new user master.                                  
011300    01  WS-USRN-FILE-STATUS           PIC XX.                             
011400*   File status for the maintenance-request file.                         
011500    01  WS-USRREQ-FILE-STATUS         PIC XX.                             
011600*   File status for the nightly run report.                               
011700    01  WS-RPT-FILE-STATUS            PIC XX.                             
011800*   File status for the control-totals file.                              
011900    01  WS-CTL-FILE-STATUS            PIC XX.                             
012000                                                                          
012100*   End-of-file switch for the old user master.                           
012200    01  W-END-OF-USRO-FILE            PIC X.                              
012300        88  END-OF-USRO-FILE          VALUE "Y".                          
012400*   End-of-file switch for the request file.                              
012500    01  W-END-OF-USRREQ-FILE          PIC X.                              
012600        88  END-OF-USRREQ-FILE        VALUE "Y".                          
012700                                                                          
012800*   Table index of the user row a request is updating.                    
012900    77  W-TARGET-IX                   PIC 9(5)      COMP.                 
013000                                                                          
013100*   Set when a duplicate check kills an update.                           
013200    01  W-UPDATE-REJECTED             PIC X.                              
013300        88  UPDATE-REJECTED           VALUE "Y".                          
013400                                                                          
013500    01  W-SECTION-HEADING.                                                
013600        05  FILLER                    PIC X(01) VALUE SPACES.             
013700        05  FILLER                    PIC X(40) VALUE                     
013800              "USER MASTER MAINTENANCE".                                  
013900                                                                          
014000    01  W-DETAIL-LINE.                                                    
014100        05  FILLER                    PIC X(01) VALUE SPACES.             
014200        05  D-REQUESTER-ID            PIC 9(9).                           
014300        05  FILLER                    PIC X(01) VALUE SPACES.             
014400        05  D-TARGET-ID               PIC 9(9).                           
014500        05  FILLER                    PIC X(01) VALUE SPACES.             
014600        05  D-MAINT-TYPE              PIC X(1).                           
014700        05  FILLER                    PIC X(01) VALUE SPACES.             
014800        05  D-RESULT-MESSAGE          PIC X(90).                          
014900                                                                          
015000    01  W-TOTAL-LINE-1.                                                   
015100        05  FILLER                    PIC X(01) VALUE SPACES.             
015200        05  FILLER                    PIC X(25) VALUE                     
015300              "USERS ADDED.............: ".                               
015400        05  D-USERS-ADDED             PIC ZZZ,ZZ9.                        
015500    01  W-TOTAL-LINE-2.                                                   
015600        05  FILLER                    PIC X(01) VALUE SPACES.             
015700        05  FILLER                    PIC X(25) VALUE                     
015800              "USERS UPDATED...........: ".                               
015900        05  D-USERS-UPDATED           PIC ZZZ,ZZ9.                        
016000    01  W-TOTAL-LINE-3.                                                   
016100        05  FILLER                    PIC X(01) VALUE SPACES.             
016200        05  FILLER                    PIC X(25) VALUE                     
016300              "USERS DEACTIVATED.......: ".                               
016400        05  D-USERS-DEACTIVATED       PIC ZZZ,ZZ9.                        
016500    01  W-TOTAL-LINE-4.                                                   
016600        05  FILLER                    PIC X(01) VALUE SPACES.             
016700        05  FILLER                    PIC X(25) VALUE                     
016800              "REQUESTS REJECTED.......: ".                               
016900        05  D-USER-REJECTED           PIC ZZZ,ZZ9.                        
017000                                                                          
017100*   Count of requests that added a new user.                              
017200    77  W-USERS-ADDED                 PIC 9(7)      COMP.                 
017300*   Count of requests that updated an existing user.                      
017400    77  W-USERS-UPDATED               PIC 9(7)      COMP.                 
017500*   Count of requests that deactivated a user.                            
017600    77  W-USERS-DEACTIVATED           PIC 9(7)      COMP.                 
017700*   Count of requests rejected for any reason.                            
017800    77  W-REJECTED                    PIC 9(7)      COMP.                 
017900                                                                          
018000PROCEDURE DIVISION.                                                       
018100*   Control flow for the user-maintenance section.                        
018200                                                                          
0183000100-MAIN-LINE.                                                           
018400                                                                          
018500*   Runs the 0200-OPEN-FILES routine.                                     
018600    PERFORM 0200-OPEN-FILES THRU 0200-EXIT.                               
018700*   Runs the 0300-LOAD-USER-TABLE routine.                                
018800    PERFORM 0300-LOAD-USER-TABLE THRU 0300-EXIT.                          
018900*   Runs the 0400-PRINT-TITLE-AND-HEADING routine.                        
019000    PERFORM 0400-PRINT-TITLE-AND-HEADING THRU 0400-EXIT.                  
019100*   Next, read the first request off the file.                            
019200*   Runs the 0500-READ-USRREQ-NEXT routine.                               
019300    PERFORM 0500-READ-USRREQ-NEXT THRU 0500-EXIT.                         
019400*   Repeats 0600-PROCESS-ONE-REQUEST until end-of-usrreq-file.            
019500    PERFORM 0600-PROCESS-ONE-REQUEST THRU 0600-EXIT                       
019600*   Loop stops when end-of-usrreq-file.                                   
019700        UNTIL END-OF-USRREQ-FILE.                                         
019800*   Loop is finished; rewrite the table and report.                       
019900*   Runs the 1000-REWRITE-USER-MASTER routine.                            
020000    PERFORM 1000-REWRITE-USER-MASTER THRU 1000-EXIT.                      
020100*   Runs the 1100-PRINT-SECTION-TOTALS routine.                           
020200    PERFORM 1100-PRINT-SECTION-TOTALS THRU 1100-EXIT.                     
020300*   Runs the 1150-UPDATE-CONTROL-TOTALS routine.                          
020400    PERFORM 1150-UPDATE-CONTROL-TOTALS THRU 1150-EXIT.                    
020500*   Runs the 1200-CLOSE-FILES routine.                                    
020600    PERFORM 1200-CLOSE-FILES THRU 1200-EXIT.                              
020700                                                                          
020800*   End of this section's nightly run.                                    
020900    STOP RUN.                                                             
021000*----------------------------------------------------------------         
0211000200-OPEN-FILES.                                                          
021200*   Opens every file this section touches, in SELECT order.               
021300*   Opens USER-OLD-FILE. for input.                                       
021400    OPEN INPUT  USER-OLD-FILE.                                            
021500*   Opens USER-NEW-FILE. for output.                                      
021600    OPEN OUTPUT USER-NEW-FILE.                                            
021700*   Opens USER-MAINT-REQUEST-FILE. for input.                             
021800    OPEN INPUT  USER-MAINT-REQUEST-FILE.                                  
021900*   Opens RUN-REPORT-FILE. for extend.                                    
022000    OPEN EXTEND RUN-REPORT-FILE.                                          
022100*   Opens CONTROL-TOTALS-FILE. for i-o.                                   
022200    OPEN I-O    CONTROL-TOTALS-FILE.                                      
022300*   Clear switches and counters for a fresh run.                          
022400*   Zeroes the four run counters before the request loop.                 
022500    MOVE 0 TO W-USERS-ADDED W-USERS-UPDATED W-USERS-DEACTIVATED           
022600              W-REJECTED.                                                 
022700    MOVE 0 TO W-PRINTED-LINES PAGE-NUMBER.                                
022800    MOVE "N" TO W-END-OF-USRO-FILE W-END-OF-USRREQ-FILE.                  
022900*   Falls through to the exit below.                                      
0230000200-EXIT.                                                                
023100    EXIT.                                                                 
023200*----------------------------------------------------------------         
0233000300-LOAD-USER-TABLE.                                                     
023400*   Loads the whole user master into USR-TABLE.                           
023500*   Sets USR-TABLE-COUNT from 0.                                          
023600    MOVE 0 TO USR-TABLE-COUNT.                                            
023700*   Sets USR-TABLE-HIGH-ID from 0.                                        
023800    MOVE 0 TO USR-TABLE-HIGH-ID.                                          
023900*   Sets USR-TABLE-IX to 1.                                               
024000    SET USR-TABLE-IX TO 1.                                                
024100*   Prime the read before the load loop starts.                           
024200*   Reads the next record from USER-OLD-FILE.                             
024300    READ USER-OLD-FILE                                                    
024400*   At end, move "y" to w-end-of-usro-file.                               
024500        AT END MOVE "Y" TO W-END-OF-USRO-FILE.                            
024600                                                                          
024700*   Repeats 0310-LOAD-ONE-USER until end-of-usro-file.                    
024800    PERFORM 0310-LOAD-ONE-USER THRU 0310-EXIT                             
024900*   Loop stops when end-of-usro-file.                                     
025000        UNTIL END-OF-USRO-FILE.                                           
025100*   Falls through to the exit below.                                      
0252000300-EXIT.                                                                
025300    EXIT.                                                                 
025400*----------------------------------------------------------------         
0255000310-LOAD-ONE-USER.                                                       
025600*   One pass of the user-load loop.                                       
025700*   Adds 1 onto USR-TABLE-COUNT.                                          
025800    ADD 1 TO USR-TABLE-COUNT.                                             
025900*   Copies the old-master row into the in-memory table.                   
026000    MOVE USO-ID              TO USR-T-ID (USR-TABLE-IX).                  
026100    MOVE USO-FULL-NAME       TO USR-T-FULL-NAME (USR-TABLE-IX).           
026200    MOVE USO-EMAIL           TO USR-T-EMAIL (USR-TABLE-IX).               
026300    MOVE USO-PHONE           TO USR-T-PHONE (USR-TABLE-IX).               
026400    MOVE USO-PASSWORD-HASH                                                
026500        TO USR-T-PASSWORD-HASH (USR-TABLE-IX).                            
026600    MOVE USO-ROLE            TO USR-T-ROLE (USR-TABLE-IX).                
026700    MOVE USO-STATUS          TO USR-T-STATUS (USR-TABLE-IX).              
026800*   Check the high-water mark as each row loads.                          
026900*   Branch on whether USO-ID > USR-TABLE-HIGH-ID.                         
027000    IF USO-ID > USR-TABLE-HIGH-ID                                         
027100*   Sets USR-TABLE-HIGH-ID.                                               
027200       MOVE USO-ID TO USR-TABLE-HIGH-ID.                                  
027300                                                                          
027400*   Advances USR-TABLE-IX by 1.                                           
027500    SET USR-TABLE-IX UP BY 1.                                             
027600                                                                          
027700*   Reads the next record from USER-OLD-FILE.                             
027800    READ USER-OLD-FILE                                                    
027900*   At end, move "y" to w-end-of-usro-file.                               
028000        AT END MOVE "Y" TO W-END-OF-USRO-FILE.                            
028100*   Falls through to the exit below.                                      
0282000310-EXIT.                                                                
028300    EXIT.                                                                 
028400*----------------------------------------------------------------         
0285000400-PRINT-TITLE-AND-HEADING.                                             
028600*   Same title-page shape every section prints.                           
028700*   Sets TITLE from "SWAP-SVC NIGHTLY RUN REPORT".                        
028800    MOVE "SWAP-SVC NIGHTLY RUN REPORT" TO TITLE.                          
028900*   Adds 1 onto PAGE-NUMBER.                                              
029000    ADD 1 TO PAGE-NUMBER.                                                 
029100*   Sets RUN-REPORT-RECORD from TITLE.                                    
029200    MOVE TITLE TO RUN-REPORT-RECORD.                                      
029300*   Writes RUN-REPORT-RECORD out.                                         
029400    WRITE RUN-REPORT-RECORD AFTER ADVANCING TOP-OF-FORM.                  
029500*   Blank line between the title and the heading.                         
029600*   Sets RUN-REPORT-RECORD from SPACES.                                   
029700    MOVE SPACES TO RUN-REPORT-RECORD.                                     
029800*   Writes RUN-REPORT-RECORD out.                                         
029900    WRITE RUN-REPORT-RECORD AFTER ADVANCING 1.                            
030000*   Sets RUN-REPORT-RECORD from W-SECTION-HEADING.                        
030100    MOVE W-SECTION-HEADING TO RUN-REPORT-RECORD.                          
030200*   Writes RUN-REPORT-RECORD out.                                         
030300    WRITE RUN-REPORT-RECORD AFTER ADVANCING 1.                            
030400*   Sets RUN-REPORT-RECORD from HEADING-2.                                
030500    MOVE HEADING-2 TO RUN-REPORT-RECORD.                                  
030600*   Writes RUN-REPORT-RECORD out.                                         
030700    WRITE RUN-REPORT-RECORD AFTER ADVANCING 1.                            
030800*   Adds 4 onto W-PRINTED-LINES.                                          
030900    ADD 4 TO W-PRINTED-LINES.                                             
031000*   Falls through to the exit below.                                      
0311000400-EXIT.                                                                
031200    EXIT.                                                                 
031300*----------------------------------------------------------------         
0314000500-READ-USRREQ-NEXT.                                                    
031500*   Pulls the next maintenance request off the file.                      
031600*   Reads the next record from USER-MAINT-REQUEST-FILE.                   
031700    READ USER-MAINT-REQUEST-FILE                                          
031800*   At end, move "y" to w-end-of-usrreq-file.                             
031900        AT END MOVE "Y" TO W-END-OF-USRREQ-FILE.                          
032000*   Falls through to the exit below.                                      
0321000500-EXIT.                                                                
032200    EXIT.                                                                 
032300*----------------------------------------------------------------         
0324000600-PROCESS-ONE-REQUEST.                                                 
032500*   Routes one request to its add/update/deactivate path.                 
032600*   Sets D-REQUESTER-ID from REQ-REQUESTER-ID.                            
032700    MOVE REQ-REQUESTER-ID TO D-REQUESTER-ID.                              
032800*   Sets D-TARGET-ID from REQ-TARGET-ID.                                  
032900    MOVE REQ-TARGET-ID TO D-TARGET-ID.                                    
033000*   Sets D-MAINT-TYPE from REQ-MAINT-TYPE.                                
033100    MOVE REQ-MAINT-TYPE TO D-MAINT-TYPE.                                  
033200*   Decide which of the three maintenance paths applies.                  
033300*   Branch on whether REQ-MAINT-ADD.                                      
033400    IF REQ-MAINT-ADD                                                      
033500*   Runs 0700-ADD-ONE-USER.                                               
033600       PERFORM 0700-ADD-ONE-USER THRU 0700-EXIT                           
033700*   Otherwise.                                                            
033800    ELSE                                                                  
033900*   Branch on REQ-MAINT-UPDATE.                                           
034000       IF REQ-MAINT-UPDATE                                                
034100*   Runs 0800-UPDATE-ONE-USER.                                            
034200          PERFORM 0800-UPDATE-ONE-USER THRU 0800-EXIT                     
034300*   Otherwise.                                                            
034400       ELSE                                                               
034500*   Branch on REQ-MAINT-DEACTIVATE.                                       
034600          IF REQ-MAINT-DEACTIVATE                                         
034700*   Runs 0900-DEACTIVATE-ONE-USER.                                        
034800             PERFORM 0900-DEACTIVATE-ONE-USER THRU 0900-EXIT              
034900*   Otherwise.                                                            
035000          ELSE                                                            
035100*   Adds onto W-REJECTED.                                                 
035200             ADD 1 TO W-REJECTED                                          
035300*   Builds the rejection message for the detail line.                     
035400             MOVE "REJECTED - UNKNOWN MAINTENANCE TYPE"                   
035500                                       TO D-RESULT-MESSAGE                
035600*   Runs 0950-PRINT-DETAIL-LINE.                                          
035700             PERFORM 0950-PRINT-DETAIL-LINE THRU 0950-EXIT.               
035800                                                                          
035900*   Runs the 0500-READ-USRREQ-NEXT routine.                               
036000    PERFORM 0500-READ-USRREQ-NEXT THRU 0500-EXIT.                         
036100*   Falls through to the exit below.                                      
0362000600-EXIT.                                                                
036300    EXIT.                                                                 
036400*----------------------------------------------------------------         
0365000700-ADD-ONE-USER.                                                        
036600*   Adds a new user after checking for duplicates.                        
036700*   Sets ENTRY-USER-EMAIL from REQ-EMAIL.                                 
036800    MOVE REQ-EMAIL TO ENTRY-USER-EMAIL.                                   
036900*   Runs the LOOK-FOR-USER-RECORD-BY-EMAIL routine.                       
037000    PERFORM LOOK-FOR-USER-RECORD-BY-EMAIL.                                
037100*   See whether the e-mail is already on file.                            
037200*   Branch on whether FOUND-USER-RECORD.                                  
037300    IF FOUND-USER-RECORD                                                  
037400*   Adds onto W-REJECTED.                                                 
037500       ADD 1 TO W-REJECTED                                                
037600*   Sets D-RESULT-MESSAGE.                                                
037700       MOVE "REJECTED - EMAIL ALREADY ON FILE" TO D-RESULT-MESSAGE        
037800*   Otherwise.                                                            
037900    ELSE                                                                  
038000*   Sets ENTRY-USER-PHONE.                                                
038100       MOVE REQ-PHONE TO ENTRY-USER-PHONE                                 
038200*   Runs LOOK-FOR-USER-RECORD-BY-PHONE.                                   
038300       PERFORM LOOK-FOR-USER-RECORD-BY-PHONE                              
038400*   Branch on FOUND-USER-RECORD.                                          
038500       IF FOUND-USER-RECORD                                               
038600*   Adds onto W-REJECTED.                                                 
038700          ADD 1 TO W-REJECTED                                             
038800*   Builds the rejection message for the detail line.                     
038900          MOVE "REJECTED - PHONE ALREADY ON FILE"                         
039000              TO D-RESULT-MESSAGE                                         
039100*   Otherwise.                                                            
039200       ELSE                                                               
039300*   Runs 0710-APPEND-NEW-USER.                                            
039400          PERFORM 0710-APPEND-NEW-USER THRU 0710-EXIT                     
039500*   Adds onto W-USERS-ADDED.                                              
039600          ADD 1 TO W-USERS-ADDED                                          
039700*   Sets D-RESULT-MESSAGE.                                                
039800          MOVE "USER ADDED" TO D-RESULT-MESSAGE.                          
039900                                                                          
040000*   Runs the 0950-PRINT-DETAIL-LINE routine.                              
040100    PERFORM 0950-PRINT-DETAIL-LINE THRU 0950-EXIT.                        
040200*   Falls through to the exit below.                                      
0403000700-EXIT.                                                                
040400    EXIT.                                                                 
040500*----------------------------------------------------------------         
0406000710-APPEND-NEW-USER.                                                     
040700*   Builds the new row and appends it to USR-TABLE.                       
040800*   Adds 1 onto USR-TABLE-HIGH-ID.                                        
040900    ADD 1 TO USR-TABLE-HIGH-ID.                                           
041000*   Adds 1 onto USR-TABLE-COUNT.                                          
041100    ADD 1 TO USR-TABLE-COUNT.                                             
041200*   Sets USR-TABLE-IX to USR-TABLE-COUNT.                                 
041300    SET USR-TABLE-IX TO USR-TABLE-COUNT.                                  
041400*   Append the new row at the end of the table.                           
041500*   Loads the new row with the next assigned user ID.                     
041600    MOVE USR-TABLE-HIGH-ID     TO USR-T-ID (USR-TABLE-IX).                
041700    MOVE REQ-FULL-NAME         TO USR-T-FULL-NAME (USR-TABLE-IX).         
041800    MOVE REQ-EMAIL             TO USR-T-EMAIL (USR-TABLE-IX).             
041900    MOVE REQ-PHONE             TO USR-T-PHONE (USR-TABLE-IX).             
042000    MOVE REQ-PASSWORD-HASH                                                
042100        TO USR-T-PASSWORD-HASH (USR-TABLE-IX).                            
042200                                                                          
042300*   Sets W-CASE-FOLD-FIELD from REQ-ROLE.                                 
042400    MOVE REQ-ROLE TO W-CASE-FOLD-FIELD.                                   
042500*   Runs the 0830-FOLD-FIELD-TO-UPPER-CASE routine.                       
042600    PERFORM 0830-FOLD-FIELD-TO-UPPER-CASE THRU 0830-EXIT.                 
042700    MOVE W-CASE-FOLD-FIELD TO USR-T-ROLE (USR-TABLE-IX).                  
042800*   Fold the status code the same way as the role.                        
042900*   Sets W-CASE-FOLD-FIELD from REQ-STATUS.                               
043000    MOVE REQ-STATUS TO W-CASE-FOLD-FIELD.                                 
043100*   Runs the 0830-FOLD-FIELD-TO-UPPER-CASE routine.                       
043200    PERFORM 0830-FOLD-FIELD-TO-UPPER-CASE THRU 0830-EXIT.                 
043300    MOVE W-CASE-FOLD-FIELD TO USR-T-STATUS (USR-TABLE-IX).                
043400*   Falls through to the exit below.                                      
0435000710-EXIT.                                                                
043600    EXIT.                                                                 
043700*----------------------------------------------------------------         
0438000800-UPDATE-ONE-USER.                                                     
043900*   Updates an existing user after checking the rules.                    
044000*   Sets ENTRY-USER-ID from REQ-TARGET-ID.                                
044100    MOVE REQ-TARGET-ID TO ENTRY-USER-ID.                                  
044200*   Runs the LOOK-FOR-USER-RECORD routine.                                
044300    PERFORM LOOK-FOR-USER-RECORD.                                         
044400                                                                          
044500*   Branch on whether REQ-REQUESTER-ID = REQ-TARGET-ID.                   
044600    IF REQ-REQUESTER-ID = REQ-TARGET-ID                                   
044700*   Adds onto W-REJECTED.                                                 
044800       ADD 1 TO W-REJECTED                                                
044900*   Builds the rejection message for the detail line.                     
045000       MOVE "REJECTED - CANNOT UPDATE OWN ACCOUNT"                        
045100                                    TO D-RESULT-MESSAGE                   
045200*   Otherwise.                                                            
045300    ELSE                                                                  
045400*   Branch on NOT FOUND-USER-RECORD.                                      
045500       IF NOT FOUND-USER-RECORD                                           
045600*   Adds onto W-REJECTED.                                                 
045700          ADD 1 TO W-REJECTED                                             
045800*   Builds the rejection message for the detail line.                     
045900          MOVE "REJECTED - TARGET USER NOT FOUND"                         
046000              TO D-RESULT-MESSAGE                                         
046100*   Otherwise.                                                            
046200       ELSE                                                               
046300*   Remembers which table row this update touches.                        
046400          MOVE USR-TABLE-IX TO W-TARGET-IX                                
046500*   Runs 0810-CHECK-UPDATE-DUPLICATES.                                    
046600          PERFORM 0810-CHECK-UPDATE-DUPLICATES THRU 0810-EXIT             
046700*   Branch on UPDATE-REJECTED.                                            
046800          IF UPDATE-REJECTED                                              
046900*   Adds onto W-REJECTED.                                                 
047000             ADD 1 TO W-REJECTED                                          
047100*   Otherwise.                                                            
047200          ELSE                                                            
047300*   Runs 0820-APPLY-USER-UPDATES.                                         
047400             PERFORM 0820-APPLY-USER-UPDATES THRU 0820-EXIT               
047500*   Adds onto W-USERS-UPDATED.                                            
047600             ADD 1 TO W-USERS-UPDATED                                     
047700*   Sets D-RESULT-MESSAGE.                                                
047800             MOVE "USER UPDATED" TO D-RESULT-MESSAGE.                     
047900                                                                          
048000*   Runs the 0950-PRINT-DETAIL-LINE routine.                              
048100    PERFORM 0950-PRINT-DETAIL-LINE THRU 0950-EXIT.                        
048200*   Falls through to the exit below.                                      
0483000800-EXIT.                                                                
048400    EXIT.                                                                 
048500*----------------------------------------------------------------         
0486000810-CHECK-UPDATE-DUPLICATES.                                             
048700*   Rejects an update that would collide with another user.               
048800*   Sets W-UPDATE-REJECTED from "N".                                      
048900    MOVE "N" TO W-UPDATE-REJECTED.                                        
049000*   Start clean before checking either field.                             
049100*   Branch on whether REQ-EMAIL NOT = SPACES.                             
049200    IF REQ-EMAIL NOT = SPACES                                             
049300*   Sets ENTRY-USER-EMAIL.                                                
049400       MOVE REQ-EMAIL TO ENTRY-USER-EMAIL                                 
049500*   Runs LOOK-FOR-USER-RECORD-BY-EMAIL.                                   
049600       PERFORM LOOK-FOR-USER-RECORD-BY-EMAIL                              
049700*   Branch if found but not this row.                                     
049800       IF FOUND-USER-RECORD AND USR-TABLE-IX NOT = W-TARGET-IX            
049900*   Sets W-UPDATE-REJECTED.                                               
050000          MOVE "Y" TO W-UPDATE-REJECTED                                   
050100*   Builds the rejection message for the detail line.                     
050200          MOVE "REJECTED - EMAIL ALREADY ON FILE"                         
050300                                    TO D-RESULT-MESSAGE.                  
050400                                                                          
050500*   Branch on whether NOT UPDATE-REJECTED.                                
050600    IF NOT UPDATE-REJECTED                                                
050700*   Branch on REQ-PHONE NOT = SPACES.                                     
050800       IF REQ-PHONE NOT = SPACES                                          
050900*   Sets ENTRY-USER-PHONE.                                                
051000          MOVE REQ-PHONE TO ENTRY-USER-PHONE                              
051100*   Runs LOOK-FOR-USER-RECORD-BY-PHONE.                                   
051200          PERFORM LOOK-FOR-USER-RECORD-BY-PHONE                           
051300*   Branch if found but not this row.                                     
051400          IF FOUND-USER-RECORD AND USR-TABLE-IX NOT = W-TARGET-IX         
051500*   Sets W-UPDATE-REJECTED.                                               
051600             MOVE "Y" TO W-UPDATE-REJECTED                                
051700*   Builds the rejection message for the detail line.                     
051800             MOVE "REJECTED - PHONE ALREADY ON FILE"                      
051900                                       TO D-RESULT-MESSAGE.               
052000*   Falls through to the exit below.                                      
0521000810-EXIT.                                                                
052200    EXIT.                                                                 
052300*----------------------------------------------------------------         
0524000820-APPLY-USER-UPDATES.                                                  
052500*   Copies the supplied fields onto the table row.                        
052600*   Branch on whether REQ-FULL-NAME NOT = SPACES.                         
052700    IF REQ-FULL-NAME NOT = SPACES                                         
052800*   Applies the supplied field onto the table row.                        
052900       MOVE REQ-FULL-NAME TO USR-T-FULL-NAME (W-TARGET-IX).               
053000*   Only touch fields the request actually supplied.                      
053100*   Branch on whether REQ-EMAIL NOT = SPACES.                             
053200    IF REQ-EMAIL NOT = SPACES                                             
053300       MOVE REQ-EMAIL TO USR-T-EMAIL (W-TARGET-IX).                       
053400                                                                          
053500*   Branch on whether REQ-PHONE NOT = SPACES.                             
053600    IF REQ-PHONE NOT = SPACES                                             
053700       MOVE REQ-PHONE TO USR-T-PHONE (W-TARGET-IX).                       
053800*   Phone follows the same rule as e-mail and name.                       
053900*   Branch on whether REQ-ROLE NOT = SPACES.                              
054000    IF REQ-ROLE NOT = SPACES                                              
054100*   Sets W-CASE-FOLD-FIELD.                                               
054200       MOVE REQ-ROLE TO W-CASE-FOLD-FIELD                                 
054300*   Runs 0830-FOLD-FIELD-TO-UPPER-CASE.                                   
054400       PERFORM 0830-FOLD-FIELD-TO-UPPER-CASE THRU 0830-EXIT               
054500       MOVE W-CASE-FOLD-FIELD TO USR-T-ROLE (W-TARGET-IX).                
054600                                                                          
054700*   Branch on whether REQ-STATUS NOT = SPACES.                            
054800    IF REQ-STATUS NOT = SPACES                                            
054900*   Sets W-CASE-FOLD-FIELD.                                               
055000       MOVE REQ-STATUS TO W-CASE-FOLD-FIELD                               
055100*   Runs 0830-FOLD-FIELD-TO-UPPER-CASE.                                   
055200       PERFORM 0830-FOLD-FIELD-TO-UPPER-CASE THRU 0830-EXIT               
055300       MOVE W-CASE-FOLD-FIELD TO USR-T-STATUS (W-TARGET-IX).              
055400*   Falls through to the exit below.                                      
0555000820-EXIT.                                                                
055600    EXIT.                                                                 
055700*----------------------------------------------------------------         
055800*   Folds an operator-supplied 10-byte code field (role or status)        
055900*   to upper case before it is stored or tested against an                
056000*   88-level list -- the screen that feeds USER-MAINT-REQUEST-FILE        
056100*   does not enforce the case the operator types it in.                   
0562000830-FOLD-FIELD-TO-UPPER-CASE.                                            
056300*   Converting is a straight character substitution.                      
056400*   Scans W-CASE-FOLD-FIELD for the case-fold conversion.                 
056500    INSPECT W-CASE-FOLD-FIELD CONVERTING                                  
056600*   Upper-case alphabet the fold converts into.                           
056700        "abcdefghijklmnopqrstuvwxyz" TO                                   
056800        "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                     
056900*   Falls through to the exit below.                                      
0570000830-EXIT.                                                                
057100    EXIT.                                                                 
057200*----------------------------------------------------------------         
0573000900-DEACTIVATE-ONE-USER.                                                 
057400*   Deactivates an existing user after checking the rules.                
057500*   Sets ENTRY-USER-ID from REQ-TARGET-ID.                                
057600    MOVE REQ-TARGET-ID TO ENTRY-USER-ID.                                  
057700*   Runs the LOOK-FOR-USER-RECORD routine.                                
057800    PERFORM LOOK-FOR-USER-RECORD.                                         
057900                                                                          
058000*   Branch on whether REQ-REQUESTER-ID = REQ-TARGET-ID.                   
058100    IF REQ-REQUESTER-ID = REQ-TARGET-ID                                   
058200*   Adds onto W-REJECTED.                                                 
058300       ADD 1 TO W-REJECTED                                                
058400*   Builds the rejection message for the detail line.                     
058500       MOVE "REJECTED - CANNOT DEACTIVATE OWN ACCOUNT"                    
058600                                    TO D-RESULT-MESSAGE                   
058700*   Otherwise.                                                            
058800    ELSE                                                                  
058900*   Branch on NOT FOUND-USER-RECORD.                                      
059000       IF NOT FOUND-USER-RECORD                                           
059100*   Adds onto W-REJECTED.                                                 
059200          ADD 1 TO W-REJECTED                                             
059300*   Builds the rejection message for the detail line.                     
059400          MOVE "REJECTED - TARGET USER NOT FOUND"                         
059500              TO D-RESULT-MESSAGE                                         
059600*   Otherwise.                                                            
059700       ELSE                                                               
059800*   Flips the row to INACTIVE without removing it.                        
059900          MOVE "INACTIVE  " TO USR-T-STATUS (USR-TABLE-IX)                
060000*   Adds onto W-USERS-DEACTIVATED.                                        
060100          ADD 1 TO W-USERS-DEACTIVATED                                    
060200*   Sets D-RESULT-MESSAGE.                                                
060300          MOVE "USER DEACTIVATED" TO D-RESULT-MESSAGE.                    
060400*   Count the deactivation before printing the line.                      
060500*   Runs the 0950-PRINT-DETAIL-LINE routine.                              
060600    PERFORM 0950-PRINT-DETAIL-LINE THRU 0950-EXIT.                        
060700*   Falls through to the exit below.                                      
0608000900-EXIT.                                                                
060900    EXIT.                                                                 
061000*----------------------------------------------------------------         
0611000950-PRINT-DETAIL-LINE.                                                   
061200*   Same page-rollover shape every section uses.                          
061300*   Branch on whether PAGE-FULL.                                          
061400    IF PAGE-FULL                                                          
061500*   Runs 0960-FINALIZE-PAGE.                                              
061600       PERFORM 0960-FINALIZE-PAGE THRU 0960-EXIT                          
061700*   Runs 0400-PRINT-TITLE-AND-HEADING.                                    
061800       PERFORM 0400-PRINT-TITLE-AND-HEADING THRU 0400-EXIT.               
061900                                                                          
062000*   Sets RUN-REPORT-RECORD from W-DETAIL-LINE.                            
062100    MOVE W-DETAIL-LINE TO RUN-REPORT-RECORD.                              
062200*   Writes RUN-REPORT-RECORD out.                                         
062300    WRITE RUN-REPORT-RECORD AFTER ADVANCING 1.                            
062400*   Adds 1 onto W-PRINTED-LINES.                                          
062500    ADD 1 TO W-PRINTED-LINES.                                             
062600*   Falls through to the exit below.                                      
0627000950-EXIT.                                                                
062800    EXIT.                                                                 
062900*----------------------------------------------------------------         
0630000960-FINALIZE-PAGE.                                                       
063100*   Advances to a fresh page on the next detail line.                     
063200*   Sets RUN-REPORT-RECORD from SPACES.                                   
063300    MOVE SPACES TO RUN-REPORT-RECORD.                                     
063400*   Writes RUN-REPORT-RECORD out.                                         
063500    WRITE RUN-REPORT-RECORD AFTER ADVANCING TOP-OF-FORM.                  
063600*   Sets W-PRINTED-LINES from 0.                                          
063700    MOVE 0 TO W-PRINTED-LINES.                                            
063800*   Falls through to the exit below.                                      
0639000960-EXIT.                                                                
064000    EXIT.                                                                 
064100*----------------------------------------------------------------         
0642001000-REWRITE-USER-MASTER.                                                 
064300*   Writes USR-TABLE out once maintenance is done.                        
064400*   Sets USR-TABLE-IX to 1.                                               
064500    SET USR-TABLE-IX TO 1.                                                
064600*   Steps 1010-REWRITE-ONE-USER over the whole table.                     
064700    PERFORM 1010-REWRITE-ONE-USER THRU 1010-EXIT                          
064800*   Table subscript for the loop.                                         
064900        VARYING USR-TABLE-IX FROM 1 BY 1                                  
065000*   Loop stops when usr-table-ix > usr-table-count.                       
065100        UNTIL USR-TABLE-IX > USR-TABLE-COUNT.                             
065200*   Falls through to the exit below.                                      
0653001000-EXIT.                                                                
065400    EXIT.                                                                 
065500*----------------------------------------------------------------         
0656001010-REWRITE-ONE-USER.                                                    
065700*   One pass of the user-rewrite loop.                                    
065800*   Sets NEW-USER-RECORD from SPACES.                                     
065900    MOVE SPACES TO NEW-USER-RECORD.                                       
066000*   Sets USN-ID from USR-T-ID (USR-TABLE-IX).                             
066100    MOVE USR-T-ID (USR-TABLE-IX)             TO USN-ID.                   
066200*   Sets USN-FULL-NAME from USR-T-FULL-NAME (USR-TABLE-IX).               
066300    MOVE USR-T-FULL-NAME (USR-TABLE-IX)      TO USN-FULL-NAME.            
066400*   Sets USN-EMAIL from USR-T-EMAIL (USR-TABLE-IX).                       
066500    MOVE USR-T-EMAIL (USR-TABLE-IX)          TO USN-EMAIL.                
066600*   Sets USN-PHONE from USR-T-PHONE (USR-TABLE-IX).                       
066700    MOVE USR-T-PHONE (USR-TABLE-IX)          TO USN-PHONE.                
066800*   Sets USN-PASSWORD-HASH from the table row.                            
066900    MOVE USR-T-PASSWORD-HASH (USR-TABLE-IX)  TO USN-PASSWORD-HASH.        
067000*   Sets USN-ROLE from USR-T-ROLE (USR-TABLE-IX).                         
067100    MOVE USR-T-ROLE (USR-TABLE-IX)           TO USN-ROLE.                 
067200*   Sets USN-STATUS from USR-T-STATUS (USR-TABLE-IX).                     
067300    MOVE USR-T-STATUS (USR-TABLE-IX)         TO USN-STATUS.               
067400*   Writes NEW-USER-RECORD. out.                                          
067500    WRITE NEW-USER-RECORD.                                                
067600*   Falls through to the exit below.                                      
0677001010-EXIT.                                                                
067800    EXIT.                                                                 
067900*----------------------------------------------------------------         
0680001100-PRINT-SECTION-TOTALS.                                                
068100*   Same three-MOVE-and-WRITE shape as every section.                     
068200*   Sets RUN-REPORT-RECORD from SPACES.                                   
068300    MOVE SPACES TO RUN-REPORT-RECORD.                                     
068400*   Writes RUN-REPORT-RECORD out.                                         
068500    WRITE RUN-REPORT-RECORD AFTER ADVANCING 1.                            
068600*   Move each total onto its own report line.                             
068700*   Sets D-USERS-ADDED from W-USERS-ADDED.                                
068800    MOVE W-USERS-ADDED TO D-USERS-ADDED.                                  
068900*   Sets RUN-REPORT-RECORD from W-TOTAL-LINE-1.                           
069000    MOVE W-TOTAL-LINE-1 TO RUN-REPORT-RECORD.                             
069100*   Writes RUN-REPORT-RECORD out.                                         
069200    WRITE RUN-REPORT-RECORD AFTER ADVANCING 1.                            
069300                                                                          
069400*   Sets D-USERS-UPDATED from W-USERS-UPDATED.                            
069500    MOVE W-USERS-UPDATED TO D-USERS-UPDATED.                              
069600*   Sets RUN-REPORT-RECORD from W-TOTAL-LINE-2.                           
069700    MOVE W-TOTAL-LINE-2 TO RUN-REPORT-RECORD.                             
069800*   Writes RUN-REPORT-RECORD out.                                         
069900    WRITE RUN-REPORT-RECORD AFTER ADVANCING 1.                            
070000*   Same pattern for the deactivated-count line.                          
070100*   Sets D-USERS-DEACTIVATED from W-USERS-DEACTIVATED.                    
070200    MOVE W-USERS-DEACTIVATED TO D-USERS-DEACTIVATED.                      
070300*   Sets RUN-REPORT-RECORD from W-TOTAL-LINE-3.                           
070400    MOVE W-TOTAL-LINE-3 TO RUN-REPORT-RECORD.                             
070500*   Writes RUN-REPORT-RECORD out.                                         
070600    WRITE RUN-REPORT-RECORD AFTER ADVANCING 1.                            
070700                                                                          
070800*   Sets D-USER-REJECTED from W-REJECTED.                                 
070900    MOVE W-REJECTED TO D-USER-REJECTED.                                   
071000*   Sets RUN-REPORT-RECORD from W-TOTAL-LINE-4.                           
071100    MOVE W-TOTAL-LINE-4 TO RUN-REPORT-RECORD.                             
071200*   Writes RUN-REPORT-RECORD out.                                         
071300    WRITE RUN-REPORT-RECORD AFTER ADVANCING 1.                            
071400*   Roll the four counts before closing the page.                         
071500*   Adds 5 onto W-PRINTED-LINES.                                          
071600    ADD 5 TO W-PRINTED-LINES.                                             
071700*   Runs the 0960-FINALIZE-PAGE routine.                                  
071800    PERFORM 0960-FINALIZE-PAGE THRU 0960-EXIT.                            
071900*   Falls through to the exit below.                                      
0720001100-EXIT.                                                                
072100    EXIT.                                                                 
072200*----------------------------------------------------------------         
0723001150-UPDATE-CONTROL-TOTALS.                                               
072400*   Adds this section's counts onto the running totals.                   
072500*   Reads the next record from CONTROL-TOTALS-FILE.                       
072600    READ CONTROL-TOTALS-FILE.                                             
072700*   Bring the running totals record into memory.                          
072800*   Adds W-USERS-ADDED onto CTL-USERS-ADDED.                              
072900    ADD W-USERS-ADDED         TO CTL-USERS-ADDED.                         
073000*   Adds W-USERS-UPDATED onto CTL-USERS-UPDATED.                          
073100    ADD W-USERS-UPDATED       TO CTL-USERS-UPDATED.                       
073200*   Adds W-USERS-DEACTIVATED onto CTL-USERS-DEACTIVATED.                  
073300    ADD W-USERS-DEACTIVATED   TO CTL-USERS-DEACTIVATED.                   
073400*   Adds W-REJECTED onto CTL-USER-REJECTED.                               
073500    ADD W-REJECTED            TO CTL-USER-REJECTED.                       
073600                                                                          
073700*   Rewrites CONTROL-TOTALS-RECORD in place.                              
073800    REWRITE CONTROL-TOTALS-RECORD.                                        
073900*   Falls through to the exit below.                                      
0740001150-EXIT.                                                                
074100    EXIT.                                                                 
074200*----------------------------------------------------------------         
0743001200-CLOSE-FILES.                                                         
074400*   Closes every file this section opened in 0200.                        
074500*   Closes USER-OLD-FILE.                                                 
074600    CLOSE USER-OLD-FILE.                                                  
074700*   Closes USER-NEW-FILE.                                                 
074800    CLOSE USER-NEW-FILE.                                                  
074900*   Closes USER-MAINT-REQUEST-FILE.                                       
075000    CLOSE USER-MAINT-REQUEST-FILE.                                        
075100*   Closes RUN-REPORT-FILE.                                               
075200    CLOSE RUN-REPORT-FILE.                                                
075300*   Closes CONTROL-TOTALS-FILE.                                           
075400    CLOSE CONTROL-TOTALS-FILE.                                            
075500*   Falls through to the exit below.                                      
0756001200-EXIT.                                                                
075700    EXIT.                                                                 
075800*----------------------------------------------------------------         
075900COPY "PL-LOOK-FOR-USER-RECORD.CBL".                                       
