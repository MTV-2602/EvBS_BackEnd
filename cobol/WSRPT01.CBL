000100*----------------------------------------------------------------         
000200*   WSRPT01.CBL                                                           
000300*                                                                         
000400*   Shared WORKING-STORAGE for the nightly run report.  Every             
000500*   program that writes a section of RUN-REPORT-FILE (FDRPT.CBL)          
000600*   copies this in so the title block and page-heading rule stay          
000700*   identical from section to section -- each program's own               
000800*   title/heading paragraphs move the text in before printing.            
000900*----------------------------------------------------------------         
001000*   CHANGE LOG                                                            
001100*   1999-05-03  RHM  ORIGINAL SWAP-SVC CONVERSION, TICKET SW-022          
001200*----------------------------------------------------------------         
001300    01  TITLE.                                                            
001400        05  FILLER              PIC X(30) VALUE SPACES.                   
001500        05  FILLER              PIC X(30) VALUE                           
001600                "SWAP-SVC NIGHTLY RUN REPORT".                            
001700        05  FILLER              PIC X(62) VALUE SPACES.                   
001800        05  FILLER              PIC X(05) VALUE "PAGE:".                  
001900        05  PAGE-NUMBER         PIC 9(04) VALUE 0.                        
002000                                                                          
002100    01  HEADING-1               PIC X(132) VALUE SPACES.                  
002200                                                                          
002300    01  HEADING-2.                                                        
002400        05  FILLER              PIC X(132) VALUE                          
002500            "--------------------------------------------------".         
002600                                                                          
002700    01  W-PRINTED-LINES         PIC 99 COMP.                              
002800        88  PAGE-FULL           VALUE 55 THROUGH 99.                      
002900                                                                          
003000    01  W-REPORT-LINE           PIC X(132).                               
