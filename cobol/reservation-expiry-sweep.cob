000100*----------------------------------------------------------------         
000200*   RESERVATION-EXPIRY-SWEEP                                              
000300*                                                                         
000400*   Walks the battery master for PENDING batteries whose                  
000500*   reservation has timed out.  A battery with no linked booking          
000600*   is simply released; a battery linked to a CONFIRMED booking           
000700*   also cancels that booking, deducts one swap from the driver's         
000800*   active subscription, and drops a cancellation-notice record           
000900*   in place of the e-mail the on-line system used to send.               
001000*   Third program in the nightly run.                                     
001100*                                                                         
001200*   Before 1999 this was the cylinder-exchange ledger's nightly           
001300*   DEPOSIT-RECONCILE/LEDGER-CLOSE sweep -- it walked the                 
001400*   cylinder master for RESERVED cylinders whose hold had timed           
001500*   out, released the cylinder, and if the hold was against a             
001600*   branch pickup slip it cancelled the slip and dropped a                
001700*   cancelled-pickup card for the counter clerk to mail out.  The         
001800*   "release if unlinked, else cancel the linked record too"              
001900*   shape of 0710/0720 below is that same sweep, unchanged.               
002000*----------------------------------------------------------------         
002100*   CHANGE LOG                                                            
002200*   1985-06-25  JOA  ORIGINAL CYLINDER-EXCHANGE DEPOSIT-RECONCILE         
002300*                    LEDGER-CLOSE SWEEP, NO TICKET NUMBER (PRE-           
002400*                    DATES THE TICKET SYSTEM)                             
002500*   1992-10-08  JOA  ADDED THE CANCELLED-PICKUP CARD PRINT SO THE         
002600*                    COUNTER CLERK DID NOT HAVE TO PHONE THE              
002700*                    CUSTOMER, TICKET CX-171                              
002800*   1999-04-02  RHM  CONVERTED THE LEDGER-CLOSE SWEEP INTO THE            
002900*                    SWAP-SVC RESERVATION-EXPIRY-SWEEP SECTION,           
003000*                    TICKET SW-019                                        
003100*   1999-04-14  RHM  FOLDED IN BOOKING CANCELLATION AND NOTICE            
003200*                    WRITING, TICKET SW-020                               
003300*   1999-08-30  LDM  Y2K CENTURY WINDOW, SEE PLDATE.CBL, SW-YR2K02        
003400*   2000-11-14  RHM  ADDED THE SWAPS-DEDUCTED CONTROL TOTAL,              
003500*                    TICKET SW-019 (FOLLOW-UP)                            
003600*   2002-03-22  TKO  FIXED A CASE WHERE A BATTERY WITH A LINKED           
003700*                    BOOKING THAT HAD ALREADY GONE CANCELLED WAS          
003800*                    STILL BEING TREATED AS CONFIRMED, SW-059             
003900*   2003-08-14  MWK  CONFIRMED THE SWEEP NEVER RE-DEDUCTS A SWAP          
004000*                    ON A RERUN SINCE THE BOOKING STATUS IS               
004100*                    ALREADY CANCELLED BY THEN, TICKET SW-072             
004200*----------------------------------------------------------------         
004300IDENTIFICATION DIVISION.                                                  
004400PROGRAM-ID. reservation-expiry-sweep.                                     
004500AUTHOR. J O ADEYEMI.                                                      
004600INSTALLATION. SWAP-SVC DATA CENTER.                                       
004700DATE-WRITTEN. 06/25/1985.                                                 
004800DATE-COMPILED.                                                            
004900SECURITY. UNCLASSIFIED - BATCH PRODUCTION LIBRARY.                        
005000                                                                          
005100*   Special-names and file-control for this section.                      
005200ENVIRONMENT DIVISION.                                                     
005300*   TOP-OF-FORM channel for page breaks.                                  
005400CONFIGURATION SECTION.                                                    
005500SPECIAL-NAMES.                                                            
005600    C01 IS TOP-OF-FORM.                                                   
005700                                                                          
005800*   SELECT clauses for every file this section touches.                   
005900INPUT-OUTPUT SECTION.                                                     
006000*   One COPY per SELECT, same order as the FD set below.                  
006100FILE-CONTROL.                                                             
006200                                                                          
006300*   SELECT clause for the old battery master.                             
006400    COPY "SLBATO.CBL".                                                    
006500*   SELECT clause for the rewritten battery master.                       
006600    COPY "SLBATN.CBL".                                                    
006700*   SELECT clause for the old booking master.                             
006800    COPY "SLBKGO.CBL".                                                    
006900*   SELECT clause for the rewritten booking master.                       
007000    COPY "SLBKGN.CBL".                                                    
007100*   SELECT clause for the old subscription master.                        
007200    COPY "SLSUBO.CBL".                                                    
007300*   SELECT clause for the rewritten subscription master.                  
007400    COPY "SLSUBN.CBL".                                                    
007500*   SELECT clause for the cancellation-notice file.                       
007600    COPY "SLNOTICE.CBL".                                                  
007700*   SELECT clause for the shared run-report file.                         
007800    COPY "SLRPT.CBL".                                                     
007900*   SELECT clause for the shared control-totals file.                     
008000    COPY "SLCTL.CBL".                                                     
008100                                                                          
008200*   File and working-storage layouts follow.                              
008300DATA DIVISION.                                                            
008400*   FD set mirrors the SELECT clauses above.                              
008500FILE SECTION.                                                             
008600                                                                          
008700*   Record layout for the old battery master.                             
008800    COPY "FDBATO.CBL".                                                    
008900*   Record layout for the rewritten battery master.                       
009000    COPY "FDBATN.CBL".                                                    
009100*   Record layout for the old booking master.                             
009200    COPY "FDBKGO.CBL".                                                    
009300*   Record layout for the rewritten booking master.                       
009400    COPY "FDBKGN.CBL".                                                    
009500*   Record layout for the old subscription master.                        
009600    COPY "FDSUBO.CBL".                                                    
009700*   Record layout for the rewritten subscription master.                  
009800    COPY "FDSUBN.CBL".                                                    
009900*   Record layout for the cancellation-notice record.                     
010000    COPY "FDNOTICE.CBL".                                                  
010100*   Record layout for the run-report print line.                          
010200    COPY "FDRPT.CBL".                                                     
010300*   Record layout for the control-totals record.                          
010400    COPY "FDCTL.CBL".                                                     
010500                                                                          
010600*   Tables, switches, counters and print lines.                           
010700WORKING-STORAGE SECTION.                                                  
010800                                                                          
010900*   Shared run-date work fields, see PLDATE.CBL below.                    
011000    COPY "wsdate.cbl".                                                    
011100*   In-memory battery table, loaded by 0300 below.                        
011200    COPY "WSBATTB.CBL".                                                   
011300*   In-memory booking table, loaded by 0400.                              
011400    COPY "WSBKGTB.CBL".                                                   
011500*   In-memory subscription table, loaded by 0500.                         
011600    COPY "WSSUBTB.CBL".                                                   
011700*   Shared report title/heading/page-control fields.                      
011800    COPY "WSRPT01.CBL".                                                   
011900                                                                          
012000*   Search key for LOOK-FOR-BOOKING-RECORD below.                         
012100    01  ENTRY-BOOKING-ID              PIC 9(9).                           
012200*   Search key for LOOK-FOR-SUBSCRIPTION-RECORD.                          
012300    01  ENTRY-DRIVER-ID               PIC 9(9).                           
012400                                                                          
012500*   Status code from the last I/O against BATTERY-OLD-FILE.               
012600    01  WS-BATO-FILE-STATUS            PIC XX.                            
012700*   Status code from the last I/O against BATTERY-NEW-FILE.               
012800    01  WS-BATN-FILE-STATUS            PIC XX.                            
012900*   Status code from the last I/O against BOOKING-OLD-FILE.               
013000    01  WS-BKGO-FILE-STATUS            PIC XX.                            
013100*   Status code from the last I/O against BOOKING-NEW-FILE.               
013200    01  WS-BKGN-FILE-STATUS            PIC XX.                            
013300*   Status code from the last I/O against SUBSCRIPTION-OLD-FILE.          
013400    01  WS-SUBO-FILE-STATUS            PIC XX.                            
013500*   Status code from the last I/O against SUBSCRIPTION-NEW-FILE.          
013600    01  WS-SUBN-FILE-STATUS            PIC XX.                            
013700*   Status code from the last I/O against the notice file.                
013800    01  WS-NOTICE-FILE-STATUS          PIC XX.                            
013900*   Status code from the last I/O against RUN-REPORT-FILE.                
014000    01  WS-RPT-FILE-STATUS             PIC XX.                            
014100*   Status code from the last I/O against CONTROL-TOTALS-FILE.            
014200    01  WS-CTL-FILE-STATUS            PIC XX.                             
014300                                                                          
014400    01  W-END-OF-BATO-FILE            PIC X.                              
014500        88  END-OF-BATO-FILE          VALUE "Y".                          
014600    01  W-END-OF-BKGO-FILE            PIC X.                              
014700        88  END-OF-BKGO-FILE          VALUE "Y".                          
014800    01  W-END-OF-SUBO-FILE            PIC X.                              
014900        88  END-OF-SUBO-FILE          VALUE "Y".                          
015000                                                                          
015100*   Today's date, century-windowed, used only to test whether the         
015200*   driver's subscription is still ACTIVE as of the run date --           
015300*   the reservation-expiry test itself runs on the full 14-digit          
015400*   timestamp below, not on this.                                         
015500    77  W-LINKED-BOOKING-IX           PIC 9(5)      COMP.                 
015600*   Table position of the linked booking driver's subscription.           
015700    77  W-LINKED-SUB-IX               PIC 9(5)      COMP.                 
015800                                                                          
015900*   Run timestamp, YYYYMMDDHHMMSS, built from GDTV-DATE (PLDATE.          
016000*   CBL) and the system clock -- this is what every PENDING               
016100*   battery's reservation expiry is tested against.                       
016200    01  W-RUN-TIMESTAMP               PIC 9(14).                          
016300*   Same 14 digits split into an 8-digit date and 6-digit time.           
016400    01  W-RUN-TIMESTAMP-ALT REDEFINES W-RUN-TIMESTAMP.                    
016500        05  W-RUN-TS-DATE             PIC 9(8).                           
016600        05  W-RUN-TS-TIME             PIC 9(6).                           
016700*   Raw ACCEPT FROM TIME value -- only the first 6 digits used.           
016800    01  W-ACCEPT-TIME                 PIC 9(8).                           
016900                                                                          
017000*   Section banner printed under the run-report title page.               
017100    01  W-SECTION-HEADING.                                                
017200*   Spacer column for report alignment.                                   
017300        05  FILLER                    PIC X(01) VALUE SPACES.             
017400        05  FILLER                    PIC X(40) VALUE                     
017500              "RESERVATION-EXPIRY SWEEP".                                 
017600                                                                          
017700*   One line per battery swept -- battery, linked booking (if             
017800*   any), linked driver (if any), free-text result.                       
017900    01  W-DETAIL-LINE.                                                    
018000*   Spacer column for report alignment.                                   
018100        05  FILLER                    PIC X(01) VALUE SPACES.             
018200*   Battery ID this detail line is reporting on.                          
018300        05  D-BATTERY-ID              PIC 9(9).                           
018400*   Spacer column for report alignment.                                   
018500        05  FILLER                    PIC X(01) VALUE SPACES.             
018600*   Linked booking ID, zero if the battery had none.                      
018700        05  D-BOOKING-ID              PIC 9(9).                           
018800*   Spacer column for report alignment.                                   
018900        05  FILLER                    PIC X(01) VALUE SPACES.             
019000*   Linked driver ID, zero if the battery had none.                       
019100        05  D-DRIVER-ID               PIC 9(9).                           
019200*   Spacer column for report alignment.                                   
019300        05  FILLER                    PIC X(01) VALUE SPACES.             
019400*   Free-text outcome of this battery, shown on the report.               
019500        05  D-RESULT-MESSAGE          PIC X(80).                          
019600                                                                          
019700*   Section totals, printed by 1200 below.                                
019800    01  W-TOTAL-LINE-1.                                                   
019900*   Spacer column for report alignment.                                   
020000        05  FILLER                    PIC X(01) VALUE SPACES.             
020100        05  FILLER                    PIC X(25) VALUE                     
020200              "BATTERIES EXPIRED......: ".                                
020300        05  D-BATTERIES-EXPIRED       PIC ZZZ,ZZ9.                        
020400    01  W-TOTAL-LINE-2.                                                   
020500*   Spacer column for report alignment.                                   
020600        05  FILLER                    PIC X(01) VALUE SPACES.             
020700        05  FILLER                    PIC X(25) VALUE                     
020800              "BOOKINGS CANCELLED.....: ".                                
020900        05  D-BOOKINGS-CANCELLED      PIC ZZZ,ZZ9.                        
021000    01  W-TOTAL-LINE-3.                                                   
021100*   Spacer column for report alignment.                                   
021200        05  FILLER                    PIC X(01) VALUE SPACES.             
021300        05  FILLER                    PIC X(25) VALUE                     
021400              "SWAPS DEDUCTED..........: ".                               
021500        05  D-SWAPS-DEDUCTED          PIC ZZZ,ZZ9.                        
021600                                                                          
021700*   Running count of batteries released this run.                         
021800    77  W-BATTERIES-EXPIRED           PIC 9(7)      COMP.                 
021900*   Running count of bookings cancelled this run.                         
022000    77  W-BOOKINGS-CANCELLED          PIC 9(7)      COMP.                 
022100*   Running count of swaps deducted this run.                             
022200    77  W-SWAPS-DEDUCTED              PIC 9(7)      COMP.                 
022300                                                                          
022400*   Driver paragraph, then one paragraph per sweep step.                  
022500PROCEDURE DIVISION.                                                       
022600                                                                          
022700*----------------------------------------------------------------         
022800*   0100-MAIN-LINE                                                        
022900*                                                                         
023000*   Loads all three tables, stamps the run timestamp, scans the           
023100*   whole battery table once, rewrites all three masters, prints          
023200*   totals and folds them into the control-totals record.                 
0233000100-MAIN-LINE.                                                           
023400                                                                          
023500*   Invoke 0200-OPEN-FILES.                                               
023600    PERFORM 0200-OPEN-FILES THRU 0200-EXIT.                               
023700*   Invoke 0300-LOAD-BATTERY-TABLE.                                       
023800    PERFORM 0300-LOAD-BATTERY-TABLE THRU 0300-EXIT.                       
023900*   Invoke 0400-LOAD-BOOKING-TABLE.                                       
024000    PERFORM 0400-LOAD-BOOKING-TABLE THRU 0400-EXIT.                       
024100*   Invoke 0500-LOAD-SUBSCRIPTION-TABLE.                                  
024200    PERFORM 0500-LOAD-SUBSCRIPTION-TABLE THRU 0500-EXIT.                  
024300                                                                          
024400*   Invoke GET-RUN-TIMESTAMP..                                            
024500    PERFORM GET-RUN-TIMESTAMP.                                            
024600                                                                          
024700*   Invoke 0600-PRINT-TITLE-AND-HEADING.                                  
024800    PERFORM 0600-PRINT-TITLE-AND-HEADING THRU 0600-EXIT.                  
024900                                                                          
025000*   Start BAT-TABLE-IX at the first table row.                            
025100    SET BAT-TABLE-IX TO 1.                                                
025200*   Invoke 0700-SCAN-ONE-BATTERY.                                         
025300    PERFORM 0700-SCAN-ONE-BATTERY THRU 0700-EXIT                          
025400*   Table subscript driven from here.                                     
025500        VARYING BAT-TABLE-IX FROM 1 BY 1                                  
025600*   Loop stops once this is true.                                         
025700        UNTIL BAT-TABLE-IX > BAT-TABLE-COUNT.                             
025800                                                                          
025900*   Invoke 1100-REWRITE-BATTERY-MASTER.                                   
026000    PERFORM 1100-REWRITE-BATTERY-MASTER THRU 1100-EXIT.                   
026100*   Invoke 1150-REWRITE-BOOKING-MASTER.                                   
026200    PERFORM 1150-REWRITE-BOOKING-MASTER THRU 1150-EXIT.                   
026300*   Invoke 1170-REWRITE-SUBSCRIPTION-MASTER.                              
026400    PERFORM 1170-REWRITE-SUBSCRIPTION-MASTER THRU 1170-EXIT.              
026500*   Invoke 1200-PRINT-SECTION-TOTALS.                                     
026600    PERFORM 1200-PRINT-SECTION-TOTALS THRU 1200-EXIT.                     
026700*   Invoke 1250-UPDATE-CONTROL-TOTALS.                                    
026800    PERFORM 1250-UPDATE-CONTROL-TOTALS THRU 1250-EXIT.                    
026900*   Invoke 1300-CLOSE-FILES.                                              
027000    PERFORM 1300-CLOSE-FILES THRU 1300-EXIT.                              
027100                                                                          
027200*   End of this section's processing.                                     
027300    STOP RUN.                                                             
027400*----------------------------------------------------------------         
0275000200-OPEN-FILES.                                                          
027600*   Opens every file this section touches, in SELECT order.               
027700*   BATTERY-OLD-FILE. is read-only for this section.                      
027800    OPEN INPUT  BATTERY-OLD-FILE.                                         
027900*   BATTERY-NEW-FILE. opens for this section.                             
028000    OPEN OUTPUT BATTERY-NEW-FILE.                                         
028100*   BOOKING-OLD-FILE. is read-only for this section.                      
028200    OPEN INPUT  BOOKING-OLD-FILE.                                         
028300*   BOOKING-NEW-FILE. opens for this section.                             
028400    OPEN OUTPUT BOOKING-NEW-FILE.                                         
028500*   SUBSCRIPTION-OLD-FILE. is read-only for this section.                 
028600    OPEN INPUT  SUBSCRIPTION-OLD-FILE.                                    
028700*   SUBSCRIPTION-NEW-FILE. opens for this section.                        
028800    OPEN OUTPUT SUBSCRIPTION-NEW-FILE.                                    
028900*   CANCELLATION-NOTICE-FILE. opens for this section.                     
029000    OPEN OUTPUT CANCELLATION-NOTICE-FILE.                                 
029100*   RUN-REPORT-FILE. opens for this section.                              
029200    OPEN EXTEND RUN-REPORT-FILE.                                          
029300*   CONTROL-TOTALS-FILE. is read and rewritten by this section.           
029400    OPEN I-O    CONTROL-TOTALS-FILE.                                      
029500                                                                          
029600*   Zero the counters before the run starts.                              
029700    MOVE 0 TO W-BATTERIES-EXPIRED W-BOOKINGS-CANCELLED                    
029800              W-SWAPS-DEDUCTED.                                           
029900*   Zero the counters before the run starts.                              
030000    MOVE 0 TO W-PRINTED-LINES PAGE-NUMBER.                                
030100*   Clear the end-of-file switches.                                       
030200    MOVE "N" TO W-END-OF-BATO-FILE W-END-OF-BKGO-FILE                     
030300                W-END-OF-SUBO-FILE.                                       
030400                                                                          
0305000200-EXIT.                                                                
030600    EXIT.                                                                 
030700*----------------------------------------------------------------         
0308000300-LOAD-BATTERY-TABLE.                                                  
030900*   Loads the whole battery master into BAT-TABLE.                        
031000*   Zero the counters before the run starts.                              
031100    MOVE 0 TO BAT-TABLE-COUNT.                                            
031200*   Start BAT-TABLE-IX at the first table row.                            
031300    SET BAT-TABLE-IX TO 1.                                                
031400                                                                          
031500*   Pull the next BATTERY-OLD-FILE record.                                
031600    READ BATTERY-OLD-FILE                                                 
031700*   Handles end-of-file on this read.                                     
031800        AT END MOVE "Y" TO W-END-OF-BATO-FILE.                            
031900                                                                          
032000*   Invoke 0310-LOAD-ONE-BATTERY.                                         
032100    PERFORM 0310-LOAD-ONE-BATTERY THRU 0310-EXIT                          
032200*   Loop stops once this is true.                                         
032300        UNTIL END-OF-BATO-FILE.                                           
032400                                                                          
0325000300-EXIT.                                                                
032600    EXIT.                                                                 
032700*----------------------------------------------------------------         
0328000310-LOAD-ONE-BATTERY.                                                    
032900*   One pass of the battery-load loop.                                    
033000*   One more onto BAT-TABLE-COUNT..                                       
033100    ADD 1 TO BAT-TABLE-COUNT.                                             
033200*   BAT-T-ID picks up BTO-ID.                                             
033300    MOVE BTO-ID          TO BAT-T-ID (BAT-TABLE-IX).                      
033400*   BAT-T-STATUS picks up BTO-STATUS.                                     
033500    MOVE BTO-STATUS      TO BAT-T-STATUS (BAT-TABLE-IX).                  
033600*   BTO-RESERVED-BOOKING-ID carries over to the table row.                
033700    MOVE BTO-RESERVED-BOOKING-ID                                          
033800*   Destination field for the move above.                                 
033900        TO BAT-T-RESERVED-BOOKING-ID (BAT-TABLE-IX).                      
034000*   BTO-RESERVATION-EXPIRY carries over to the table row.                 
034100    MOVE BTO-RESERVATION-EXPIRY                                           
034200*   Destination field for the move above.                                 
034300        TO BAT-T-RESERVATION-EXPIRY (BAT-TABLE-IX).                       
034400*   BTO-STATION-ID carries over to the table row.                         
034500    MOVE BTO-STATION-ID                                                   
034600*   Destination field for the move above.                                 
034700        TO BAT-T-STATION-ID (BAT-TABLE-IX).                               
034800*   Advance BAT-TABLE-IX to the next table row.                           
034900    SET BAT-TABLE-IX UP BY 1.                                             
035000                                                                          
035100*   Pull the next BATTERY-OLD-FILE record.                                
035200    READ BATTERY-OLD-FILE                                                 
035300*   Handles end-of-file on this read.                                     
035400        AT END MOVE "Y" TO W-END-OF-BATO-FILE.                            
035500                                                                          
0356000310-EXIT.                                                                
035700    EXIT.                                                                 
035800*----------------------------------------------------------------         
0359000400-LOAD-BOOKING-TABLE.                                                  
036000*   Loads the whole booking master into BKG-TABLE.                        
036100*   Zero the counters before the run starts.                              
036200    MOVE 0 TO BKG-TABLE-COUNT.                                            
036300*   Start BKG-TABLE-IX at the first table row.                            
036400    SET BKG-TABLE-IX TO 1.                                                
036500                                                                          
036600*   Pull the next BOOKING-OLD-FILE record.                                
036700    READ BOOKING-OLD-FILE                                                 
036800*   Handles end-of-file on this read.                                     
036900        AT END MOVE "Y" TO W-END-OF-BKGO-FILE.                            
037000                                                                          
037100*   Invoke 0410-LOAD-ONE-BOOKING.                                         
037200    PERFORM 0410-LOAD-ONE-BOOKING THRU 0410-EXIT                          
037300*   Loop stops once this is true.                                         
037400        UNTIL END-OF-BKGO-FILE.                                           
037500                                                                          
0376000400-EXIT.                                                                
037700    EXIT.                                                                 
037800*----------------------------------------------------------------         
0379000410-LOAD-ONE-BOOKING.                                                    
038000*   One pass of the booking-load loop.                                    
038100*   One more onto BKG-TABLE-COUNT..                                       
038200    ADD 1 TO BKG-TABLE-COUNT.                                             
038300*   BKG-T-ID picks up BKO-ID.                                             
038400    MOVE BKO-ID          TO BKG-T-ID (BKG-TABLE-IX).                      
038500*   BKG-T-DRIVER-ID picks up BKO-DRIVER-ID.                               
038600    MOVE BKO-DRIVER-ID   TO BKG-T-DRIVER-ID (BKG-TABLE-IX).               
038700*   BKG-T-STATUS picks up BKO-STATUS.                                     
038800    MOVE BKO-STATUS      TO BKG-T-STATUS (BKG-TABLE-IX).                  
038900*   BKO-CONFIRMATION-CODE carries over to the table row.                  
039000    MOVE BKO-CONFIRMATION-CODE                                            
039100*   Destination field for the move above.                                 
039200        TO BKG-T-CONFIRMATION-CODE (BKG-TABLE-IX).                        
039300*   BKO-BOOKING-TIME carries over to the table row.                       
039400    MOVE BKO-BOOKING-TIME                                                 
039500*   Destination field for the move above.                                 
039600        TO BKG-T-BOOKING-TIME (BKG-TABLE-IX).                             
039700*   BKO-STATION-NAME carries over to the table row.                       
039800    MOVE BKO-STATION-NAME                                                 
039900*   Destination field for the move above.                                 
040000        TO BKG-T-STATION-NAME (BKG-TABLE-IX).                             
040100*   BKO-VEHICLE-MODEL carries over to the table row.                      
040200    MOVE BKO-VEHICLE-MODEL                                                
040300*   Destination field for the move above.                                 
040400        TO BKG-T-VEHICLE-MODEL (BKG-TABLE-IX).                            
040500*   Advance BKG-TABLE-IX to the next table row.                           
040600    SET BKG-TABLE-IX UP BY 1.                                             
040700                                                                          
040800*   Pull the next BOOKING-OLD-FILE record.                                
040900    READ BOOKING-OLD-FILE                                                 
041000*   Handles end-of-file on this read.                                     
041100        AT END MOVE "Y" TO W-END-OF-BKGO-FILE.                            
041200                                                                          
0413000410-EXIT.                                                                
041400    EXIT.                                                                 
041500*----------------------------------------------------------------         
0416000500-LOAD-SUBSCRIPTION-TABLE.                                             
041700*   Loads the whole subscription master into SUB-TABLE.                   
041800*   Zero the counters before the run starts.                              
041900    MOVE 0 TO SUB-TABLE-COUNT.                                            
042000*   Zero the counters before the run starts.                              
042100    MOVE 0 TO SUB-TABLE-HIGH-ID.                                          
042200*   Start SUB-TABLE-IX at the first table row.                            
042300    SET SUB-TABLE-IX TO 1.                                                
042400                                                                          
042500*   Pull the next SUBSCRIPTION-OLD-FILE record.                           
042600    READ SUBSCRIPTION-OLD-FILE                                            
042700*   Handles end-of-file on this read.                                     
042800        AT END MOVE "Y" TO W-END-OF-SUBO-FILE.                            
042900                                                                          
043000*   Invoke 0510-LOAD-ONE-SUBSCRIPTION.                                    
043100    PERFORM 0510-LOAD-ONE-SUBSCRIPTION THRU 0510-EXIT                     
043200*   Loop stops once this is true.                                         
043300        UNTIL END-OF-SUBO-FILE.                                           
043400                                                                          
0435000500-EXIT.                                                                
043600    EXIT.                                                                 
043700*----------------------------------------------------------------         
0438000510-LOAD-ONE-SUBSCRIPTION.                                               
043900*   One pass of the subscription-load loop.                               
044000*   One more onto SUB-TABLE-COUNT..                                       
044100    ADD 1 TO SUB-TABLE-COUNT.                                             
044200*   SUB-T-ID picks up SBO-ID.                                             
044300    MOVE SBO-ID          TO SUB-T-ID (SUB-TABLE-IX).                      
044400*   SUB-T-DRIVER-ID picks up SBO-DRIVER-ID.                               
044500    MOVE SBO-DRIVER-ID   TO SUB-T-DRIVER-ID (SUB-TABLE-IX).               
044600*   SUB-T-PKG-ID picks up SBO-PKG-ID.                                     
044700    MOVE SBO-PKG-ID      TO SUB-T-PKG-ID (SUB-TABLE-IX).                  
044800*   SUB-T-START-DATE picks up SBO-START-DATE.                             
044900    MOVE SBO-START-DATE  TO SUB-T-START-DATE (SUB-TABLE-IX).              
045000*   SUB-T-END-DATE picks up SBO-END-DATE.                                 
045100    MOVE SBO-END-DATE    TO SUB-T-END-DATE (SUB-TABLE-IX).                
045200*   SUB-T-STATUS picks up SBO-STATUS.                                     
045300    MOVE SBO-STATUS      TO SUB-T-STATUS (SUB-TABLE-IX).                  
045400*   SBO-REMAINING-SWAPS carries over to the table row.                    
045500    MOVE SBO-REMAINING-SWAPS                                              
045600*   Destination field for the move above.                                 
045700        TO SUB-T-REMAINING-SWAPS (SUB-TABLE-IX).                          
045800                                                                          
045900*   Test the condition before branching.                                  
046000    IF SBO-ID > SUB-TABLE-HIGH-ID                                         
046100*   SUB-TABLE-HIGH-ID picks up the table field.                           
046200       MOVE SBO-ID TO SUB-TABLE-HIGH-ID.                                  
046300                                                                          
046400*   Advance SUB-TABLE-IX to the next table row.                           
046500    SET SUB-TABLE-IX UP BY 1.                                             
046600                                                                          
046700*   Pull the next SUBSCRIPTION-OLD-FILE record.                           
046800    READ SUBSCRIPTION-OLD-FILE                                            
046900*   Handles end-of-file on this read.                                     
047000        AT END MOVE "Y" TO W-END-OF-SUBO-FILE.                            
047100                                                                          
0472000510-EXIT.                                                                
047300    EXIT.                                                                 
047400*----------------------------------------------------------------         
047500*   Run timestamp, used for the reservation-expiry compare --             
047600*   this shop's compiler has no intrinsic CURRENT-DATE, so the            
047700*   date half comes from GET-RUN-DATE (PLDATE.CBL) and the time           
047800*   half from ACCEPT FROM TIME.                                           
047900GET-RUN-TIMESTAMP.                                                        
048000                                                                          
048100*   Invoke GET-RUN-DATE..                                                 
048200    PERFORM GET-RUN-DATE.                                                 
048300*   W-RUN-TS-DATE. picks up GDTV-DATE.                                    
048400    MOVE GDTV-DATE TO W-RUN-TS-DATE.                                      
048500*   Pull the system clock for the expiry timestamp.                       
048600    ACCEPT W-ACCEPT-TIME FROM TIME.                                       
048700*   Keep only HHMMSS off the clock value.                                 
048800    MOVE W-ACCEPT-TIME (1:6) TO W-RUN-TS-TIME.                            
048900                                                                          
049000GET-RUN-TIMESTAMP-EXIT.                                                   
049100    EXIT.                                                                 
049200*----------------------------------------------------------------         
0493000600-PRINT-TITLE-AND-HEADING.                                             
049400*   Same title-page shape every section prints.                           
049500*   Literal moved to the result field.                                    
049600    MOVE "SWAP-SVC NIGHTLY RUN REPORT" TO TITLE.                          
049700*   One more onto PAGE-NUMBER..                                           
049800    ADD 1 TO PAGE-NUMBER.                                                 
049900*   RUN-REPORT-RECORD. picks up TITLE.                                    
050000    MOVE TITLE TO RUN-REPORT-RECORD.                                      
050100*   Record goes out.                                                      
050200    WRITE RUN-REPORT-RECORD AFTER ADVANCING TOP-OF-FORM.                  
050300                                                                          
050400*   RUN-REPORT-RECORD. picks up SPACES.                                   
050500    MOVE SPACES TO RUN-REPORT-RECORD.                                     
050600*   Record goes out.                                                      
050700    WRITE RUN-REPORT-RECORD AFTER ADVANCING 1.                            
050800*   RUN-REPORT-RECORD. picks up W-SECTION-HEADING.                        
050900    MOVE W-SECTION-HEADING TO RUN-REPORT-RECORD.                          
051000*   Record goes out.                                                      
051100    WRITE RUN-REPORT-RECORD AFTER ADVANCING 1.                            
051200*   RUN-REPORT-RECORD. picks up HEADING-2.                                
051300    MOVE HEADING-2 TO RUN-REPORT-RECORD.                                  
051400*   Record goes out.                                                      
051500    WRITE RUN-REPORT-RECORD AFTER ADVANCING 1.                            
051600*   W-PRINTED-LINES. accumulates 4.                                       
051700    ADD 4 TO W-PRINTED-LINES.                                             
051800                                                                          
0519000600-EXIT.                                                                
052000    EXIT.                                                                 
052100*----------------------------------------------------------------         
0522000700-SCAN-ONE-BATTERY.                                                    
052300*   Tests one battery row for a timed-out reservation.                    
052400*   Test the condition before branching.                                  
052500    IF BAT-T-PENDING (BAT-TABLE-IX)                                       
052600*   Additional condition on the same test.                                
052700       AND BAT-T-RESERVATION-EXPIRY (BAT-TABLE-IX) NOT = 0                
052800*   Extra condition on the same IF.                                       
052900       AND BAT-T-RESERVATION-EXPIRY (BAT-TABLE-IX)                        
053000             < W-RUN-TIMESTAMP                                            
053100*   Hand off to the named paragraph.                                      
053200       PERFORM 0710-PROCESS-EXPIRED-BATTERY THRU 0710-EXIT.               
053300                                                                          
0534000700-EXIT.                                                                
053500    EXIT.                                                                 
053600*----------------------------------------------------------------         
0537000710-PROCESS-EXPIRED-BATTERY.                                             
053800*   Releases the battery and handles its linked booking.                  
053900*   One more onto W-BATTERIES-EXPIRED..                                   
054000    ADD 1 TO W-BATTERIES-EXPIRED.                                         
054100*   D-BATTERY-ID picks up the table field.                                
054200    MOVE BAT-T-ID (BAT-TABLE-IX) TO D-BATTERY-ID.                         
054300*   Zero the counters before the run starts.                              
054400    MOVE 0 TO D-BOOKING-ID D-DRIVER-ID.                                   
054500                                                                          
054600*   Test the condition before branching.                                  
054700    IF BAT-T-RESERVED-BOOKING-ID (BAT-TABLE-IX) = 0                       
054800*   Result text set for the detail line.                                  
054900       MOVE "BATTERY RELEASED - NO LINKED BOOKING"                        
055000                                 TO D-RESULT-MESSAGE                      
055100*   Hand off to the named paragraph.                                      
055200       PERFORM 0750-PRINT-DETAIL-LINE THRU 0750-EXIT                      
055300*   Otherwise take the alternate branch.                                  
055400    ELSE                                                                  
055500*   Field gets its new value here.                                        
055600       MOVE BAT-T-RESERVED-BOOKING-ID (BAT-TABLE-IX)                      
055700                                 TO ENTRY-BOOKING-ID                      
055800*   Hand off to the named paragraph.                                      
055900       PERFORM LOOK-FOR-BOOKING-RECORD                                    
056000*   Hand off to the named paragraph.                                      
056100       PERFORM 0720-HANDLE-LINKED-BOOKING THRU 0720-EXIT.                 
056200                                                                          
056300*   Invoke 0740-RELEASE-BATTERY.                                          
056400    PERFORM 0740-RELEASE-BATTERY THRU 0740-EXIT.                          
056500                                                                          
0566000710-EXIT.                                                                
056700    EXIT.                                                                 
056800*----------------------------------------------------------------         
0569000720-HANDLE-LINKED-BOOKING.                                               
057000*   Confirms the linked booking before cancelling it.                     
057100*   Bail out if the lookup came up empty.                                 
057200    IF NOT FOUND-BOOKING-RECORD                                           
057300*   Result text set for the detail line.                                  
057400       MOVE "BATTERY RELEASED - LINKED BOOKING NOT FOUND"                 
057500                                 TO D-RESULT-MESSAGE                      
057600*   Hand off to the named paragraph.                                      
057700       PERFORM 0750-PRINT-DETAIL-LINE THRU 0750-EXIT                      
057800*   Otherwise take the alternate branch.                                  
057900    ELSE                                                                  
058000*   Field gets its new value here.                                        
058100       MOVE BKG-TABLE-IX TO W-LINKED-BOOKING-IX                           
058200*   Field gets its new value here.                                        
058300       MOVE BKG-T-ID (W-LINKED-BOOKING-IX) TO D-BOOKING-ID                
058400*   Field gets its new value here.                                        
058500       MOVE BKG-T-DRIVER-ID (W-LINKED-BOOKING-IX) TO D-DRIVER-ID          
058600*   Check the condition.                                                  
058700       IF BKG-T-CONFIRMED (W-LINKED-BOOKING-IX)                           
058800*   Hand off to the named paragraph.                                      
058900          PERFORM 0725-CANCEL-CONFIRMED-BOOKING THRU 0725-EXIT            
059000*   Otherwise take the alternate branch.                                  
059100       ELSE                                                               
059200*   Field gets its new value here.                                        
059300          MOVE "BATTERY RELEASED - BOOKING NOT CONFIRMED"                 
059400                                    TO D-RESULT-MESSAGE                   
059500*   Hand off to the named paragraph.                                      
059600          PERFORM 0750-PRINT-DETAIL-LINE THRU 0750-EXIT.                  
059700                                                                          
0598000720-EXIT.                                                                
059900    EXIT.                                                                 
060000*----------------------------------------------------------------         
0601000725-CANCEL-CONFIRMED-BOOKING.                                            
060200*   Cancels the booking and deducts the swap.                             
060300*   ENTRY-DRIVER-ID picks up the table field.                             
060400    MOVE BKG-T-DRIVER-ID (W-LINKED-BOOKING-IX) TO ENTRY-DRIVER-ID.        
060500*   Invoke LOOK-FOR-SUBSCRIPTION-RECORD..                                 
060600    PERFORM LOOK-FOR-SUBSCRIPTION-RECORD.                                 
060700                                                                          
060800*   Test the condition before branching.                                  
060900    IF FOUND-SUBSCRIPTION-RECORD                                          
061000*   W-LINKED-SUB-IX picks up the table field.                             
061100       MOVE SUB-TABLE-IX TO W-LINKED-SUB-IX                               
061200*   Hand off to the named paragraph.                                      
061300       PERFORM 0730-DEDUCT-ONE-SWAP THRU 0730-EXIT.                       
061400                                                                          
061500*   Literal moved to the result field.                                    
061600    MOVE "CANCELLED " TO BKG-T-STATUS (W-LINKED-BOOKING-IX).              
061700*   One more onto W-BOOKINGS-CANCELLED..                                  
061800    ADD 1 TO W-BOOKINGS-CANCELLED.                                        
061900                                                                          
062000*   Literal moved to the result field.                                    
062100    MOVE "BOOKING CANCELLED - RESERVATION EXPIRED"                        
062200*   Destination field for the move above.                                 
062300                              TO D-RESULT-MESSAGE.                        
062400*   Invoke 0750-PRINT-DETAIL-LINE.                                        
062500    PERFORM 0750-PRINT-DETAIL-LINE THRU 0750-EXIT.                        
062600*   Invoke 0735-WRITE-CANCELLATION-NOTICE.                                
062700    PERFORM 0735-WRITE-CANCELLATION-NOTICE THRU 0735-EXIT.                
062800                                                                          
0629000725-EXIT.                                                                
063000    EXIT.                                                                 
063100*----------------------------------------------------------------         
0632000730-DEDUCT-ONE-SWAP.                                                     
063300*   Takes one swap off the driver's subscription.                         
063400*   Test the condition before branching.                                  
063500    IF SUB-T-REMAINING-SWAPS (W-LINKED-SUB-IX) > 0                        
063600*   Counter or balance goes down.                                         
063700       SUBTRACT 1 FROM SUB-T-REMAINING-SWAPS (W-LINKED-SUB-IX)            
063800*   Counter or total goes up.                                             
063900       ADD 1 TO W-SWAPS-DEDUCTED                                          
064000*   Check the condition.                                                  
064100       IF SUB-T-REMAINING-SWAPS (W-LINKED-SUB-IX) = 0                     
064200*   Field gets its new value here.                                        
064300          MOVE "EXPIRED   " TO SUB-T-STATUS (W-LINKED-SUB-IX).            
064400                                                                          
0645000730-EXIT.                                                                
064600    EXIT.                                                                 
064700*----------------------------------------------------------------         
0648000735-WRITE-CANCELLATION-NOTICE.                                           
064900*   Drops the notice record for the cancelled booking.                    
065000*   CANCELLATION-NOTICE-RECORD. picks up SPACES.                          
065100    MOVE SPACES TO CANCELLATION-NOTICE-RECORD.                            
065200*   NTC-BOOKING-ID picks up the table field.                              
065300    MOVE BKG-T-ID (W-LINKED-BOOKING-IX) TO NTC-BOOKING-ID.                
065400*   NTC-DRIVER-ID picks up the table field.                               
065500    MOVE BKG-T-DRIVER-ID (W-LINKED-BOOKING-IX) TO NTC-DRIVER-ID.          
065600*   Field gets its new value here.                                        
065700    MOVE BKG-T-CONFIRMATION-CODE (W-LINKED-BOOKING-IX)                    
065800*   Destination field for the move above.                                 
065900                                         TO NTC-CONFIRMATION-CODE.        
066000*   Field gets its new value here.                                        
066100    MOVE BKG-T-STATION-NAME (W-LINKED-BOOKING-IX)                         
066200*   Destination field for the move above.                                 
066300        TO NTC-STATION-NAME.                                              
066400*   Literal moved to the result field.                                    
066500    MOVE "YOUR SWAP RESERVATION HAS EXPIRED AND WAS CANCELLED"            
066600*   Destination field for the move above.                                 
066700                                         TO NTC-MESSAGE.                  
066800*   Record goes out.                                                      
066900    WRITE CANCELLATION-NOTICE-RECORD.                                     
067000                                                                          
0671000735-EXIT.                                                                
067200    EXIT.                                                                 
067300*----------------------------------------------------------------         
0674000740-RELEASE-BATTERY.                                                     
067500*   Clears the reservation off the battery row.                           
067600*   Literal moved to the result field.                                    
067700    MOVE "AVAILABLE " TO BAT-T-STATUS (BAT-TABLE-IX).                     
067800*   Zero the counters before the run starts.                              
067900    MOVE 0 TO BAT-T-RESERVED-BOOKING-ID (BAT-TABLE-IX).                   
068000*   Zero the counters before the run starts.                              
068100    MOVE 0 TO BAT-T-RESERVATION-EXPIRY (BAT-TABLE-IX).                    
068200                                                                          
0683000740-EXIT.                                                                
068400    EXIT.                                                                 
068500*----------------------------------------------------------------         
0686000750-PRINT-DETAIL-LINE.                                                   
068700*   Same page-rollover shape every section uses.                          
068800*   Test the condition before branching.                                  
068900    IF PAGE-FULL                                                          
069000*   Run the table loop through 0760-FINALIZE-PAGE.                        
069100       PERFORM 0760-FINALIZE-PAGE THRU 0760-EXIT                          
069200*   Hand off to the named paragraph.                                      
069300       PERFORM 0600-PRINT-TITLE-AND-HEADING THRU 0600-EXIT.               
069400                                                                          
069500*   RUN-REPORT-RECORD. picks up W-DETAIL-LINE.                            
069600    MOVE W-DETAIL-LINE TO RUN-REPORT-RECORD.                              
069700*   Record goes out.                                                      
069800    WRITE RUN-REPORT-RECORD AFTER ADVANCING 1.                            
069900*   One more onto W-PRINTED-LINES..                                       
070000    ADD 1 TO W-PRINTED-LINES.                                             
070100                                                                          
0702000750-EXIT.                                                                
070300    EXIT.                                                                 
070400*----------------------------------------------------------------         
0705000760-FINALIZE-PAGE.                                                       
070600*   Advances to a fresh page on the next detail line.                     
070700*   RUN-REPORT-RECORD. picks up SPACES.                                   
070800    MOVE SPACES TO RUN-REPORT-RECORD.                                     
070900*   Record goes out.                                                      
071000    WRITE RUN-REPORT-RECORD AFTER ADVANCING TOP-OF-FORM.                  
071100*   Zero the counters before the run starts.                              
071200    MOVE 0 TO W-PRINTED-LINES.                                            
071300                                                                          
0714000760-EXIT.                                                                
071500    EXIT.                                                                 
071600*----------------------------------------------------------------         
0717001100-REWRITE-BATTERY-MASTER.                                              
071800*   Writes BAT-TABLE out once the sweep is done.                          
071900*   Start BAT-TABLE-IX at the first table row.                            
072000    SET BAT-TABLE-IX TO 1.                                                
072100*   Invoke 1110-REWRITE-ONE-BATTERY.                                      
072200    PERFORM 1110-REWRITE-ONE-BATTERY THRU 1110-EXIT                       
072300*   Table subscript driven from here.                                     
072400        VARYING BAT-TABLE-IX FROM 1 BY 1                                  
072500*   Loop stops once this is true.                                         
072600        UNTIL BAT-TABLE-IX > BAT-TABLE-COUNT.                             
072700                                                                          
0728001100-EXIT.                                                                
072900    EXIT.                                                                 
073000*----------------------------------------------------------------         
0731001110-REWRITE-ONE-BATTERY.                                                 
073200*   One pass of the battery-rewrite loop.                                 
073300*   NEW-BATTERY-RECORD. picks up SPACES.                                  
073400    MOVE SPACES TO NEW-BATTERY-RECORD.                                    
073500*   BTN-ID picks up the table field.                                      
073600    MOVE BAT-T-ID (BAT-TABLE-IX)      TO BTN-ID.                          
073700*   BTN-STATUS picks up the table field.                                  
073800    MOVE BAT-T-STATUS (BAT-TABLE-IX)  TO BTN-STATUS.                      
073900*   Field gets its new value here.                                        
074000    MOVE BAT-T-RESERVED-BOOKING-ID (BAT-TABLE-IX)                         
074100*   Destination field for the move above.                                 
074200        TO BTN-RESERVED-BOOKING-ID.                                       
074300*   Field gets its new value here.                                        
074400    MOVE BAT-T-RESERVATION-EXPIRY (BAT-TABLE-IX)                          
074500*   Destination field for the move above.                                 
074600        TO BTN-RESERVATION-EXPIRY.                                        
074700*   Field gets its new value here.                                        
074800    MOVE BAT-T-STATION-ID (BAT-TABLE-IX)                                  
074900*   Destination field for the move above.                                 
075000        TO BTN-STATION-ID.                                                
075100*   Record goes out.                                                      
075200    WRITE NEW-BATTERY-RECORD.                                             
075300                                                                          
0754001110-EXIT.                                                                
075500    EXIT.                                                                 
075600*----------------------------------------------------------------         
0757001150-REWRITE-BOOKING-MASTER.                                              
075800*   Writes BKG-TABLE out once the sweep is done.                          
075900*   Start BKG-TABLE-IX at the first table row.                            
076000    SET BKG-TABLE-IX TO 1.                                                
076100*   Invoke 1160-REWRITE-ONE-BOOKING.                                      
076200    PERFORM 1160-REWRITE-ONE-BOOKING THRU 1160-EXIT                       
076300*   Table subscript driven from here.                                     
076400        VARYING BKG-TABLE-IX FROM 1 BY 1                                  
076500*   Loop stops once this is true.                                         
076600        UNTIL BKG-TABLE-IX > BKG-TABLE-COUNT.                             
076700                                                                          
0768001150-EXIT.                                                                
076900    EXIT.                                                                 
077000*----------------------------------------------------------------         
0771001160-REWRITE-ONE-BOOKING.                                                 
077200*   One pass of the booking-rewrite loop.                                 
077300*   NEW-BOOKING-RECORD. picks up SPACES.                                  
077400    MOVE SPACES TO NEW-BOOKING-RECORD.                                    
077500*   BKN-ID picks up the table field.                                      
077600    MOVE BKG-T-ID (BKG-TABLE-IX)          TO BKN-ID.                      
077700*   BKN-DRIVER-ID picks up the table field.                               
077800    MOVE BKG-T-DRIVER-ID (BKG-TABLE-IX)   TO BKN-DRIVER-ID.               
077900*   BKN-STATUS picks up the table field.                                  
078000    MOVE BKG-T-STATUS (BKG-TABLE-IX)      TO BKN-STATUS.                  
078100*   Field gets its new value here.                                        
078200    MOVE BKG-T-CONFIRMATION-CODE (BKG-TABLE-IX)                           
078300*   Destination field for the move above.                                 
078400        TO BKN-CONFIRMATION-CODE.                                         
078500*   Field gets its new value here.                                        
078600    MOVE BKG-T-BOOKING-TIME (BKG-TABLE-IX)                                
078700*   Destination field for the move above.                                 
078800        TO BKN-BOOKING-TIME.                                              
078900*   Field gets its new value here.                                        
079000    MOVE BKG-T-STATION-NAME (BKG-TABLE-IX)                                
079100*   Destination field for the move above.                                 
079200        TO BKN-STATION-NAME.                                              
079300*   Field gets its new value here.                                        
079400    MOVE BKG-T-VEHICLE-MODEL (BKG-TABLE-IX)                               
079500*   Destination field for the move above.                                 
079600        TO BKN-VEHICLE-MODEL.                                             
079700*   Record goes out.                                                      
079800    WRITE NEW-BOOKING-RECORD.                                             
079900                                                                          
0800001160-EXIT.                                                                
080100    EXIT.                                                                 
080200*----------------------------------------------------------------         
0803001170-REWRITE-SUBSCRIPTION-MASTER.                                         
080400*   Writes SUB-TABLE out once the sweep is done.                          
080500*   Start SUB-TABLE-IX at the first table row.                            
080600    SET SUB-TABLE-IX TO 1.                                                
080700*   Invoke 1180-REWRITE-ONE-SUBSCRIPTION.                                 
080800    PERFORM 1180-REWRITE-ONE-SUBSCRIPTION THRU 1180-EXIT                  
080900*   Table subscript driven from here.                                     
081000        VARYING SUB-TABLE-IX FROM 1 BY 1                                  
081100*   Loop stops once this is true.                                         
081200        UNTIL SUB-TABLE-IX > SUB-TABLE-COUNT.                             
081300                                                                          
0814001170-EXIT.                                                                
081500    EXIT.                                                                 
081600*----------------------------------------------------------------         
0817001180-REWRITE-ONE-SUBSCRIPTION.                                            
081800*   One pass of the subscription-rewrite loop.                            
081900*   NEW-SUBSCRIPTION-RECORD. picks up SPACES.                             
082000    MOVE SPACES TO NEW-SUBSCRIPTION-RECORD.                               
082100*   SBN-ID picks up the table field.                                      
082200    MOVE SUB-T-ID (SUB-TABLE-IX)         TO SBN-ID.                       
082300*   SBN-DRIVER-ID picks up the table field.                               
082400    MOVE SUB-T-DRIVER-ID (SUB-TABLE-IX)  TO SBN-DRIVER-ID.                
082500*   SBN-PKG-ID picks up the table field.                                  
082600    MOVE SUB-T-PKG-ID (SUB-TABLE-IX)     TO SBN-PKG-ID.                   
082700*   SBN-START-DATE picks up the table field.                              
082800    MOVE SUB-T-START-DATE (SUB-TABLE-IX) TO SBN-START-DATE.               
082900*   SBN-END-DATE picks up the table field.                                
083000    MOVE SUB-T-END-DATE (SUB-TABLE-IX)   TO SBN-END-DATE.                 
083100*   SBN-STATUS picks up the table field.                                  
083200    MOVE SUB-T-STATUS (SUB-TABLE-IX)     TO SBN-STATUS.                   
083300*   Field gets its new value here.                                        
083400    MOVE SUB-T-REMAINING-SWAPS (SUB-TABLE-IX)                             
083500*   Destination field for the move above.                                 
083600                                         TO SBN-REMAINING-SWAPS.          
083700*   Record goes out.                                                      
083800    WRITE NEW-SUBSCRIPTION-RECORD.                                        
083900                                                                          
0840001180-EXIT.                                                                
084100    EXIT.                                                                 
084200*----------------------------------------------------------------         
0843001200-PRINT-SECTION-TOTALS.                                                
084400*   Same three-MOVE-and-WRITE shape as every section.                     
084500*   RUN-REPORT-RECORD. picks up SPACES.                                   
084600    MOVE SPACES TO RUN-REPORT-RECORD.                                     
084700*   Record goes out.                                                      
084800    WRITE RUN-REPORT-RECORD AFTER ADVANCING 1.                            
084900                                                                          
085000*   D-BATTERIES-EXPIRED. picks up W-BATTERIES-EXPIRED.                    
085100    MOVE W-BATTERIES-EXPIRED TO D-BATTERIES-EXPIRED.                      
085200*   RUN-REPORT-RECORD. picks up W-TOTAL-LINE-1.                           
085300    MOVE W-TOTAL-LINE-1 TO RUN-REPORT-RECORD.                             
085400*   Record goes out.                                                      
085500    WRITE RUN-REPORT-RECORD AFTER ADVANCING 1.                            
085600                                                                          
085700*   D-BOOKINGS-CANCELLED. picks up W-BOOKINGS-CANCELLED.                  
085800    MOVE W-BOOKINGS-CANCELLED TO D-BOOKINGS-CANCELLED.                    
085900*   RUN-REPORT-RECORD. picks up W-TOTAL-LINE-2.                           
086000    MOVE W-TOTAL-LINE-2 TO RUN-REPORT-RECORD.                             
086100*   Record goes out.                                                      
086200    WRITE RUN-REPORT-RECORD AFTER ADVANCING 1.                            
086300                                                                          
086400*   D-SWAPS-DEDUCTED. picks up W-SWAPS-DEDUCTED.                          
086500    MOVE W-SWAPS-DEDUCTED TO D-SWAPS-DEDUCTED.                            
086600*   RUN-REPORT-RECORD. picks up W-TOTAL-LINE-3.                           
086700    MOVE W-TOTAL-LINE-3 TO RUN-REPORT-RECORD.                             
086800*   Record goes out.                                                      
086900    WRITE RUN-REPORT-RECORD AFTER ADVANCING 1.                            
087000                                                                          
087100*   W-PRINTED-LINES. accumulates 4.                                       
087200    ADD 4 TO W-PRINTED-LINES.                                             
087300*   Invoke 0760-FINALIZE-PAGE.                                            
087400    PERFORM 0760-FINALIZE-PAGE THRU 0760-EXIT.                            
087500                                                                          
0876001200-EXIT.                                                                
087700    EXIT.                                                                 
087800*----------------------------------------------------------------         
0879001250-UPDATE-CONTROL-TOTALS.                                               
088000*   Adds this section's counts onto the running totals.                   
088100*   Pull the next CONTROL-TOTALS-FILE. record.                            
088200    READ CONTROL-TOTALS-FILE.                                             
088300                                                                          
088400*   CTL-BATTERIES-EXPIRED. accumulates W-BATTERIES-EXPIRED.               
088500    ADD W-BATTERIES-EXPIRED   TO CTL-BATTERIES-EXPIRED.                   
088600*   CTL-BOOKINGS-CANCELLED. accumulates W-BOOKINGS-CANCELLED.             
088700    ADD W-BOOKINGS-CANCELLED  TO CTL-BOOKINGS-CANCELLED.                  
088800*   CTL-SWAPS-DEDUCTED. accumulates W-SWAPS-DEDUCTED.                     
088900    ADD W-SWAPS-DEDUCTED      TO CTL-SWAPS-DEDUCTED.                      
089000                                                                          
089100*   Master row goes back updated.                                         
089200    REWRITE CONTROL-TOTALS-RECORD.                                        
089300                                                                          
0894001250-EXIT.                                                                
089500    EXIT.                                                                 
089600*----------------------------------------------------------------         
0897001300-CLOSE-FILES.                                                         
089800*   Closes every file this section opened in 0200.                        
089900*   BATTERY-OLD-FILE. is no longer needed.                                
090000    CLOSE BATTERY-OLD-FILE.                                               
090100*   BATTERY-NEW-FILE. is no longer needed.                                
090200    CLOSE BATTERY-NEW-FILE.                                               
090300*   BOOKING-OLD-FILE. is no longer needed.                                
090400    CLOSE BOOKING-OLD-FILE.                                               
090500*   BOOKING-NEW-FILE. is no longer needed.                                
090600    CLOSE BOOKING-NEW-FILE.                                               
090700*   SUBSCRIPTION-OLD-FILE. is no longer needed.                           
090800    CLOSE SUBSCRIPTION-OLD-FILE.                                          
090900*   SUBSCRIPTION-NEW-FILE. is no longer needed.                           
091000    CLOSE SUBSCRIPTION-NEW-FILE.                                          
091100*   CANCELLATION-NOTICE-FILE. is no longer needed.                        
091200    CLOSE CANCELLATION-NOTICE-FILE.                                       
091300*   RUN-REPORT-FILE. is no longer needed.                                 
091400    CLOSE RUN-REPORT-FILE.                                                
091500*   CONTROL-TOTALS-FILE. is no longer needed.                             
091600    CLOSE CONTROL-TOTALS-FILE.                                            
091700                                                                          
0918001300-EXIT.                                                                
091900    EXIT.                                                                 
092000*----------------------------------------------------------------         
092100COPY "PL-LOOK-FOR-BOOKING-RECORD.CBL".                                    
092200*   Shared subscription-lookup paragraph, see its own log.                
092300COPY "PL-LOOK-FOR-SUBSCRIPTION-RECORD.CBL".                               
092400*   Shared date/timestamp paragraphs, see its own log.                    
092500COPY "PLDATE.CBL".                                                        
