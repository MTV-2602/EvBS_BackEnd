000100*----------------------------------------------------------------         
000200*   WSUSRTB.CBL                                                           
000300*                                                                         
000400*   USER table -- USER-OLD-FILE (FDUSRO.CBL) loaded whole into            
000500*   WORKING-STORAGE by user-maintenance.cob so email and phone            
000600*   uniqueness can be checked against every row without a second          
000700*   pass of the file, and so the requester id and target id of a          
000800*   maintenance request can both be resolved by index.                    
000900*----------------------------------------------------------------         
001000*   CHANGE LOG                                                            
001100*   1999-03-22  RHM  ORIGINAL SWAP-SVC CONVERSION, TICKET SW-018          
001200*----------------------------------------------------------------         
001300    77  USR-TABLE-COUNT               PIC 9(5)  COMP.                     
001400    77  USR-TABLE-MAX                 PIC 9(5)  COMP VALUE 20000.         
001500    77  USR-TABLE-HIGH-ID             PIC 9(9)  COMP.                     
001600                                                                          
001700    01  USR-TABLE.                                                        
001800        05  USR-TABLE-ENTRY OCCURS 20000 TIMES                            
001900                            INDEXED BY USR-TABLE-IX.                      
002000            10  USR-T-ID              PIC 9(9).                           
002100            10  USR-T-FULL-NAME       PIC X(40).                          
002200            10  USR-T-EMAIL           PIC X(50).                          
002300            10  USR-T-PHONE           PIC X(15).                          
002400            10  USR-T-PASSWORD-HASH   PIC X(60).                          
002500            10  USR-T-ROLE            PIC X(10).                          
002600                88  USR-T-ADMIN       VALUE "ADMIN     ".                 
002700                88  USR-T-DRIVER      VALUE "DRIVER    ".                 
002800                88  USR-T-STAFF       VALUE "STAFF     ".                 
002900            10  USR-T-STATUS          PIC X(10).                          
003000                88  USR-T-ACTIVE      VALUE "ACTIVE    ".                 
003100                88  USR-T-INACTIVE    VALUE "INACTIVE  ".                 
003200            10  FILLER                PIC X(05).                          
003300                                                                          
003400    01  W-FOUND-USER-RECORD           PIC X.                              
003500        88  FOUND-USER-RECORD         VALUE "Y".                          
