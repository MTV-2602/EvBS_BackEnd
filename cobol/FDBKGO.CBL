000100*----------------------------------------------------------------         
000200*   FDBKGO.CBL                                                            
000300*                                                                         
000400*   BOOKING-OLD master (input) -- every swap reservation a driver         
000500*   has made, confirmed or not.  Loaded whole into BKG-TABLE              
000600*   (WSBKGTB.CBL) by reservation-expiry-sweep.cob so a battery's          
000700*   BTO-RESERVED-BOOKING-ID can be resolved to its booking without        
000800*   a second pass of the file.  Ten bytes of FILLER at the end of         
000900*   the record are reserved for the trip-fare fields carried on           
001000*   the booking screen that this run has no business with.                
001100*----------------------------------------------------------------         
001200*   CHANGE LOG                                                            
001300*   1999-04-14  RHM  ORIGINAL SWAP-SVC CONVERSION, TICKET SW-020          
001400*   1999-04-20  RHM  ADDED BKO-BOOKING-TIME REDEFINES, SW-026             
001500*   2000-06-01  LDM  RESERVED 10 BYTES FOR FARE FIELDS NOT YET            
001600*                    IN SCOPE, TICKET SW-067                              
001700*----------------------------------------------------------------         
001800    FD  BOOKING-OLD-FILE                                                  
001900        LABEL RECORDS ARE STANDARD                                        
002000        RECORD CONTAINS 114 CHARACTERS.                                   
002100                                                                          
002200    01  OLD-BOOKING-RECORD.                                               
002300        05  BKO-ID                       PIC 9(9).                        
002400        05  BKO-DRIVER-ID                PIC 9(9).                        
002500        05  BKO-STATUS                   PIC X(10).                       
002600            88  BKO-STATUS-CONFIRMED     VALUE "CONFIRMED ".              
002700            88  BKO-STATUS-CANCELLED     VALUE "CANCELLED ".              
002800        05  BKO-CONFIRMATION-CODE        PIC X(12).                       
002900        05  BKO-BOOKING-TIME             PIC 9(14).                       
003000        05  BKO-STATION-NAME             PIC X(30).                       
003100        05  BKO-VEHICLE-MODEL            PIC X(20).                       
003200        05  FILLER                       PIC X(10).                       
003300                                                                          
003400*   Alternate view splitting BKO-BOOKING-TIME (YYYYMMDDHHMMSS)            
003500*   into a date half and a time half for the cancellation-notice          
003600*   message text built in reservation-expiry-sweep.cob.                   
003700    01  BKO-TIME-ALT REDEFINES OLD-BOOKING-RECORD.                        
003800        05  FILLER                       PIC X(40).                       
003900        05  BKO-ALT-BOOKING-DATE         PIC 9(8).                        
004000        05  BKO-ALT-BOOKING-TIME-ONLY    PIC 9(6).                        
004100        05  FILLER                       PIC X(60).                       
