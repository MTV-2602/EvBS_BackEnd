000100*----------------------------------------------------------------         
000200*   SLBKGN.CBL                                                            
000300*   SELECT clause for the BOOKING-NEW master (output), rewritten          
000400*   in BKG-TABLE order at end of the reservation-expiry sweep.            
000500*----------------------------------------------------------------         
000600*   1999-02-11  RHM  ORIGINAL SWAP-SVC CONVERSION, TICKET SW-014          
000700    SELECT BOOKING-NEW-FILE ASSIGN TO "BKGNEW"                            
000800        ORGANIZATION IS SEQUENTIAL                                        
000900        FILE STATUS IS WS-BKGN-FILE-STATUS.                               
