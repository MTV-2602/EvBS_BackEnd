000100*----------------------------------------------------------------         
000200*   PL-LOOK-FOR-BATTERY-RECORD.CBL                                        
000300*                                                                         
000400*   Searches BAT-TABLE (WSBATTB.CBL) for BAT-T-ID = the caller's          
000500*   ENTRY-BATTERY-ID.  Not needed by the main sweep loop, which           
000600*   walks the table in physical order, but is performed when a            
000700*   battery has to be resolved out of sequence.                           
000800*----------------------------------------------------------------         
000900*   CHANGE LOG                                                            
001000*   1999-04-02  RHM  ORIGINAL SWAP-SVC CONVERSION, TICKET SW-019          
001100*----------------------------------------------------------------         
001200LOOK-FOR-BATTERY-RECORD.                                                  
001300                                                                          
001400    MOVE "N" TO W-FOUND-BATTERY-RECORD.                                   
001500    SET BAT-TABLE-IX TO 1.                                                
001600    SEARCH BAT-TABLE-ENTRY                                                
001700        AT END                                                            
001800           MOVE "N" TO W-FOUND-BATTERY-RECORD                             
001900        WHEN BAT-T-ID (BAT-TABLE-IX) = ENTRY-BATTERY-ID                   
002000           MOVE "Y" TO W-FOUND-BATTERY-RECORD.                            
002100                                                                          
002200LOOK-FOR-BATTERY-RECORD-EXIT.                                             
002300    EXIT.                                                                 
